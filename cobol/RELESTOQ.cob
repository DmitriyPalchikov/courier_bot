000010 IDENTIFICATION                          DIVISION.
000020*=================================================================*
000030 PROGRAM-ID.                             RELESTOQ.
000040 AUTHOR.                                 MATHEUS H. MEDEIROS.
000050 INSTALLATION.                           FOURSYS.
000060 DATE-WRITTEN.                           02/09/1987.
000070 DATE-COMPILED.
000080 SECURITY.                               USO RESTRITO AO SETOR
000090                                          DE LOGISTICA DE FRASCOS.
000100*=================================================================*
000110*    PROGRAMA   : RELESTOQ
000120*    PROGRAMADOR: MATHEUS H. MEDEIROS
000130*    ANALISTA   : IVAN SANCHES
000140*    CONSULTORIA: FOURSYS
000150*    DATA.......: 02 / 09 / 1987
000160*-----------------------------------------------------------------*
000170*    OBJETIVO...: APURAR O ESTOQUE DE FRASCOS DO DEPOSITO POR
000180*                 LABORATORIO (ENTRADA - SAIDA), CLASSIFICAR O
000190*                 NIVEL DE ESTOQUE E EMITIR O RESUMO DO PERIODO
000200*                 (SALDO, TENDENCIA) DOS ULTIMOS N DIAS.
000210*-----------------------------------------------------------------*
000220*    ARQUIVOS                I/O                  INCLUDE/BOOK
000230*     PTO-FILE               INPUT                #BOOKPTO
000240*     VIS-FILE               INPUT                #BOOKVIS
000250*     REM-FILE               INPUT                #BOOKREM
000260*     END-FILE               INPUT                #BOOKEND
000270*     REL-FILE               OUTPUT
000280*-----------------------------------------------------------------*
000290*    MODULOS....: NENHUM
000300*-----------------------------------------------------------------*
000310*                          ALTERACOES                              *
000320*-----------------------------------------------------------------*
000330*    PROGRAMADOR: MATHEUS H. MEDEIROS                             ALT1    
000340*    DATA.......: 02 / 09 / 1987                                  .       
000350*    OBJETIVO...: VERSAO ORIGINAL DO PROGRAMA.                    ALT1    
000360*-----------------------------------------------------------------*
000370*    PROGRAMADOR: I. SANCHES                                      ALT2    
000380*    DATA.......: 14 / 05 / 1993                                  .       
000390*    OBJETIVO...: CHAMADO 4021 - INCLUI RESUMO DO PERIODO (7 DIAS)ALT2    
000400*                 COM SALDO E TENDENCIA POR CIDADE/STATUS.
000410*-----------------------------------------------------------------*
000420*    PROGRAMADOR: J.C. ALBURQUEQUE                                ALT3
000430*    DATA.......: 25 / 02 / 1999                                  .
000440*    OBJETIVO...: CHAMADO Y2K-0244 - VIRADA DE SECULO, CAMPOS DE  ALT3
000450*                 DATA PASSAM A GUARDAR O SECULO (9(008)).
000460*-----------------------------------------------------------------*
000470*    PROGRAMADOR: J.C. ALBURQUEQUE                                ALT4
000480*    DATA.......: 10 / 01 / 2000                                  .
000490*    OBJETIVO...: CHAMADO 5299 - DATA DE CORTE DO PERIODO PASSA A ALT4
000500*                 SER CALCULADA VIA DIA JULIANO (NAO MAIS
000510*                 SUBTRAINDO DIAS DIRETO DO AAAAMMDD).
000520*-----------------------------------------------------------------*
000530*    PROGRAMADOR: R. TAVARES                                      ALT5
000540*    DATA.......: 14 / 02 / 2000                                  .
000550*    OBJETIVO...: CHAMADO 5322 - PADRONIZACAO DE FLUXO EM FAIXAS  ALT5
000560*                 DE PARAGRAFO (PERFORM...THRU/GO TO) CONFORME
000570*                 NORMA DA AREA.
000580*-----------------------------------------------------------------*
000590*    PROGRAMADOR: R. TAVARES                                      ALT6
000600*    DATA.......: 21 / 02 / 2000                                  .
000610*    OBJETIVO...: CHAMADO 5330 - DETALHE DO STATUS DE ORGANIZACAO  ALT6
000620*                 PASSA A IMPRIMIR ENTRADA/SAIDA/PENDENTE, ULTIMA
000630*                 ENTRADA/SAIDA, TENDENCIA E SALDO DO PERIODO
000640*                 (CAMPOS JA CALCULADOS MAS NAO IMPRESSOS).
000650*-----------------------------------------------------------------*
000660*    PROGRAMADOR: I. SANCHES                                      ALT7
000670*    DATA.......: 23 / 02 / 2000                                  .
000680*    OBJETIVO...: CHAMADO 5330-B - O RESUMO DO PERIODO (ALT2)      ALT7
000690*                 NUNCA CHEGOU A QUEBRAR ENTRADA POR CIDADE E     ALT7
000700*                 SAIDA POR STATUS COMO O OBJETIVO ORIGINAL       ALT7
000710*                 PREVIA. RELATORIO PASSA A TRAZER UM BLOCO POR   ALT7
000720*                 CIDADE (ENTRADA DO PERIODO) E UM BLOCO POR      ALT7
000730*                 STATUS DE REMESSA (SAIDA DO PERIODO).           ALT7
000740*=================================================================*
000750
000760
000770*=================================================================*
000780 ENVIRONMENT                             DIVISION.
000790*=================================================================*
000800*-----------------------------------------------------------------*
000810 CONFIGURATION                           SECTION.
000820*-----------------------------------------------------------------*
000830 SPECIAL-NAMES.
000840     C01 IS TOP-OF-FORM.
000850
000860*-----------------------------------------------------------------*
000870 INPUT-OUTPUT                            SECTION.
000880 FILE-CONTROL.
000890     SELECT PTO-FILE     ASSIGN TO "PTO-FILE"
000900            FILE STATUS IS FS-PTO.
000910     SELECT VIS-FILE     ASSIGN TO "VIS-FILE"
000920            FILE STATUS IS FS-VIS.
000930     SELECT REM-FILE     ASSIGN TO "REM-FILE"
000940            FILE STATUS IS FS-REM.
000950     SELECT END-FILE     ASSIGN TO "END-FILE"
000960            FILE STATUS IS FS-END.
000970     SELECT REL-FILE     ASSIGN TO "REL-FILE"
000980            FILE STATUS IS FS-REL.
000990
001000*=================================================================*
001010 DATA                                    DIVISION.
001020*=================================================================*
001030*-----------------------------------------------------------------*
001040 FILE                                    SECTION.
001050*-----------------------------------------------------------------*
001060 FD  PTO-FILE.
001070 COPY "#BOOKPTO".
001080 FD  VIS-FILE.
001090 COPY "#BOOKVIS".
001100 FD  REM-FILE.
001110 COPY "#BOOKREM".
001120 FD  END-FILE.
001130 COPY "#BOOKEND".
001140 FD  REL-FILE.
001150 01  REG-RELATORIO               PIC X(198).
001160
001170*-----------------------------------------------------------------*
001180 WORKING-STORAGE                         SECTION.
001190*-----------------------------------------------------------------*
001200 01  FILLER                      PIC X(050)       VALUE
001210         "***** INICIO DA WORKING *****".
001220*-----------------------------------------------------------------*
001230 01  FS-PTO                      PIC X(002)       VALUE SPACES.
001240 01  FS-VIS                      PIC X(002)       VALUE SPACES.
001250 01  FS-REM                      PIC X(002)       VALUE SPACES.
001260 01  FS-END                      PIC X(002)       VALUE SPACES.
001270 01  FS-REL                      PIC X(002)       VALUE SPACES.
001280*-----------------------------------------------------------------*
001290 01  WRK-PARM-DIAS-PERIODO       PIC 9(005)       VALUE 7.
001300 01  WRK-DATA-HOJE               PIC 9(008)       VALUE ZEROS.
001310 01  WRK-DATA-CORTE-PERIODO      PIC 9(008)       VALUE ZEROS.
001320*-----------------------------------------------------------------*
001330*    CHAMADO 5299 - AREA DE CONVERSAO AAAAMMDD <-> DIA JULIANO,   *
001340*    USADA PARA QUE A DATA DE CORTE DO PERIODO (B11/U2) NAO SEJA  *
001350*    OBTIDA SUBTRAINDO DIAS DIRETO DO AAAAMMDD.                   *
001360*-----------------------------------------------------------------*
001370 01  WRK-CONV-DATA               PIC 9(008)       VALUE ZEROS.
001380 01  WRK-CONV-DATA-R REDEFINES WRK-CONV-DATA.
001390     05 WRK-CVD-ANO               PIC 9(004).
001400     05 WRK-CVD-MES               PIC 9(002).
001410     05 WRK-CVD-DIA               PIC 9(002).
001420 01  WRK-CONV-JULIANO            PIC 9(009) COMP-3 VALUE ZEROS.
001430 01  WRK-JD-A                    PIC 9(004) COMP-3 VALUE ZEROS.
001440 01  WRK-JD-Y                    PIC 9(006) COMP-3 VALUE ZEROS.
001450 01  WRK-JD-M                    PIC 9(004) COMP-3 VALUE ZEROS.
001460 01  WRK-JD-T1                   PIC 9(005) COMP-3 VALUE ZEROS.
001470 01  WRK-JD-T2                   PIC 9(009) COMP-3 VALUE ZEROS.
001480 01  WRK-JD-T3                   PIC 9(006) COMP-3 VALUE ZEROS.
001490 01  WRK-JD-T4                   PIC 9(006) COMP-3 VALUE ZEROS.
001500 01  WRK-JD-T5                   PIC 9(006) COMP-3 VALUE ZEROS.
001510 01  WRK-JD-A2                   PIC 9(009) COMP-3 VALUE ZEROS.
001520 01  WRK-JD-B2                   PIC 9(006) COMP-3 VALUE ZEROS.
001530 01  WRK-JD-C2                   PIC 9(009) COMP-3 VALUE ZEROS.
001540 01  WRK-JD-D2                   PIC 9(006) COMP-3 VALUE ZEROS.
001550 01  WRK-JD-E2                   PIC 9(009) COMP-3 VALUE ZEROS.
001560 01  WRK-JD-M2                   PIC 9(006) COMP-3 VALUE ZEROS.
001570 01  WRK-JD-U1                   PIC 9(009) COMP-3 VALUE ZEROS.
001580 01  WRK-JD-U2                   PIC 9(009) COMP-3 VALUE ZEROS.
001590 01  WRK-JD-U3                   PIC 9(006) COMP-3 VALUE ZEROS.
001600 01  WRK-JD-U4                   PIC 9(006) COMP-3 VALUE ZEROS.
001610*-----------------------------------------------------------------*
001620*    TABELA DE PONTOS PARA ACHAR CIDADE/ORGANIZACAO DO ROUTE-ID   *
001630*-----------------------------------------------------------------*
001640 01  TAB-PONTOS.
001650     05 FILLER                   PIC X(001)    VALUE SPACES.
001660     05 TAB-PTO-ENTRY            OCCURS 500 TIMES
001670                                  ASCENDING KEY IS TPT-ID
001680                                  INDEXED BY TPT-IDX.
001690        10 TPT-ID                PIC 9(005).
001700        10 TPT-CIDADE            PIC X(020).
001710        10 TPT-ORGANIZACAO       PIC X(010).
001720 01  WRK-QTD-PONTOS              PIC 9(005) COMP-3 VALUE ZEROS.
001730*-----------------------------------------------------------------*
001740*    TABELA DE ENDERECOS DE MOSCOU, LIDA UMA UNICA VEZ (JA VEM    *
001750*    ORDENADA POR ORGANIZACAO NO ARQUIVO DE ORIGEM)               *
001760*-----------------------------------------------------------------*
001770 01  TAB-ENDERECOS.
001780     05 FILLER                   PIC X(001)    VALUE SPACES.
001790     05 TAB-END-ENTRY            OCCURS 200 TIMES
001800                                  ASCENDING KEY IS TEND-ORG
001810                                  INDEXED BY TEND-IDX.
001820        10 TEND-ORG              PIC X(010).
001830        10 TEND-ENDERECO         PIC X(040).
001840 01  WRK-QTD-ENDERECOS           PIC 9(005) COMP-3 VALUE ZEROS.
001850*-----------------------------------------------------------------*
001860*    TABELA DE ORGANIZACAO / ESTOQUE (CHAVE = ORGANIZACAO)        *
001870*-----------------------------------------------------------------*
001880 01  TAB-ORGANIZACAO.
001890     05 FILLER                   PIC X(001)    VALUE SPACES.
001900     05 TAB-ORG-ENTRY            OCCURS 200 TIMES
001910                                  INDEXED BY TORG-IDX.
001920        10 TORG-NOME             PIC X(010).
001930        10 TORG-ENTRADA          PIC 9(009) COMP-3.
001940        10 TORG-SAIDA            PIC 9(009) COMP-3.
001950        10 TORG-PENDENTE         PIC 9(009) COMP-3.
001960        10 TORG-ULT-ENTRADA      PIC 9(008).
001970        10 TORG-ULT-SAIDA        PIC 9(008).
001980        10 TORG-ENT-PERIODO      PIC 9(009) COMP-3.
001990        10 TORG-SAI-PERIODO      PIC 9(009) COMP-3.
002000 01  WRK-QTD-ORG                 PIC 9(005) COMP-3 VALUE ZEROS.
002010 01  WRK-ORG-CHAVE               PIC X(010)       VALUE SPACES.
002020 01  WRK-ENDERECO-ORG            PIC X(040)       VALUE
002030         "ADDRESS NOT SET".
002040*-----------------------------------------------------------------*
002050*    TABELA DE ENTRADA DO PERIODO POR CIDADE (CHAMADO 5330-B)      *
002060*-----------------------------------------------------------------*
002070 01  TAB-CIDADES.
002080     05 FILLER                   PIC X(001)    VALUE SPACES.
002090     05 TAB-CID-ENTRY            OCCURS 030 TIMES
002100                                  INDEXED BY TCID-IDX.
002110        10 TCID-NOME             PIC X(020).
002120        10 TCID-ENT-PERIODO      PIC 9(009) COMP-3.
002130 01  WRK-QTD-CID                 PIC 9(005) COMP-3 VALUE ZEROS.
002140 01  WRK-CIDADE-CHAVE            PIC X(020)       VALUE SPACES.
002150*-----------------------------------------------------------------*
002160*    TABELA DE SAIDA DO PERIODO POR STATUS DA REMESSA             *
002170*-----------------------------------------------------------------*
002180 01  TAB-STATUS-SAIDA.
002190     05 FILLER                   PIC X(001)    VALUE SPACES.
002200     05 TAB-STA-ENTRY            OCCURS 004 TIMES
002210                                  INDEXED BY TSTA-IDX.
002220        10 TSTA-NOME             PIC X(012).
002230        10 TSTA-SAI-PERIODO      PIC 9(009) COMP-3.
002240 01  WRK-QTD-STA                 PIC 9(005) COMP-3 VALUE ZEROS.
002250*-----------------------------------------------------------------*
002260 01  WRK-ESTOQUE-ATUAL           PIC S9(009) COMP-3 VALUE ZEROS.
002270 01  WRK-SALDO-PERIODO           PIC S9(009) COMP-3 VALUE ZEROS.
002280 01  WRK-NIVEL                   PIC X(006)       VALUE SPACES.
002290 01  WRK-TENDENCIA               PIC X(009)       VALUE SPACES.
002300*-----------------------------------------------------------------*
002310 01  ACU-ESTOQUE-GERAL           PIC S9(009) COMP-3 VALUE ZEROS.
002320 01  ACU-ENTRADA-GERAL           PIC 9(009) COMP-3 VALUE ZEROS.
002330 01  ACU-SAIDA-GERAL             PIC 9(009) COMP-3 VALUE ZEROS.
002340 01  ACU-PENDENTE-GERAL          PIC 9(009) COMP-3 VALUE ZEROS.
002350 01  WRK-QT-LINHAS               PIC 9(003) COMP-3 VALUE ZEROS.
002360 01  WRK-PAG-AUX                 PIC 9(003) COMP-3 VALUE 1.
002370*-----------------------------------------------------------------*
002380 01  WRK-SUB                     PIC 9(005) COMP-3 VALUE ZEROS.
002390 01  WRK-ACHOU                   PIC X(001)       VALUE "N".
002400     88 WRK-PONTO-ACHOU                  VALUE "S".
002410*-----------------------------------------------------------------*
002420 01  WRK-CABEC1.
002430     05 FILLER                   PIC X(030)       VALUE SPACES.
002440     05 FILLER                   PIC X(030)       VALUE
002450         "STATUS DO ESTOQUE DO DEPOSITO".
002460     05 FILLER                   PIC X(015)       VALUE SPACES.
002470     05 FILLER                   PIC X(008)       VALUE
002480         "PAGINA:".
002490     05 WRK-PAG                  PIC 9(003)       VALUE 0.
002500 01  WRK-CABEC3                  PIC X(093)       VALUE SPACES.
002510 01  WRK-LINHA                   PIC X(198)       VALUE SPACES.
002520*-----------------------------------------------------------------*
002530 COPY "#BOOKERR".
002540 COPY "#MSGERRO".
002550*-----------------------------------------------------------------*
002560 01  FILLER                      PIC X(050)       VALUE
002570         "***** FIM DA WORKING *****".
002580
002590*=================================================================*
002600 PROCEDURE                               DIVISION.
002610*=================================================================*
002620 0000-PRINCIPAL                          SECTION.
002630
002640         PERFORM 0100-INICIAR THRU 0110-CALC-DATA-CORTE-FIM.
002650         PERFORM 0120-CARREGAR-PONTOS.
002660         PERFORM 0200-PROCESSAR.
002670         PERFORM 0300-FINALIZAR.
002680
002690 0000-PRINCIPAL-FIM.                     EXIT.
002700*-----------------------------------------------------------------*
002710 0100-INICIAR                            SECTION.
002720*-----------------------------------------------------------------*
002730         ACCEPT WRK-PARM-DIAS-PERIODO    FROM SYSIN.
002740         ACCEPT WRK-DATA-HOJE            FROM DATE.
002750
002760         OPEN INPUT  PTO-FILE
002770                     VIS-FILE
002780                     REM-FILE
002790                     END-FILE
002800              OUTPUT REL-FILE.
002810
002820
002830 0100-INICIAR-FIM.                       EXIT.
002840*-----------------------------------------------------------------*
002850 0110-CALC-DATA-CORTE                    SECTION.
002860*-----------------------------------------------------------------*
002870*    CHAMADO 5299 - A DATA DE CORTE DO PERIODO (B11/U2) ERA        *
002880*    CALCULADA SUBTRAINDO DIAS DIRETO DO AAAAMMDD, O QUE NAO VIRA  *
002890*    O MES/ANO CORRETAMENTE PERTO DA VIRADA DO MES; PASSA A        *
002900*    CONVERTER PARA DIA JULIANO, SUBTRAIR, E VOLTAR PARA AAAAMMDD. *
002910*-----------------------------------------------------------------*
002920         MOVE WRK-DATA-HOJE TO WRK-CONV-DATA.
002930         PERFORM 0112-CALC-JULIANO.
002940         COMPUTE WRK-CONV-JULIANO =
002950             WRK-CONV-JULIANO - WRK-PARM-DIAS-PERIODO.
002960         PERFORM 0114-CALC-DATA-DE-JULIANO.
002970         MOVE WRK-CONV-DATA TO WRK-DATA-CORTE-PERIODO.
002980
002990 0110-CALC-DATA-CORTE-FIM.                EXIT.
003000*-----------------------------------------------------------------*
003010 0112-CALC-JULIANO                        SECTION.
003020*-----------------------------------------------------------------*
003030*    CONVERTE WRK-CONV-DATA (AAAAMMDD) NO NUMERO DE DIA JULIANO   *
003040*    (ALGORITMO PADRAO DO CALENDARIO GREGORIANO); CADA DIVISAO E' *
003050*    FEITA EM SEU PROPRIO COMPUTE PARA GARANTIR O TRUNCAMENTO     *
003060*    INTEIRO EM CADA PASSO.                                      *
003070*-----------------------------------------------------------------*
003080         COMPUTE WRK-JD-A = (14 - WRK-CVD-MES) / 12.
003090         COMPUTE WRK-JD-Y = WRK-CVD-ANO + 4800 - WRK-JD-A.
003100         COMPUTE WRK-JD-M = WRK-CVD-MES + (12 * WRK-JD-A) - 3.
003110         COMPUTE WRK-JD-T1 = ((153 * WRK-JD-M) + 2) / 5.
003120         COMPUTE WRK-JD-T2 = 365 * WRK-JD-Y.
003130         COMPUTE WRK-JD-T3 = WRK-JD-Y / 4.
003140         COMPUTE WRK-JD-T4 = WRK-JD-Y / 100.
003150         COMPUTE WRK-JD-T5 = WRK-JD-Y / 400.
003160         COMPUTE WRK-CONV-JULIANO =
003170             WRK-CVD-DIA + WRK-JD-T1 + WRK-JD-T2 + WRK-JD-T3
003180             - WRK-JD-T4 + WRK-JD-T5 - 32045.
003190
003200 0112-CALC-JULIANO-FIM.                   EXIT.
003210*-----------------------------------------------------------------*
003220 0114-CALC-DATA-DE-JULIANO                SECTION.
003230*-----------------------------------------------------------------*
003240*    CONVERTE O DIA JULIANO EM WRK-CONV-JULIANO DE VOLTA PARA     *
003250*    AAAAMMDD (INVERSA DO ALGORITMO ACIMA), DEIXANDO O RESULTADO  *
003260*    EM WRK-CONV-DATA.                                            *
003270*-----------------------------------------------------------------*
003280         COMPUTE WRK-JD-A2 = WRK-CONV-JULIANO + 32044.
003290         COMPUTE WRK-JD-U1 = (4 * WRK-JD-A2) + 3.
003300         COMPUTE WRK-JD-B2 = WRK-JD-U1 / 146097.
003310         COMPUTE WRK-JD-U1 = (146097 * WRK-JD-B2) / 4.
003320         COMPUTE WRK-JD-C2 = WRK-JD-A2 - WRK-JD-U1.
003330         COMPUTE WRK-JD-D2 = ((4 * WRK-JD-C2) + 3) / 1461.
003340         COMPUTE WRK-JD-U2 = (1461 * WRK-JD-D2) / 4.
003350         COMPUTE WRK-JD-E2 = WRK-JD-C2 - WRK-JD-U2.
003360         COMPUTE WRK-JD-M2 = ((5 * WRK-JD-E2) + 2) / 153.
003370         COMPUTE WRK-JD-U3 = ((153 * WRK-JD-M2) + 2) / 5.
003380         COMPUTE WRK-CVD-DIA = WRK-JD-E2 - WRK-JD-U3 + 1.
003390         COMPUTE WRK-JD-U4 = WRK-JD-M2 / 10.
003400         COMPUTE WRK-CVD-MES = WRK-JD-M2 + 3 - (12 * WRK-JD-U4).
003410         COMPUTE WRK-CVD-ANO =
003420             (100 * WRK-JD-B2) + WRK-JD-D2 - 4800 + WRK-JD-U4.
003430
003440 0114-CALC-DATA-DE-JULIANO-FIM.           EXIT.
003450*-----------------------------------------------------------------*
003460 0120-CARREGAR-PONTOS                    SECTION.
003470*-----------------------------------------------------------------*
003480         READ PTO-FILE.
003490         PERFORM 0121-LER-PROX-PONTO UNTIL FS-PTO NOT EQUAL "00".
003500
003510         READ END-FILE.
003520         PERFORM 0123-LER-PROX-ENDERECO
003530             UNTIL FS-END NOT EQUAL "00".
003540
003550 0120-CARREGAR-PONTOS-FIM.                EXIT.
003560*-----------------------------------------------------------------*
003570 0121-LER-PROX-PONTO                      SECTION.
003580
003590         ADD 1 TO WRK-QTD-PONTOS.
003600         SET TPT-IDX TO WRK-QTD-PONTOS.
003610         MOVE PTO-ID          TO TPT-ID (TPT-IDX).
003620         MOVE PTO-CIDADE      TO TPT-CIDADE (TPT-IDX).
003630         MOVE PTO-ORGANIZACAO TO TPT-ORGANIZACAO (TPT-IDX).
003640         READ PTO-FILE.
003650
003660 0121-LER-PROX-PONTO-FIM.                 EXIT.
003670*-----------------------------------------------------------------*
003680 0123-LER-PROX-ENDERECO                   SECTION.
003690
003700         ADD 1 TO WRK-QTD-ENDERECOS.
003710         SET TEND-IDX TO WRK-QTD-ENDERECOS.
003720         MOVE END-ORGANIZACAO     TO TEND-ORG (TEND-IDX).
003730         MOVE END-ENDERECO-MOSCOU TO TEND-ENDERECO (TEND-IDX).
003740         READ END-FILE.
003750
003760 0123-LER-PROX-ENDERECO-FIM.               EXIT.
003770*-----------------------------------------------------------------*
003780 0200-PROCESSAR                          SECTION.
003790*-----------------------------------------------------------------*
003800         PERFORM 0210-APURAR-ENTRADA.
003810         PERFORM 0220-APURAR-SAIDA-PENDENTE.
003820         PERFORM 0230-ORDENAR-ORGANIZACAO.
003830         PERFORM 0240-IMP-CABECALHO.
003840         PERFORM 0250-IMP-DETALHE-ORG
003850             VARYING WRK-SUB FROM 1 BY 1
003860             UNTIL WRK-SUB GREATER WRK-QTD-ORG.
003870         PERFORM 0260-IMP-PERIODO-CIDADE
003880             VARYING WRK-SUB FROM 1 BY 1
003890             UNTIL WRK-SUB GREATER WRK-QTD-CID.
003900         PERFORM 0262-IMP-PERIODO-STATUS
003910             VARYING WRK-SUB FROM 1 BY 1
003920             UNTIL WRK-SUB GREATER WRK-QTD-STA.
003930         PERFORM 0270-IMP-VALOR.
003940
003950 0200-PROCESSAR-FIM.                     EXIT.
003960*-----------------------------------------------------------------*
003970 0210-APURAR-ENTRADA                     SECTION.
003980*-----------------------------------------------------------------*
003990*    B8 - ENTRADA SO CONTA VISITA CONCLUIDA, SEM NOTA ESPECIAL,   *
004000*    E CIDADE DIFERENTE DE MOSCOU.                                *
004010*-----------------------------------------------------------------*
004020         READ VIS-FILE.
004030         PERFORM 0211-LER-PROX-VISITA-ENT
004040             UNTIL FS-VIS NOT EQUAL "00".
004050
004060 0210-APURAR-ENTRADA-FIM.                EXIT.
004070*-----------------------------------------------------------------*
004080 0211-LER-PROX-VISITA-ENT                SECTION.
004090
004100         IF VIS-CONCLUIDA
004110             AND VIS-NOTA-COMUM
004120             PERFORM 0212-VALIDAR-ENTRADA-CIDADE
004130         END-IF.
004140         READ VIS-FILE.
004150
004160 0211-LER-PROX-VISITA-ENT-FIM.            EXIT.
004170*-----------------------------------------------------------------*
004180 0212-VALIDAR-ENTRADA-CIDADE             SECTION.
004190*-----------------------------------------------------------------*
004200         SEARCH ALL TAB-PTO-ENTRY
004210             AT END
004220                 CONTINUE
004230             WHEN TPT-ID (TPT-IDX) EQUAL VIS-PTO-ID
004240                 IF TPT-CIDADE (TPT-IDX) NOT EQUAL "MOSCOW"
004250                     MOVE TPT-ORGANIZACAO (TPT-IDX)
004260                         TO WRK-ORG-CHAVE
004270                     MOVE TPT-CIDADE (TPT-IDX)
004280                         TO WRK-CIDADE-CHAVE
004290                     PERFORM 0218-ACUMULAR-ENTRADA-ORG
004300                 END-IF
004310         END-SEARCH.
004320
004330 0212-VALIDAR-ENTRADA-CIDADE-FIM.         EXIT.
004340*-----------------------------------------------------------------*
004350 0217-LOCALIZAR-OU-CRIAR-CID              SECTION.
004360*-----------------------------------------------------------------*
004370*    CHAMADO 5330-B - LOCALIZA/CRIA A ENTRADA DA TABELA DE         *
004380*    ENTRADA DO PERIODO POR CIDADE (WRK-CIDADE-CHAVE).             *
004390*-----------------------------------------------------------------*
004400         MOVE "N" TO WRK-ACHOU.
004410         SET TCID-IDX TO 1.
004420         SEARCH TAB-CID-ENTRY VARYING TCID-IDX
004430             AT END
004440                 CONTINUE
004450             WHEN TCID-NOME (TCID-IDX) EQUAL WRK-CIDADE-CHAVE
004460                 MOVE "S" TO WRK-ACHOU
004470         END-SEARCH.
004480         IF NOT WRK-PONTO-ACHOU
004490             ADD 1 TO WRK-QTD-CID
004500             SET TCID-IDX TO WRK-QTD-CID
004510             MOVE WRK-CIDADE-CHAVE TO TCID-NOME (TCID-IDX)
004520             MOVE ZEROS TO TCID-ENT-PERIODO (TCID-IDX)
004530         END-IF.
004540
004550 0217-LOCALIZAR-OU-CRIAR-CID-FIM.          EXIT.
004560*-----------------------------------------------------------------*
004570 0218-ACUMULAR-ENTRADA-ORG               SECTION.
004580*-----------------------------------------------------------------*
004590         PERFORM 0219-LOCALIZAR-OU-CRIAR-ORG.
004600         ADD VIS-FRASCOS TO TORG-ENTRADA (TORG-IDX).
004610         MOVE VIS-DATA   TO TORG-ULT-ENTRADA (TORG-IDX).
004620         IF VIS-DATA NOT LESS WRK-DATA-CORTE-PERIODO
004630             ADD VIS-FRASCOS TO TORG-ENT-PERIODO (TORG-IDX)
004640             PERFORM 0217-LOCALIZAR-OU-CRIAR-CID
004650             ADD VIS-FRASCOS TO TCID-ENT-PERIODO (TCID-IDX)
004660         END-IF.
004670
004680 0218-ACUMULAR-ENTRADA-ORG-FIM.           EXIT.
004690*-----------------------------------------------------------------*
004700 0219-LOCALIZAR-OU-CRIAR-ORG              SECTION.
004710*-----------------------------------------------------------------*
004720         MOVE "N" TO WRK-ACHOU.
004730         SET TORG-IDX TO 1.
004740         SEARCH TAB-ORG-ENTRY VARYING TORG-IDX
004750             AT END
004760                 CONTINUE
004770             WHEN TORG-NOME (TORG-IDX) EQUAL WRK-ORG-CHAVE
004780                 MOVE "S" TO WRK-ACHOU
004790         END-SEARCH.
004800         IF NOT WRK-PONTO-ACHOU
004810             ADD 1 TO WRK-QTD-ORG
004820             SET TORG-IDX TO WRK-QTD-ORG
004830             MOVE WRK-ORG-CHAVE TO TORG-NOME (TORG-IDX)
004840             MOVE ZEROS TO TORG-ENTRADA (TORG-IDX)
004850                           TORG-SAIDA (TORG-IDX)
004860                           TORG-PENDENTE (TORG-IDX)
004870                           TORG-ULT-ENTRADA (TORG-IDX)
004880                           TORG-ULT-SAIDA (TORG-IDX)
004890                           TORG-ENT-PERIODO (TORG-IDX)
004900                           TORG-SAI-PERIODO (TORG-IDX)
004910         END-IF.
004920
004930 0219-LOCALIZAR-OU-CRIAR-ORG-FIM.          EXIT.
004940*-----------------------------------------------------------------*
004950 0220-APURAR-SAIDA-PENDENTE              SECTION.
004960*-----------------------------------------------------------------*
004970*    B9 - CONCLUIDA/EM ANDAMENTO CONTAM COMO SAIDA, PENDENTE      *
004980*    CONTA COMO AGUARDANDO, CANCELADA NAO CONTA NADA.             *
004990*-----------------------------------------------------------------*
005000         READ REM-FILE.
005010         PERFORM 0221-LER-PROX-REMESSA
005020             UNTIL FS-REM NOT EQUAL "00".
005030
005040 0220-APURAR-SAIDA-PENDENTE-FIM.          EXIT.
005050*-----------------------------------------------------------------*
005060 0221-LER-PROX-REMESSA                   SECTION.
005070
005080         MOVE REM-ORGANIZACAO TO WRK-ORG-CHAVE.
005090         PERFORM 0219-LOCALIZAR-OU-CRIAR-ORG.
005100         IF REM-CONCLUIDA OR REM-EM-ANDAMENTO
005110             ADD REM-FRASCOS-TOTAL TO TORG-SAIDA (TORG-IDX)
005120             MOVE REM-DATA TO TORG-ULT-SAIDA (TORG-IDX)
005130             IF REM-DATA NOT LESS WRK-DATA-CORTE-PERIODO
005140                 ADD REM-FRASCOS-TOTAL
005150                     TO TORG-SAI-PERIODO (TORG-IDX)
005160                 PERFORM 0222-LOCALIZAR-OU-CRIAR-STA
005170                 ADD REM-FRASCOS-TOTAL
005180                     TO TSTA-SAI-PERIODO (TSTA-IDX)
005190             END-IF
005200         ELSE
005210             IF REM-E-PENDENTE
005220                 ADD REM-FRASCOS-TOTAL
005230                     TO TORG-PENDENTE (TORG-IDX)
005240             END-IF
005250         END-IF.
005260         READ REM-FILE.
005270
005280 0221-LER-PROX-REMESSA-FIM.               EXIT.
005290*-----------------------------------------------------------------*
005300 0222-LOCALIZAR-OU-CRIAR-STA              SECTION.
005310*-----------------------------------------------------------------*
005320*    CHAMADO 5330-B - LOCALIZA/CRIA A ENTRADA DA TABELA DE         *
005330*    SAIDA DO PERIODO POR STATUS DE REMESSA (REM-STATUS).         *
005340*-----------------------------------------------------------------*
005350         MOVE "N" TO WRK-ACHOU.
005360         SET TSTA-IDX TO 1.
005370         SEARCH TAB-STA-ENTRY VARYING TSTA-IDX
005380             AT END
005390                 CONTINUE
005400             WHEN TSTA-NOME (TSTA-IDX) EQUAL REM-STATUS
005410                 MOVE "S" TO WRK-ACHOU
005420         END-SEARCH.
005430         IF NOT WRK-PONTO-ACHOU
005440             ADD 1 TO WRK-QTD-STA
005450             SET TSTA-IDX TO WRK-QTD-STA
005460             MOVE REM-STATUS TO TSTA-NOME (TSTA-IDX)
005470             MOVE ZEROS TO TSTA-SAI-PERIODO (TSTA-IDX)
005480         END-IF.
005490
005500 0222-LOCALIZAR-OU-CRIAR-STA-FIM.          EXIT.
005510*-----------------------------------------------------------------*
005520 0230-ORDENAR-ORGANIZACAO                SECTION.
005530*-----------------------------------------------------------------*
005540*    ORDENACAO POR BOLHA, CRESCENTE POR NOME DE ORGANIZACAO.      *
005550*-----------------------------------------------------------------*
005560         IF WRK-QTD-ORG GREATER 1
005570             PERFORM 0231-LINHA-BOLHA-ORG
005580                 VARYING WRK-SUB FROM 1 BY 1
005590                 UNTIL WRK-SUB NOT LESS WRK-QTD-ORG
005600         END-IF.
005610
005620 0230-ORDENAR-ORGANIZACAO-FIM.            EXIT.
005630*-----------------------------------------------------------------*
005640 0231-LINHA-BOLHA-ORG                     SECTION.
005650
005660         PERFORM 0232-COMPARAR-TROCAR
005670             VARYING TORG-IDX FROM 1 BY 1
005680             UNTIL TORG-IDX NOT LESS
005690                 (WRK-QTD-ORG - WRK-SUB + 1).
005700
005710 0231-LINHA-BOLHA-ORG-FIM.                EXIT.
005720*-----------------------------------------------------------------*
005730 0232-COMPARAR-TROCAR                    SECTION.
005740
005750         IF TORG-NOME (TORG-IDX) GREATER TORG-NOME (TORG-IDX + 1)
005760             MOVE TAB-ORG-ENTRY (TORG-IDX)   TO WRK-LINHA
005770             MOVE TAB-ORG-ENTRY (TORG-IDX + 1)
005780                 TO TAB-ORG-ENTRY (TORG-IDX)
005790             MOVE WRK-LINHA
005800                 TO TAB-ORG-ENTRY (TORG-IDX + 1)
005810         END-IF.
005820
005830 0232-COMPARAR-TROCAR-FIM.                EXIT.
005840*-----------------------------------------------------------------*
005850 0240-IMP-CABECALHO                      SECTION.
005860*-----------------------------------------------------------------*
005870         MOVE ALL "=" TO WRK-CABEC3.
005880         MOVE WRK-PAG-AUX             TO WRK-PAG.
005890         WRITE REG-RELATORIO          FROM WRK-CABEC1
005900             AFTER ADVANCING C01.
005910         WRITE REG-RELATORIO          FROM WRK-CABEC3.
005920         MOVE ZEROS TO WRK-QT-LINHAS.
005930         ADD 1 TO WRK-PAG-AUX.
005940
005950 0240-IMP-CABECALHO-FIM.                 EXIT.
005960*-----------------------------------------------------------------*
005970 0250-IMP-DETALHE-ORG                    SECTION.
005980*-----------------------------------------------------------------*
005990         SET TORG-IDX TO WRK-SUB.
006000         COMPUTE WRK-ESTOQUE-ATUAL =
006010             TORG-ENTRADA (TORG-IDX) - TORG-SAIDA (TORG-IDX).
006020         COMPUTE WRK-SALDO-PERIODO =
006030             TORG-ENT-PERIODO (TORG-IDX)
006040             - TORG-SAI-PERIODO (TORG-IDX).
006050
006060         PERFORM 0252-CLASSIFICAR-NIVEL.
006070         PERFORM 0254-CLASSIFICAR-TENDENCIA.
006080         PERFORM 0256-ACHAR-ENDERECO-ORG.
006090
006100         MOVE SPACES TO WRK-LINHA.
006110         STRING TORG-NOME (TORG-IDX)      DELIMITED BY SIZE
006120             " NIVEL:"                    DELIMITED BY SIZE
006130             WRK-NIVEL                    DELIMITED BY SIZE
006140             " ESTOQUE:"                  DELIMITED BY SIZE
006150             WRK-ESTOQUE-ATUAL            DELIMITED BY SIZE
006160             " ENTRADA:"                  DELIMITED BY SIZE
006170             TORG-ENTRADA (TORG-IDX)      DELIMITED BY SIZE
006180             " SAIDA:"                    DELIMITED BY SIZE
006190             TORG-SAIDA (TORG-IDX)        DELIMITED BY SIZE
006200             " PENDENTE:"                 DELIMITED BY SIZE
006210             TORG-PENDENTE (TORG-IDX)     DELIMITED BY SIZE
006220             " TENDENCIA:"                DELIMITED BY SIZE
006230             WRK-TENDENCIA                DELIMITED BY SIZE
006240             " SALDO-PER:"                DELIMITED BY SIZE
006250             WRK-SALDO-PERIODO           DELIMITED BY SIZE
006260             " ULT-ENTR:"                 DELIMITED BY SIZE
006270             TORG-ULT-ENTRADA (TORG-IDX)  DELIMITED BY SIZE
006280             " ULT-SAI:"                  DELIMITED BY SIZE
006290             TORG-ULT-SAIDA (TORG-IDX)    DELIMITED BY SIZE
006300             " ENDERECO:"                 DELIMITED BY SIZE
006310             WRK-ENDERECO-ORG             DELIMITED BY SIZE
006320             INTO WRK-LINHA.
006330         WRITE REG-RELATORIO FROM WRK-LINHA.
006340
006350         ADD TORG-ENTRADA (TORG-IDX)  TO ACU-ENTRADA-GERAL.
006360         ADD TORG-SAIDA (TORG-IDX)    TO ACU-SAIDA-GERAL.
006370         ADD TORG-PENDENTE (TORG-IDX) TO ACU-PENDENTE-GERAL.
006380         ADD WRK-ESTOQUE-ATUAL        TO ACU-ESTOQUE-GERAL.
006390
006400 0250-IMP-DETALHE-ORG-FIM.                EXIT.
006410*-----------------------------------------------------------------*
006420 0260-IMP-PERIODO-CIDADE                  SECTION.
006430*-----------------------------------------------------------------*
006440*    CHAMADO 5330-B - ENTRADA DO PERIODO DETALHADA POR CIDADE,     *
006450*    UMA LINHA POR CIDADE COM MOVIMENTO NO PERIODO.                *
006460*-----------------------------------------------------------------*
006470         IF WRK-SUB EQUAL 1
006480             MOVE SPACES TO WRK-LINHA
006490             MOVE "PERIODO - ENTRADA POR CIDADE:" TO WRK-LINHA
006500             WRITE REG-RELATORIO FROM WRK-LINHA
006510         END-IF.
006520
006530         SET TCID-IDX TO WRK-SUB.
006540         MOVE SPACES TO WRK-LINHA.
006550         STRING "  CIDADE:"               DELIMITED BY SIZE
006560             TCID-NOME (TCID-IDX)         DELIMITED BY SIZE
006570             " ENTRADA-PER:"              DELIMITED BY SIZE
006580             TCID-ENT-PERIODO (TCID-IDX)  DELIMITED BY SIZE
006590             INTO WRK-LINHA.
006600         WRITE REG-RELATORIO FROM WRK-LINHA.
006610
006620 0260-IMP-PERIODO-CIDADE-FIM.              EXIT.
006630*-----------------------------------------------------------------*
006640 0262-IMP-PERIODO-STATUS                  SECTION.
006650*-----------------------------------------------------------------*
006660*    CHAMADO 5330-B - SAIDA DO PERIODO DETALHADA POR STATUS DE     *
006670*    REMESSA, UMA LINHA POR STATUS COM MOVIMENTO NO PERIODO.       *
006680*-----------------------------------------------------------------*
006690         IF WRK-SUB EQUAL 1
006700             MOVE SPACES TO WRK-LINHA
006710             MOVE "PERIODO - SAIDA POR STATUS:" TO WRK-LINHA
006720             WRITE REG-RELATORIO FROM WRK-LINHA
006730         END-IF.
006740
006750         SET TSTA-IDX TO WRK-SUB.
006760         MOVE SPACES TO WRK-LINHA.
006770         STRING "  STATUS:"               DELIMITED BY SIZE
006780             TSTA-NOME (TSTA-IDX)         DELIMITED BY SIZE
006790             " SAIDA-PER:"                DELIMITED BY SIZE
006800             TSTA-SAI-PERIODO (TSTA-IDX)  DELIMITED BY SIZE
006810             INTO WRK-LINHA.
006820         WRITE REG-RELATORIO FROM WRK-LINHA.
006830
006840 0262-IMP-PERIODO-STATUS-FIM.              EXIT.
006850*-----------------------------------------------------------------*
006860 0256-ACHAR-ENDERECO-ORG                 SECTION.
006870*-----------------------------------------------------------------*
006880         MOVE "ADDRESS NOT SET" TO WRK-ENDERECO-ORG.
006890         SEARCH ALL TAB-END-ENTRY
006900             AT END
006910                 CONTINUE
006920             WHEN TEND-ORG (TEND-IDX) EQUAL TORG-NOME (TORG-IDX)
006930                 MOVE TEND-ENDERECO (TEND-IDX) TO WRK-ENDERECO-ORG
006940         END-SEARCH.
006950
006960 0256-ACHAR-ENDERECO-ORG-FIM.             EXIT.
006970*-----------------------------------------------------------------*
006980 0252-CLASSIFICAR-NIVEL                  SECTION.
006990*-----------------------------------------------------------------*
007000*    B3 - CLASSIFICACAO DE NIVEL DE ESTOQUE, NESTA ORDEM.         *
007010*-----------------------------------------------------------------*
007020         EVALUATE TRUE
007030             WHEN WRK-ESTOQUE-ATUAL EQUAL ZEROS
007040                 MOVE "CLEAR " TO WRK-NIVEL
007050             WHEN WRK-ESTOQUE-ATUAL GREATER 20
007060                 MOVE "HIGH  " TO WRK-NIVEL
007070             WHEN WRK-ESTOQUE-ATUAL GREATER 10
007080                 MOVE "MEDIUM" TO WRK-NIVEL
007090             WHEN OTHER
007100                 MOVE "LOW   " TO WRK-NIVEL
007110         END-EVALUATE.
007120
007130 0252-CLASSIFICAR-NIVEL-FIM.              EXIT.
007140*-----------------------------------------------------------------*
007150 0254-CLASSIFICAR-TENDENCIA               SECTION.
007160*-----------------------------------------------------------------*
007170*    B4 - TENDENCIA DO SALDO DO PERIODO.                          *
007180*-----------------------------------------------------------------*
007190         EVALUATE TRUE
007200             WHEN WRK-SALDO-PERIODO GREATER ZEROS
007210                 MOVE "FILLING  " TO WRK-TENDENCIA
007220             WHEN WRK-SALDO-PERIODO LESS ZEROS
007230                 MOVE "DRAINING " TO WRK-TENDENCIA
007240             WHEN OTHER
007250                 MOVE "BALANCED " TO WRK-TENDENCIA
007260         END-EVALUATE.
007270
007280 0254-CLASSIFICAR-TENDENCIA-FIM.           EXIT.
007290*-----------------------------------------------------------------*
007300 0270-IMP-VALOR                          SECTION.
007310*-----------------------------------------------------------------*
007320*    B3 - RECOMENDACAO FINAL DO RELATORIO.                        *
007330*-----------------------------------------------------------------*
007340         MOVE ALL "=" TO WRK-CABEC3.
007350         WRITE REG-RELATORIO FROM WRK-CABEC3.
007360         MOVE SPACES TO WRK-LINHA.
007370         STRING "TOTAIS - ESTOQUE:" DELIMITED BY SIZE
007380             ACU-ESTOQUE-GERAL     DELIMITED BY SIZE
007390             " ENTRADA:"           DELIMITED BY SIZE
007400             ACU-ENTRADA-GERAL     DELIMITED BY SIZE
007410             " SAIDA:"             DELIMITED BY SIZE
007420             ACU-SAIDA-GERAL       DELIMITED BY SIZE
007430             " PENDENTE:"          DELIMITED BY SIZE
007440             ACU-PENDENTE-GERAL    DELIMITED BY SIZE
007450             INTO WRK-LINHA.
007460         WRITE REG-RELATORIO FROM WRK-LINHA.
007470
007480         IF ACU-ESTOQUE-GERAL GREATER 50
007490             MOVE "RECOMENDACAO: ORGANIZAR REMESSA PARA MOSCOU"
007500                 TO WRK-LINHA
007510         ELSE
007520             IF ACU-PENDENTE-GERAL GREATER ZEROS
007530                 MOVE "RECOMENDACAO: EXISTEM REMESSAS PENDENTES"
007540                     TO WRK-LINHA
007550             ELSE
007560                 MOVE SPACES TO WRK-LINHA
007570             END-IF
007580         END-IF.
007590         WRITE REG-RELATORIO FROM WRK-LINHA.
007600
007610 0270-IMP-VALOR-FIM.                      EXIT.
007620*-----------------------------------------------------------------*
007630 0300-FINALIZAR                          SECTION.
007640*-----------------------------------------------------------------*
007650         CLOSE PTO-FILE
007660               VIS-FILE
007670               REM-FILE
007680               END-FILE
007690               REL-FILE.
007700         GOBACK.
007710
007720 0300-FINALIZAR-FIM.                     EXIT.
007730*-----------------------------------------------------------------*
007740 9000-MSG-ERRO                           SECTION.
007750
007760         DISPLAY "===== ERRO NO PROGRAMA RELESTOQ =====".
007770         DISPLAY "MENSSAGEM....:"    WRK-DESCRICAO-ERRO.
007780         DISPLAY "FILE STATUS..:"    WRK-STATUS-ERRO.
007790
007800 9000-MSG-ERRO-FIM.                      EXIT.
007810*-----------------------------------------------------------------*
007820 9999-TRATA-ERRO                         SECTION.
007830*-----------------------------------------------------------------*
007840         ADD 1 TO ACU-ERROS-OCORRIDOS.
007850         PERFORM 9000-MSG-ERRO.
007860         GOBACK.
007870
007880 9999-TRATA-ERRO-FIM.                    EXIT.
