000010 IDENTIFICATION                          DIVISION.
000020*=================================================================*
000030 PROGRAM-ID.                             CHAVESES.
000040 AUTHOR.                                 IVAN SANCHES.
000050 INSTALLATION.                           FOURSYS.
000060 DATE-WRITTEN.                           09/10/1993.
000070 DATE-COMPILED.
000080 SECURITY.                               USO RESTRITO AO SETOR
000090                                          DE LOGISTICA DE FRASCOS.
000100*=================================================================*
000110*    PROGRAMA   : CHAVESES
000120*    PROGRAMADOR: IVAN SANCHES
000130*    CONSULTORIA: FOURSYS
000140*    DATA.......: 09 / 10 / 1993
000150*-----------------------------------------------------------------*
000160*    OBJETIVO...: MODULO DE APOIO (CALL) PARA COMPOR E DECOMPOR A
000170*                 CHAVE DE SESSAO DE ROTA (ENTREGADOR_CIDADE_
000180*                 DATA_HORA_SUFIXO), USADO PELO PROGSESS.
000190*-----------------------------------------------------------------*
000200*    MODULOS....: NENHUM (E' ELE PROPRIO UM MODULO CALLED)
000210*-----------------------------------------------------------------*
000220*                          ALTERACOES                              *
000230*-----------------------------------------------------------------*
000240*    PROGRAMADOR: IVAN SANCHES                                    ALT1    
000250*    DATA.......: 09 / 10 / 1993                                  .       
000260*    OBJETIVO...: VERSAO ORIGINAL DO MODULO.                      ALT1    
000270*-----------------------------------------------------------------*
000280*    PROGRAMADOR: R. TAVARES                                      ALT2    
000290*    DATA.......: 30 / 06 / 1998                                  .       
000300*    OBJETIVO...: CHAMADO 4980 - CHAVE COM MENOS DE 4 PARTES      ALT2    
000310*                 SEPARADAS POR "_" PASSA A SER REJEITADA.
000320*-----------------------------------------------------------------*
000330*    PROGRAMADOR: MATHEUS H. MEDEIROS                              ALT3
000340*    DATA.......: 17 / 02 / 2000                                  .
000350*    OBJETIVO...: CHAMADO 5322 - ROTINA PASSA A DESVIAR POR GO TO
000360*                 ENTRE MODO COMPOR/DECOMPOR E SAIDA UNICA,
000370*                 CONFORME NORMA DA AREA P/ FAIXAS DE PARAGRAFO.
000380*=================================================================*
000390
000400
000410*=================================================================*
000420 ENVIRONMENT                             DIVISION.
000430*=================================================================*
000440 CONFIGURATION                           SECTION.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470
000480*=================================================================*
000490 DATA                                    DIVISION.
000500*=================================================================*
000510 WORKING-STORAGE                         SECTION.
000520*-----------------------------------------------------------------*
000530 01  WRK-SUB                     PIC 9(003) COMP-3 VALUE ZEROS.
000540 01  WRK-POS-SUBLINHA            PIC 9(003) COMP-3 VALUE ZEROS.
000550 01  WRK-QTD-PARTES              PIC 9(002) COMP-3 VALUE ZEROS.
000560 01  WRK-RESTANTE                PIC X(050)       VALUE SPACES.
000570 01  WRK-PARTE-ATUAL             PIC X(050)       VALUE SPACES.
000580 01  WRK-ENT-ID-AUX              PIC 9(012)       VALUE ZEROS.
000590 01  WRK-ENT-ID-AUX-R REDEFINES WRK-ENT-ID-AUX.
000600     05 WRK-ENT-ID-FILIAL         PIC 9(002).
000610     05 WRK-ENT-ID-SEQ            PIC 9(010).
000620 01  WRK-DATA-AUX                PIC 9(008)       VALUE ZEROS.
000630 01  WRK-DATA-AUX-R REDEFINES WRK-DATA-AUX.
000640     05 WRK-DATA-AUX-SECULO      PIC 9(002).
000650     05 WRK-DATA-AUX-AAMMDD      PIC 9(006).
000660*-----------------------------------------------------------------*
000670 01  TAB-PARTES-CHAVE.
000680     05 FILLER                   PIC X(001)    VALUE SPACES.
000690     05 TAB-PARTE                OCCURS 8 TIMES
000700                                  INDEXED BY TPAR-IDX.
000710        10 TP-VALOR              PIC X(020).
000720
000730*-----------------------------------------------------------------*
000740 LINKAGE                                 SECTION.
000750*-----------------------------------------------------------------*
000760 01  LK-AREA-CHAVESES.
000770     05 LK-MODO                  PIC X(001).
000780        88 LK-MODO-COMPOR                VALUE "C".
000790        88 LK-MODO-DECOMPOR              VALUE "D".
000800     05 LK-CHAVE-SESSAO          PIC X(050).
000810     05 LK-CHAVE-REDEF REDEFINES LK-CHAVE-SESSAO.
000820        10 LK-CHR-ENT-ID         PIC X(012).
000830        10 LK-CHR-SEPARADOR      PIC X(001).
000840        10 LK-CHR-RESTO          PIC X(037).
000850     05 LK-ENT-ID                PIC 9(012).
000860     05 LK-CIDADE                PIC X(020).
000870     05 LK-DATA                  PIC 9(008).
000880     05 LK-HORA                  PIC 9(006).
000890     05 LK-SUFIXO                PIC X(008).
000900     05 LK-CHAVE-VALIDA          PIC X(001)       VALUE "S".
000910        88 LK-E-VALIDA                   VALUE "S".
000920        88 LK-E-INVALIDA                 VALUE "N".
000930     05 FILLER                   PIC X(001)       VALUE SPACES.
000940
000950*=================================================================*
000960 PROCEDURE                               DIVISION USING
000970                                          LK-AREA-CHAVESES.
000980*=================================================================*
000990 0000-PRINCIPAL                          SECTION.
001000
001010*    ESTA ROTINA E ACIONADA VIA CALL PELOS PROGRAMAS DE LOTE PARA
001020*    MONTAR OU QUEBRAR A CHAVE DE SESSAO DE VISITA. O DESVIO POR
001030*    GO TO SEGUE O PADRAO DA AREA PARA ROTEAMENTO DE MODO.
001040         IF LK-MODO-COMPOR
001050             GO TO 0100-COMPOR-CHAVE.
001060
001070         GO TO 0200-DECOMPOR-CHAVE.
001080
001090 0000-PRINCIPAL-FIM.                     EXIT.
001100*-----------------------------------------------------------------*
001110 0100-COMPOR-CHAVE                       SECTION.
001120*-----------------------------------------------------------------*
001130         MOVE SPACES TO LK-CHAVE-SESSAO.
001140         STRING LK-ENT-ID DELIMITED BY SIZE
001150             "_"          DELIMITED BY SIZE
001160             LK-CIDADE    DELIMITED BY SPACE
001170             "_"          DELIMITED BY SIZE
001180             LK-DATA      DELIMITED BY SIZE
001190             "_"          DELIMITED BY SIZE
001200             LK-HORA      DELIMITED BY SIZE
001210             "_"          DELIMITED BY SIZE
001220             LK-SUFIXO    DELIMITED BY SIZE
001230             INTO LK-CHAVE-SESSAO.
001240         SET LK-E-VALIDA TO TRUE.
001250         GO TO 0900-SAIDA.
001260
001270 0100-COMPOR-CHAVE-FIM.                  EXIT.
001280*-----------------------------------------------------------------*
001290 0200-DECOMPOR-CHAVE                     SECTION.
001300*-----------------------------------------------------------------*
001310         MOVE ZEROS  TO WRK-QTD-PARTES.
001320         MOVE SPACES TO TAB-PARTES-CHAVE.
001330         MOVE 1      TO WRK-POS-SUBLINHA.
001340
001350         PERFORM 0210-EXTRAIR-PARTE
001360             UNTIL WRK-POS-SUBLINHA GREATER 50
001370                 OR WRK-QTD-PARTES EQUAL 8.
001380
001390         IF WRK-QTD-PARTES LESS 4
001400             SET LK-E-INVALIDA TO TRUE
001410         ELSE
001420             SET LK-E-VALIDA TO TRUE
001430             SET TPAR-IDX TO 1
001440             MOVE TP-VALOR (1)  TO LK-ENT-ID
001450             MOVE TP-VALOR (2)  TO LK-CIDADE
001460             MOVE TP-VALOR (3)  TO LK-DATA
001470             MOVE TP-VALOR (4)  TO LK-HORA
001480             IF WRK-QTD-PARTES GREATER 4
001490                 MOVE TP-VALOR (5) TO LK-SUFIXO
001500             ELSE
001510                 MOVE SPACES       TO LK-SUFIXO
001520             END-IF
001530         END-IF.
001540
001550 0200-DECOMPOR-CHAVE-FIM.                EXIT.
001560*-----------------------------------------------------------------*
001570 0210-EXTRAIR-PARTE                      SECTION.
001580*-----------------------------------------------------------------*
001590         ADD 1 TO WRK-QTD-PARTES.
001600         SET TPAR-IDX TO WRK-QTD-PARTES.
001610         UNSTRING LK-CHAVE-SESSAO DELIMITED BY "_"
001620             INTO TP-VALOR (TPAR-IDX)
001630             WITH POINTER WRK-POS-SUBLINHA
001640             ON OVERFLOW MOVE 51 TO WRK-POS-SUBLINHA
001650         END-UNSTRING.
001660
001670 0210-EXTRAIR-PARTE-FIM.                 EXIT.
001680*-----------------------------------------------------------------*
001690 0900-SAIDA                              SECTION.
001700*-----------------------------------------------------------------*
001710         GOBACK.
001720
001730 0900-SAIDA-FIM.                          EXIT.
