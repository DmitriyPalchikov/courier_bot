000010 IDENTIFICATION                          DIVISION.
000020*=================================================================*
000030 PROGRAM-ID.                             RELDESP.
000040 AUTHOR.                                 MATHEUS H. MEDEIROS.
000050 INSTALLATION.                           FOURSYS.
000060 DATE-WRITTEN.                           04/03/1988.
000070 DATE-COMPILED.
000080 SECURITY.                               USO RESTRITO AO SETOR
000090                                          DE LOGISTICA DE FRASCOS.
000100*=================================================================*
000110*    PROGRAMA   : RELDESP
000120*    PROGRAMADOR: MATHEUS H. MEDEIROS
000130*    ANALISTA   : IVAN SANCHES
000140*    CONSULTORIA: FOURSYS
000150*    DATA.......: 04 / 03 / 1988
000160*-----------------------------------------------------------------*
000170*    OBJETIVO...: RESUMO DE REMESSAS PENDENTES POR LABORATORIO
000180*                 (COM ESTIMATIVA DE VIAGENS DE CAMINHAO E LISTA
000190*                 DE PRIORIDADE), ESTATISTICA DE CONCLUSAO DE
000200*                 ROTA, ORDENACAO DE PONTOS DE UMA CIDADE (KDL
000210*                 PRIMEIRO) E EXPURGO DE VISITAS/REMESSAS ANTIGAS.
000220*-----------------------------------------------------------------*
000230*    ARQUIVOS                I/O                  INCLUDE/BOOK
000240*     REM-FILE               INPUT                #BOOKREM
000250*     END-FILE               INPUT                #BOOKEND
000260*     PTO-FILE               INPUT                #BOOKPTO
000270*     VIS-FILE               INPUT                #BOOKVIS
000280*     REL-FILE               OUTPUT
000290*     VIS-FILE-NOVO          OUTPUT               #BOOKVIS
000300*     REM-FILE-NOVO          OUTPUT               #BOOKREM
000310*-----------------------------------------------------------------*
000320*    MODULOS....: NENHUM
000330*-----------------------------------------------------------------*
000340*                          ALTERACOES                              *
000350*-----------------------------------------------------------------*
000360*    PROGRAMADOR: MATHEUS H. MEDEIROS                             ALT1    
000370*    DATA.......: 04 / 03 / 1988                                  .       
000380*    OBJETIVO...: VERSAO ORIGINAL - RESUMO DE REMESSAS PENDENTES. ALT1    
000390*-----------------------------------------------------------------*
000400*    PROGRAMADOR: I. SANCHES                                      ALT2    
000410*    DATA.......: 09 / 07 / 1994                                  .       
000420*    OBJETIVO...: CHAMADO 5210 - INCLUI ESTATISTICA DE CONCLUSAO  ALT2    
000430*                 DE ROTA E ORDENACAO DE PONTOS POR CIDADE.
000440*-----------------------------------------------------------------*
000450*    PROGRAMADOR: R. TAVARES                                      ALT3    
000460*    DATA.......: 14 / 11 / 1997                                  .       
000470*    OBJETIVO...: CHAMADO 4990 - INCLUI EXPURGO DE VISITAS E      ALT3    
000480*                 REMESSAS COM MAIS DE N DIAS (PARAMETRO KEEP-
000490*                 DAYS), GRAVANDO COPIA DEPURADA DOS ARQUIVOS.
000500*-----------------------------------------------------------------*
000510*    PROGRAMADOR: J.C. ALBURQUEQUE                                ALT4
000520*    DATA.......: 25 / 02 / 1999                                  .
000530*    OBJETIVO...: CHAMADO Y2K-0244 - VIRADA DE SECULO, CAMPOS DE  ALT4
000540*                 DATA PASSAM A GUARDAR O SECULO (9(008)).
000550*-----------------------------------------------------------------*
000560*    PROGRAMADOR: R. TAVARES                                      ALT5
000570*    DATA.......: 30 / 11 / 1999                                  .
000580*    OBJETIVO...: CHAMADO 5288 - ESTATISTICA DE CONCLUSAO PASSA A ALT5
000590*                 ACEITAR FAIXA DE DATA-INI/DATA-FIM, ALEM DE
000600*                 ENTREGADOR E CIDADE.
000610*-----------------------------------------------------------------*
000620*    PROGRAMADOR: J.C. ALBURQUEQUE                                ALT6
000630*    DATA.......: 10 / 01 / 2000                                  .
000640*    OBJETIVO...: CHAMADO 5301 - EXPURGO CALCULAVA A DATA DE      ALT6
000650*                 CORTE SUBTRAINDO DIAS DIRETO DO AAAAMMDD; PASSA
000660*                 A CONVERTER PARA NUMERO DE DIA JULIANO ANTES DA
000670*                 SUBTRACAO (VIDE 0110-CALC-DATA-CORTE).
000680*-----------------------------------------------------------------*
000690*    PROGRAMADOR: R. TAVARES                                      ALT7
000700*    DATA.......: 14 / 02 / 2000                                  .
000710*    OBJETIVO...: CHAMADO 5322 - PADRONIZACAO DE FLUXO EM FAIXAS  ALT7
000720*                 DE PARAGRAFO (PERFORM...THRU/GO TO) NAS ROTINAS
000730*                 DE LEITURA E EXPURGO, CONFORME NORMA DA AREA.
000740*=================================================================*
000750
000760
000770*=================================================================*
000780 ENVIRONMENT                             DIVISION.
000790*=================================================================*
000800*-----------------------------------------------------------------*
000810 CONFIGURATION                           SECTION.
000820*-----------------------------------------------------------------*
000830 SPECIAL-NAMES.
000840     C01 IS TOP-OF-FORM.
000850
000860*-----------------------------------------------------------------*
000870 INPUT-OUTPUT                            SECTION.
000880 FILE-CONTROL.
000890     SELECT REM-FILE      ASSIGN TO "REM-FILE"
000900            FILE STATUS IS FS-REM.
000910     SELECT END-FILE      ASSIGN TO "END-FILE"
000920            FILE STATUS IS FS-END.
000930     SELECT PTO-FILE      ASSIGN TO "PTO-FILE"
000940            FILE STATUS IS FS-PTO.
000950     SELECT VIS-FILE      ASSIGN TO "VIS-FILE"
000960            FILE STATUS IS FS-VIS.
000970     SELECT REL-FILE      ASSIGN TO "REL-FILE"
000980            FILE STATUS IS FS-REL.
000990     SELECT VIS-FILE-NOVO ASSIGN TO "VIS-FILE-NOVO"
001000            FILE STATUS IS FS-VISN.
001010     SELECT REM-FILE-NOVO ASSIGN TO "REM-FILE-NOVO"
001020            FILE STATUS IS FS-REMN.
001030
001040*=================================================================*
001050 DATA                                    DIVISION.
001060*=================================================================*
001070*-----------------------------------------------------------------*
001080 FILE                                    SECTION.
001090*-----------------------------------------------------------------*
001100 FD  REM-FILE.
001110 COPY "#BOOKREM".
001120 FD  END-FILE.
001130 COPY "#BOOKEND".
001140 FD  PTO-FILE.
001150 COPY "#BOOKPTO".
001160 FD  VIS-FILE.
001170 COPY "#BOOKVIS".
001180 FD  REL-FILE.
001190 01  REG-RELATORIO               PIC X(132).
001200 FD  VIS-FILE-NOVO.
001210 01  REG-VISITA-NOVO             PIC X(146).
001220 FD  REM-FILE-NOVO.
001230 01  REG-REMESSA-NOVO            PIC X(112).
001240
001250*-----------------------------------------------------------------*
001260 WORKING-STORAGE                         SECTION.
001270*-----------------------------------------------------------------*
001280 01  FILLER                      PIC X(050)       VALUE
001290         "***** INICIO DA WORKING *****".
001300*-----------------------------------------------------------------*
001310 01  FS-REM                      PIC X(002)       VALUE SPACES.
001320 01  FS-END                      PIC X(002)       VALUE SPACES.
001330 01  FS-PTO                      PIC X(002)       VALUE SPACES.
001340 01  FS-VIS                      PIC X(002)       VALUE SPACES.
001350 01  FS-REL                      PIC X(002)       VALUE SPACES.
001360 01  FS-VISN                     PIC X(002)       VALUE SPACES.
001370 01  FS-REMN                     PIC X(002)       VALUE SPACES.
001380*-----------------------------------------------------------------*
001390 01  WRK-PARM-KEEP-DAYS           PIC 9(005)      VALUE 30.
001400 01  WRK-PARM-CIDADE-ORDEM        PIC X(020)      VALUE SPACES.
001410 01  WRK-DATA-HOJE                PIC 9(008)      VALUE ZEROS.
001420 01  WRK-DATA-HOJE-R REDEFINES WRK-DATA-HOJE.
001430     05 WRK-DHJ-ANO               PIC 9(004).
001440     05 WRK-DHJ-MES               PIC 9(002).
001450     05 WRK-DHJ-DIA               PIC 9(002).
001460 01  WRK-DATA-CORTE-EXPURGO       PIC 9(008)      VALUE ZEROS.
001470 01  WRK-DATA-CORTE-EXP-R REDEFINES WRK-DATA-CORTE-EXPURGO.
001480     05 WRK-DCE-ANO               PIC 9(004).
001490     05 WRK-DCE-MES               PIC 9(002).
001500     05 WRK-DCE-DIA               PIC 9(002).
001510*-----------------------------------------------------------------*
001520*    AREA DE CONVERSAO PARA DIA JULIANO (USADA NO CALCULO DA DATA  *
001530*    DE CORTE DO EXPURGO, EVITANDO SUBTRACAO DIRETA DE AAAAMMDD)   *
001540*-----------------------------------------------------------------*
001550 01  WRK-CONV-JULIANO             PIC 9(009) COMP-3 VALUE ZEROS.
001560 01  WRK-JD-A                     PIC 9(004) COMP-3 VALUE ZEROS.
001570 01  WRK-JD-Y                     PIC 9(006) COMP-3 VALUE ZEROS.
001580 01  WRK-JD-M                     PIC 9(004) COMP-3 VALUE ZEROS.
001590 01  WRK-JD-T1                    PIC 9(009) COMP-3 VALUE ZEROS.
001600 01  WRK-JD-T2                    PIC 9(009) COMP-3 VALUE ZEROS.
001610 01  WRK-JD-T3                    PIC 9(009) COMP-3 VALUE ZEROS.
001620 01  WRK-JD-T4                    PIC 9(009) COMP-3 VALUE ZEROS.
001630 01  WRK-JD-T5                    PIC 9(009) COMP-3 VALUE ZEROS.
001640 01  WRK-JD-A2                    PIC 9(009) COMP-3 VALUE ZEROS.
001650 01  WRK-JD-B2                    PIC 9(009) COMP-3 VALUE ZEROS.
001660 01  WRK-JD-C2                    PIC 9(009) COMP-3 VALUE ZEROS.
001670 01  WRK-JD-D2                    PIC 9(009) COMP-3 VALUE ZEROS.
001680 01  WRK-JD-E2                    PIC 9(009) COMP-3 VALUE ZEROS.
001690 01  WRK-JD-M2                    PIC 9(004) COMP-3 VALUE ZEROS.
001700 01  WRK-JD-U1                    PIC 9(009) COMP-3 VALUE ZEROS.
001710 01  WRK-JD-U2                    PIC 9(009) COMP-3 VALUE ZEROS.
001720 01  WRK-JD-U3                    PIC 9(009) COMP-3 VALUE ZEROS.
001730 01  WRK-JD-U4                    PIC 9(009) COMP-3 VALUE ZEROS.
001740*-----------------------------------------------------------------*
001750*    TABELA DE PONTOS DE COLETA (CARREGADA UMA UNICA VEZ)         *
001760*-----------------------------------------------------------------*
001770 01  TAB-PONTOS.
001780     05 FILLER                   PIC X(001)    VALUE SPACES.
001790     05 TAB-PTO-ENTRY            OCCURS 300 TIMES
001800                                  ASCENDING KEY IS TPTO-ID
001810                                  INDEXED BY TPTO-IDX.
001820        10 TPTO-ID               PIC 9(005).
001830        10 TPTO-CIDADE           PIC X(020).
001840        10 TPTO-NOME             PIC X(030).
001850        10 TPTO-ORGANIZACAO      PIC X(010).
001860 01  WRK-QTD-PONTOS              PIC 9(005) COMP-3 VALUE ZEROS.
001870*-----------------------------------------------------------------*
001880*    TABELA DE ENDERECOS/CONTATOS DE MOSCOU                       *
001890*-----------------------------------------------------------------*
001900 01  TAB-ENDERECOS.
001910     05 FILLER                   PIC X(001)    VALUE SPACES.
001920     05 TAB-END-ENTRY            OCCURS 200 TIMES
001930                                  ASCENDING KEY IS TEND-ORG
001940                                  INDEXED BY TEND-IDX.
001950        10 TEND-ORG              PIC X(010).
001960        10 TEND-ENDERECO         PIC X(040).
001970 01  WRK-QTD-ENDERECOS           PIC 9(005) COMP-3 VALUE ZEROS.
001980*-----------------------------------------------------------------*
001990*    TABELA DE REMESSAS PENDENTES POR ORGANIZACAO                 *
002000*-----------------------------------------------------------------*
002010 01  TAB-ORGANIZACAO.
002020     05 FILLER                   PIC X(001)    VALUE SPACES.
002030     05 TAB-ORG-ENTRY            OCCURS 200 TIMES
002040                                  INDEXED BY TORG-IDX.
002050        10 TORG-NOME             PIC X(010).
002060        10 TORG-PEND-FRASCOS     PIC 9(009) COMP-3.
002070        10 TORG-PEND-QTDE        PIC 9(007) COMP-3.
002080 01  WRK-QTD-ORG                 PIC 9(005) COMP-3 VALUE ZEROS.
002090 01  WRK-ORG-CHAVE               PIC X(010)       VALUE SPACES.
002100 01  WRK-ACHOU                   PIC X(001)       VALUE "N".
002110     88 WRK-PONTO-ACHOU                  VALUE "S".
002120 01  WRK-ENDERECO-ORG            PIC X(040)       VALUE SPACES.
002130*-----------------------------------------------------------------*
002140 01  ACU-FRASCOS-PENDENTE-GERAL  PIC 9(009) COMP-3 VALUE ZEROS.
002150 01  ACU-QTDE-PENDENTE-GERAL     PIC 9(007) COMP-3 VALUE ZEROS.
002160 01  WRK-VIAGENS-ESTIMADAS       PIC 9(005) COMP-3 VALUE ZEROS.
002170 01  WRK-SUB                     PIC 9(005) COMP-3 VALUE ZEROS.
002180*-----------------------------------------------------------------*
002190*    ESTATISTICA DE CONCLUSAO DE ROTA (PARAMETROS OPCIONAIS)      *
002200*-----------------------------------------------------------------*
002210 01  WRK-PARM-ENT-ID-FILTRO       PIC 9(012)      VALUE ZEROS.
002220 01  WRK-PARM-CIDADE-FILTRO       PIC X(020)      VALUE SPACES.
002230 01  WRK-PARM-DATA-INI-ROTA       PIC 9(008)      VALUE ZEROS.
002240 01  WRK-PARM-DATA-FIM-ROTA       PIC 9(008)      VALUE ZEROS.
002250 01  ACU-PONTOS-TOTAL             PIC 9(007) COMP-3 VALUE ZEROS.
002260 01  ACU-PONTOS-CONCLUIDOS        PIC 9(007) COMP-3 VALUE ZEROS.
002270 01  ACU-FRASCOS-ROTA             PIC 9(009) COMP-3 VALUE ZEROS.
002280 01  WRK-PERCENTUAL-CONCLUSAO     PIC 9(003)V9(001) COMP-3
002290                                                    VALUE ZEROS.
002300*-----------------------------------------------------------------*
002310*    TABELA DE ORGANIZACOES DISTINTAS VISTAS NA ROTA              *
002320*-----------------------------------------------------------------*
002330 01  TAB-ORG-DISTINTA.
002340     05 FILLER                   PIC X(001)    VALUE SPACES.
002350     05 TAB-ORGD-ENTRY           OCCURS 200 TIMES
002360                                  INDEXED BY TORGD-IDX.
002370        10 TORGD-NOME            PIC X(010).
002380 01  WRK-QTD-ORG-DISTINTA         PIC 9(005) COMP-3 VALUE ZEROS.
002390*-----------------------------------------------------------------*
002400*    TABELA DE PONTOS DE UMA CIDADE, PARA ORDENACAO (KDL PRIMEIRO)*
002410*-----------------------------------------------------------------*
002420 01  TAB-PTO-ORDEM.
002430     05 FILLER                   PIC X(001)    VALUE SPACES.
002440     05 TAB-TPO-ENTRY            OCCURS 300 TIMES
002450                                  INDEXED BY TPO-IDX.
002460        10 TPO-ID                PIC 9(005).
002470        10 TPO-NOME              PIC X(030).
002480        10 TPO-ORGANIZACAO       PIC X(010).
002490        10 TPO-CHAVE-ORDEM       PIC X(041).
002500        10 TPO-ORDEM-NOVA        PIC 9(003).
002510 01  WRK-QTD-PTO-ORDEM            PIC 9(005) COMP-3 VALUE ZEROS.
002520*-----------------------------------------------------------------*
002530 01  WRK-QTD-VISITAS-EXPURGADAS   PIC 9(007) COMP-3 VALUE ZEROS.
002540 01  WRK-QTD-VISITAS-MANTIDAS     PIC 9(007) COMP-3 VALUE ZEROS.
002550 01  WRK-QTD-REMESSAS-EXPURGADAS  PIC 9(007) COMP-3 VALUE ZEROS.
002560 01  WRK-QTD-REMESSAS-MANTIDAS    PIC 9(007) COMP-3 VALUE ZEROS.
002570*-----------------------------------------------------------------*
002580 01  WRK-CABEC1.
002590     05 FILLER                   PIC X(030)       VALUE SPACES.
002600     05 FILLER                   PIC X(030)       VALUE
002610         "RESUMO DE REMESSAS PENDENTES".
002620     05 FILLER                   PIC X(015)       VALUE SPACES.
002630     05 FILLER                   PIC X(008)       VALUE
002640         "PAGINA:".
002650     05 WRK-PAG                  PIC 9(003)       VALUE 0.
002660 01  WRK-CABEC1-R REDEFINES WRK-CABEC1.
002670     05 FILLER                   PIC X(083).
002680     05 FILLER                   PIC X(010).
002690 01  WRK-CABEC3                  PIC X(093)       VALUE SPACES.
002700 01  WRK-LINHA                   PIC X(093)       VALUE SPACES.
002710 01  WRK-LINHA-R REDEFINES WRK-LINHA.
002720     05 WRK-LIN-INICIO           PIC X(010).
002730     05 WRK-LIN-RESTO            PIC X(083).
002740 01  WRK-PAG-AUX                 PIC 9(003) COMP-3 VALUE 1.
002750*-----------------------------------------------------------------*
002760 COPY "#BOOKERR".
002770 COPY "#MSGERRO".
002780*-----------------------------------------------------------------*
002790 01  FILLER                      PIC X(050)       VALUE
002800         "***** FIM DA WORKING *****".
002810
002820*=================================================================*
002830 PROCEDURE                               DIVISION.
002840*=================================================================*
002850 0000-PRINCIPAL                          SECTION.
002860
002870         PERFORM 0100-INICIAR THRU
002880             0110-CALC-DATA-CORTE-EXPURGO-FIM.
002890         PERFORM 0200-PROCESSAR.
002900         PERFORM 0600-CONCLUSAO-ROTA.
002910         PERFORM 0650-ORDENAR-PONTOS-CIDADE.
002920         PERFORM 0700-EXPURGAR.
002930         PERFORM 0300-FINALIZAR.
002940
002950 0000-PRINCIPAL-FIM.                     EXIT.
002960*-----------------------------------------------------------------*
002970 0100-INICIAR                            SECTION.
002980*-----------------------------------------------------------------*
002990         ACCEPT WRK-PARM-KEEP-DAYS       FROM SYSIN.
003000         ACCEPT WRK-PARM-CIDADE-ORDEM    FROM SYSIN.
003010         ACCEPT WRK-PARM-ENT-ID-FILTRO   FROM SYSIN.
003020         ACCEPT WRK-PARM-CIDADE-FILTRO   FROM SYSIN.
003030         ACCEPT WRK-PARM-DATA-INI-ROTA   FROM SYSIN.
003040         ACCEPT WRK-PARM-DATA-FIM-ROTA   FROM SYSIN.
003050         ACCEPT WRK-DATA-HOJE            FROM DATE.
003060
003070         OPEN INPUT  REM-FILE
003080                     END-FILE
003090                     PTO-FILE
003100              OUTPUT REL-FILE.
003110
003120         PERFORM 0120-CARREGAR-ENDERECOS.
003130         PERFORM 0130-CARREGAR-PONTOS.
003140         CLOSE PTO-FILE.
003150
003160 0100-INICIAR-FIM.                       EXIT.
003170*-----------------------------------------------------------------*
003180 0110-CALC-DATA-CORTE-EXPURGO             SECTION.
003190*-----------------------------------------------------------------*
003200*    CALCULA A DATA DE CORTE DO EXPURGO CONVERTENDO A DATA DE      *
003210*    HOJE PARA NUMERO DE DIA JULIANO, SUBTRAINDO OS DIAS DE        *
003220*    RETENCAO (KEEP-DAYS) E CONVERTENDO DE VOLTA PARA AAAAMMDD.    *
003230*    (ANTES SUBTRAIA KEEP-DAYS DIRETO DE AAAAMMDD, O QUE ESTOURA   *
003240*    VIRADA DE MES/ANO - VIDE ALT6)                                *
003250*-----------------------------------------------------------------*
003260         PERFORM 0112-CALC-JULIANO.
003270         COMPUTE WRK-CONV-JULIANO =
003280             WRK-CONV-JULIANO - WRK-PARM-KEEP-DAYS.
003290         PERFORM 0114-CALC-DATA-DE-JULIANO.
003300         MOVE WRK-JD-U4     TO WRK-DCE-ANO.
003310         MOVE WRK-JD-M      TO WRK-DCE-MES.
003320         MOVE WRK-JD-A      TO WRK-DCE-DIA.
003330 0110-CALC-DATA-CORTE-EXPURGO-FIM.         EXIT.
003340*-----------------------------------------------------------------*
003350 0112-CALC-JULIANO                        SECTION.
003360*-----------------------------------------------------------------*
003370*    CONVERTE WRK-DHJ-ANO/MES/DIA (DATA DE HOJE) PARA NUMERO DE    *
003380*    DIA JULIANO, GRAVANDO EM WRK-CONV-JULIANO. CADA DIVISAO E     *
003390*    FEITA EM UM COMPUTE SEPARADO, PARA GARANTIR QUE O TRUNCAMENTO *
003400*    OCORRA NA ORDEM CERTA DA FORMULA (FLIEGEL/VAN FLANDERN).      *
003410*-----------------------------------------------------------------*
003420         COMPUTE WRK-JD-T1 = 14 - WRK-DHJ-MES.
003430         COMPUTE WRK-JD-A = WRK-JD-T1 / 12.
003440         COMPUTE WRK-JD-Y = WRK-DHJ-ANO + 4800 - WRK-JD-A.
003450         COMPUTE WRK-JD-M = WRK-DHJ-MES + (12 * WRK-JD-A) - 3.
003460         COMPUTE WRK-JD-T2 = (153 * WRK-JD-M) + 2.
003470         COMPUTE WRK-JD-T3 = WRK-JD-T2 / 5.
003480         COMPUTE WRK-JD-T4 = WRK-JD-Y / 4.
003490         COMPUTE WRK-JD-T5 = WRK-JD-Y / 100.
003500         COMPUTE WRK-CONV-JULIANO =
003510             WRK-DHJ-DIA + WRK-JD-T3 + (365 * WRK-JD-Y) +
003520             WRK-JD-T4 - WRK-JD-T5 + (WRK-JD-Y / 400) - 32045.
003530 0112-CALC-JULIANO-FIM.                    EXIT.
003540*-----------------------------------------------------------------*
003550 0114-CALC-DATA-DE-JULIANO                 SECTION.
003560*-----------------------------------------------------------------*
003570*    CONVERTE WRK-CONV-JULIANO DE VOLTA PARA ANO/MES/DIA, DEIXANDO *
003580*    O RESULTADO EM WRK-JD-U4 (ANO), WRK-JD-M (MES) E WRK-JD-A     *
003590*    (DIA). CADA DIVISAO EM SEU PROPRIO COMPUTE, MESMA RAZAO DA    *
003600*    ROTINA 0112.                                                 *
003610*-----------------------------------------------------------------*
003620         COMPUTE WRK-JD-A2 = WRK-CONV-JULIANO + 32044.
003630         COMPUTE WRK-JD-U1 = (4 * WRK-JD-A2) + 3.
003640         COMPUTE WRK-JD-B2 = WRK-JD-U1 / 146097.
003650         COMPUTE WRK-JD-U2 = (146097 * WRK-JD-B2) / 4.
003660         COMPUTE WRK-JD-C2 = WRK-JD-A2 - WRK-JD-U2.
003670         COMPUTE WRK-JD-U3 = (4 * WRK-JD-C2) + 3.
003680         COMPUTE WRK-JD-D2 = WRK-JD-U3 / 1461.
003690         COMPUTE WRK-JD-U4 = (1461 * WRK-JD-D2) / 4.
003700         COMPUTE WRK-JD-E2 = WRK-JD-C2 - WRK-JD-U4.
003710         COMPUTE WRK-JD-U1 = (5 * WRK-JD-E2) + 2.
003720         COMPUTE WRK-JD-M2 = WRK-JD-U1 / 153.
003730         COMPUTE WRK-JD-U2 = (153 * WRK-JD-M2) + 2.
003740         COMPUTE WRK-JD-U3 = WRK-JD-U2 / 5.
003750         COMPUTE WRK-JD-A = WRK-JD-E2 - WRK-JD-U3 + 1.
003760         COMPUTE WRK-JD-U4 = WRK-JD-M2 / 10.
003770         COMPUTE WRK-JD-M = WRK-JD-M2 + 3 - (12 * WRK-JD-U4).
003780         COMPUTE WRK-JD-U4 = (100 * WRK-JD-B2) + WRK-JD-D2
003790             - 4800 + (WRK-JD-M2 / 10).
003800 0114-CALC-DATA-DE-JULIANO-FIM.            EXIT.
003810*-----------------------------------------------------------------*
003820 0120-CARREGAR-ENDERECOS                 SECTION.
003830*-----------------------------------------------------------------*
003840         READ END-FILE.
003850         PERFORM 0121-LER-PROX-ENDERECO
003860             UNTIL FS-END NOT EQUAL "00".
003870
003880 0120-CARREGAR-ENDERECOS-FIM.             EXIT.
003890*-----------------------------------------------------------------*
003900 0121-LER-PROX-ENDERECO                   SECTION.
003910
003920         ADD 1 TO WRK-QTD-ENDERECOS.
003930         SET TEND-IDX TO WRK-QTD-ENDERECOS.
003940         MOVE END-ORGANIZACAO     TO TEND-ORG (TEND-IDX).
003950         MOVE END-ENDERECO-MOSCOU TO TEND-ENDERECO (TEND-IDX).
003960         READ END-FILE.
003970
003980 0121-LER-PROX-ENDERECO-FIM.               EXIT.
003990*-----------------------------------------------------------------*
004000 0130-CARREGAR-PONTOS                    SECTION.
004010*-----------------------------------------------------------------*
004020*    PONTOS DE COLETA JA VEM EM ORDEM ASCENDENTE DE PTO-ID NO      *
004030*    ARQUIVO, O QUE PERMITE PESQUISA BINARIA (SEARCH ALL) DEPOIS.  *
004040*-----------------------------------------------------------------*
004050         READ PTO-FILE.
004060         PERFORM 0131-LER-PROX-PONTO UNTIL FS-PTO NOT EQUAL "00".
004070
004080 0130-CARREGAR-PONTOS-FIM.                EXIT.
004090*-----------------------------------------------------------------*
004100 0131-LER-PROX-PONTO                      SECTION.
004110
004120         ADD 1 TO WRK-QTD-PONTOS.
004130         SET TPTO-IDX TO WRK-QTD-PONTOS.
004140         MOVE PTO-ID          TO TPTO-ID (TPTO-IDX).
004150         MOVE PTO-CIDADE      TO TPTO-CIDADE (TPTO-IDX).
004160         MOVE PTO-NOME        TO TPTO-NOME (TPTO-IDX).
004170         MOVE PTO-ORGANIZACAO TO TPTO-ORGANIZACAO (TPTO-IDX).
004180         READ PTO-FILE.
004190
004200 0131-LER-PROX-PONTO-FIM.                  EXIT.
004210*-----------------------------------------------------------------*
004220 0200-PROCESSAR                          SECTION.
004230*-----------------------------------------------------------------*
004240*    RESUMO DE REMESSAS PENDENTES, NA ORDEM EM QUE FORAM CRIADAS. *
004250*-----------------------------------------------------------------*
004260         READ REM-FILE.
004270         PERFORM 0201-LER-PROX-REMESSA
004280             UNTIL FS-REM NOT EQUAL "00".
004290
004300         PERFORM 0240-IMP-CABECALHO.
004310         PERFORM 0250-IMP-DETALHE-ORG
004320             VARYING WRK-SUB FROM 1 BY 1
004330             UNTIL WRK-SUB GREATER WRK-QTD-ORG.
004340         PERFORM 0270-IMP-TOTAIS.
004350
004360 0200-PROCESSAR-FIM.                     EXIT.
004370*-----------------------------------------------------------------*
004380 0201-LER-PROX-REMESSA                   SECTION.
004390
004400         IF REM-E-PENDENTE
004410             PERFORM 0210-ACUMULAR-PENDENTE
004420         END-IF.
004430         READ REM-FILE.
004440
004450 0201-LER-PROX-REMESSA-FIM.               EXIT.
004460*-----------------------------------------------------------------*
004470 0210-ACUMULAR-PENDENTE                  SECTION.
004480*-----------------------------------------------------------------*
004490         MOVE REM-ORGANIZACAO TO WRK-ORG-CHAVE.
004500         PERFORM 0219-LOCALIZAR-OU-CRIAR-ORG.
004510         ADD REM-FRASCOS-TOTAL TO TORG-PEND-FRASCOS (TORG-IDX).
004520         ADD 1                 TO TORG-PEND-QTDE (TORG-IDX).
004530         ADD REM-FRASCOS-TOTAL TO ACU-FRASCOS-PENDENTE-GERAL.
004540         ADD 1                 TO ACU-QTDE-PENDENTE-GERAL.
004550
004560 0210-ACUMULAR-PENDENTE-FIM.              EXIT.
004570*-----------------------------------------------------------------*
004580 0219-LOCALIZAR-OU-CRIAR-ORG              SECTION.
004590*-----------------------------------------------------------------*
004600         MOVE "N" TO WRK-ACHOU.
004610         SET TORG-IDX TO 1.
004620         SEARCH TAB-ORG-ENTRY VARYING TORG-IDX
004630             AT END
004640                 CONTINUE
004650             WHEN TORG-NOME (TORG-IDX) EQUAL WRK-ORG-CHAVE
004660                 MOVE "S" TO WRK-ACHOU
004670         END-SEARCH.
004680         IF NOT WRK-PONTO-ACHOU
004690             ADD 1 TO WRK-QTD-ORG
004700             SET TORG-IDX TO WRK-QTD-ORG
004710             MOVE WRK-ORG-CHAVE TO TORG-NOME (TORG-IDX)
004720             MOVE ZEROS TO TORG-PEND-FRASCOS (TORG-IDX)
004730                           TORG-PEND-QTDE (TORG-IDX)
004740         END-IF.
004750
004760 0219-LOCALIZAR-OU-CRIAR-ORG-FIM.          EXIT.
004770*-----------------------------------------------------------------*
004780 0240-IMP-CABECALHO                      SECTION.
004790*-----------------------------------------------------------------*
004800         MOVE ALL "=" TO WRK-CABEC3.
004810         MOVE WRK-PAG-AUX             TO WRK-PAG.
004820         WRITE REG-RELATORIO          FROM WRK-CABEC1
004830             AFTER ADVANCING C01.
004840         WRITE REG-RELATORIO          FROM WRK-CABEC3.
004850         ADD 1 TO WRK-PAG-AUX.
004860
004870 0240-IMP-CABECALHO-FIM.                 EXIT.
004880*-----------------------------------------------------------------*
004890 0250-IMP-DETALHE-ORG                    SECTION.
004900*-----------------------------------------------------------------*
004910         SET TORG-IDX TO WRK-SUB.
004920         PERFORM 0256-ACHAR-ENDERECO-ORG.
004930         COMPUTE WRK-VIAGENS-ESTIMADAS =
004940             (TORG-PEND-FRASCOS (TORG-IDX) + 49) / 50.
004950         IF WRK-VIAGENS-ESTIMADAS LESS 1
004960             MOVE 1 TO WRK-VIAGENS-ESTIMADAS
004970         END-IF.
004980
004990         MOVE SPACES TO WRK-LINHA.
005000         STRING TORG-NOME (TORG-IDX)         DELIMITED BY SIZE
005010             " PENDENTE:"                    DELIMITED BY SIZE
005020             TORG-PEND-FRASCOS (TORG-IDX)    DELIMITED BY SIZE
005030             " DESPACHOS:"                   DELIMITED BY SIZE
005040             TORG-PEND-QTDE (TORG-IDX)       DELIMITED BY SIZE
005050             " VIAGENS:"                     DELIMITED BY SIZE
005060             WRK-VIAGENS-ESTIMADAS           DELIMITED BY SIZE
005070             " ENDERECO:"                    DELIMITED BY SIZE
005080             WRK-ENDERECO-ORG                DELIMITED BY SIZE
005090             INTO WRK-LINHA.
005100         WRITE REG-RELATORIO FROM WRK-LINHA.
005110
005120         IF TORG-PEND-FRASCOS (TORG-IDX) NOT LESS 20
005130             MOVE SPACES TO WRK-LINHA
005140             STRING "   *** PRIORIDADE: " DELIMITED BY SIZE
005150                 TORG-NOME (TORG-IDX)      DELIMITED BY SPACE
005160                 " COM " DELIMITED BY SIZE
005170                 TORG-PEND-FRASCOS (TORG-IDX) DELIMITED BY SIZE
005180                 " FRASCOS PENDENTES ***"   DELIMITED BY SIZE
005190                 INTO WRK-LINHA
005200             WRITE REG-RELATORIO FROM WRK-LINHA
005210         END-IF.
005220
005230 0250-IMP-DETALHE-ORG-FIM.                EXIT.
005240*-----------------------------------------------------------------*
005250 0256-ACHAR-ENDERECO-ORG                 SECTION.
005260*-----------------------------------------------------------------*
005270         MOVE "ADDRESS NOT SET" TO WRK-ENDERECO-ORG.
005280         SEARCH ALL TAB-END-ENTRY
005290             AT END
005300                 CONTINUE
005310             WHEN TEND-ORG (TEND-IDX) EQUAL TORG-NOME (TORG-IDX)
005320                 MOVE TEND-ENDERECO (TEND-IDX) TO WRK-ENDERECO-ORG
005330         END-SEARCH.
005340
005350 0256-ACHAR-ENDERECO-ORG-FIM.             EXIT.
005360*-----------------------------------------------------------------*
005370 0270-IMP-TOTAIS                         SECTION.
005380*-----------------------------------------------------------------*
005390         MOVE ALL "=" TO WRK-CABEC3.
005400         WRITE REG-RELATORIO FROM WRK-CABEC3.
005410         MOVE SPACES TO WRK-LINHA.
005420         STRING "TOTAIS - DESPACHOS:"       DELIMITED BY SIZE
005430             ACU-QTDE-PENDENTE-GERAL         DELIMITED BY SIZE
005440             " FRASCOS:"                     DELIMITED BY SIZE
005450             ACU-FRASCOS-PENDENTE-GERAL      DELIMITED BY SIZE
005460             INTO WRK-LINHA.
005470         WRITE REG-RELATORIO FROM WRK-LINHA.
005480
005490 0270-IMP-TOTAIS-FIM.                     EXIT.
005500*-----------------------------------------------------------------*
005510 0600-CONCLUSAO-ROTA                     SECTION.
005520*-----------------------------------------------------------------*
005530*    B10 - ESTATISTICA DE CONCLUSAO DE ROTA, FILTRADA POR         *
005540*    ENTREGADOR, CIDADE E/OU FAIXA DE DATA (PARAMETROS OPCIONAIS, *
005550*    ZEROS/SPACES SIGNIFICAM "SEM FILTRO").                       *
005560*-----------------------------------------------------------------*
005570         OPEN INPUT VIS-FILE.
005580         READ VIS-FILE.
005590         PERFORM 0605-LER-PROX-VISITA-ROTA
005600             UNTIL FS-VIS NOT EQUAL "00".
005610         CLOSE VIS-FILE.
005620
005630         IF ACU-PONTOS-TOTAL GREATER ZEROS
005640             COMPUTE WRK-PERCENTUAL-CONCLUSAO ROUNDED =
005650                 (ACU-PONTOS-CONCLUIDOS * 100) / ACU-PONTOS-TOTAL
005660         ELSE
005670             MOVE ZEROS TO WRK-PERCENTUAL-CONCLUSAO
005680         END-IF.
005690
005700         DISPLAY "===== ESTATISTICA DE CONCLUSAO DE ROTA =====".
005710         DISPLAY "PONTOS TOTAL.......: " ACU-PONTOS-TOTAL.
005720         DISPLAY "PONTOS CONCLUIDOS..: " ACU-PONTOS-CONCLUIDOS.
005730         DISPLAY "FRASCOS TOTAL......: " ACU-FRASCOS-ROTA.
005740         DISPLAY "ORGANIZACOES.......: " WRK-QTD-ORG-DISTINTA.
005750         DISPLAY "PERCENTUAL CONCLUSAO: " WRK-PERCENTUAL-CONCLUSAO
005760                 "%".
005770
005780 0600-CONCLUSAO-ROTA-FIM.                 EXIT.
005790*-----------------------------------------------------------------*
005800 0605-LER-PROX-VISITA-ROTA                SECTION.
005810
005820         PERFORM 0610-AVALIAR-FILTRO-ROTA.
005830         READ VIS-FILE.
005840
005850 0605-LER-PROX-VISITA-ROTA-FIM.            EXIT.
005860*-----------------------------------------------------------------*
005870 0610-AVALIAR-FILTRO-ROTA                SECTION.
005880*-----------------------------------------------------------------*
005890*    CHAMADO 5288 - ESTATISTICA DE CONCLUSAO PASSA A ACEITAR      *
005900*    FAIXA DE DATA (DATA-INI/DATA-FIM), MESMO CRITERIO JA USADO   *
005910*    NO FILTRO DO RELATORIO GERAL (RELGERAL, 0210-ACUMULAR-DATA). *
005920*-----------------------------------------------------------------*
005930         IF (WRK-PARM-ENT-ID-FILTRO EQUAL ZEROS
005940             OR VIS-ENT-ID EQUAL WRK-PARM-ENT-ID-FILTRO)
005950             AND (WRK-PARM-DATA-INI-ROTA EQUAL ZEROS
005960                 OR VIS-DATA NOT LESS WRK-PARM-DATA-INI-ROTA)
005970             AND (WRK-PARM-DATA-FIM-ROTA EQUAL ZEROS
005980                 OR VIS-DATA NOT GREATER WRK-PARM-DATA-FIM-ROTA)
005990             PERFORM 0620-CHECAR-CIDADE-ROTA
006000         END-IF.
006010
006020 0610-AVALIAR-FILTRO-ROTA-FIM.            EXIT.
006030*-----------------------------------------------------------------*
006040 0620-CHECAR-CIDADE-ROTA                 SECTION.
006050*-----------------------------------------------------------------*
006060         SEARCH ALL TAB-PTO-ENTRY
006070             AT END
006080                 CONTINUE
006090             WHEN TPTO-ID (TPTO-IDX) EQUAL VIS-PTO-ID
006100                 IF WRK-PARM-CIDADE-FILTRO EQUAL SPACES
006110                     OR TPTO-CIDADE (TPTO-IDX)
006120                         EQUAL WRK-PARM-CIDADE-FILTRO
006130                     PERFORM 0630-ACUMULAR-CONCLUSAO
006140                 END-IF
006150         END-SEARCH.
006160
006170 0620-CHECAR-CIDADE-ROTA-FIM.             EXIT.
006180*-----------------------------------------------------------------*
006190 0630-ACUMULAR-CONCLUSAO                 SECTION.
006200*-----------------------------------------------------------------*
006210         ADD 1 TO ACU-PONTOS-TOTAL.
006220         ADD VIS-FRASCOS TO ACU-FRASCOS-ROTA.
006230         IF VIS-CONCLUIDA
006240             ADD 1 TO ACU-PONTOS-CONCLUIDOS
006250         END-IF.
006260         PERFORM 0635-ACUMULAR-ORG-DISTINTA.
006270
006280 0630-ACUMULAR-CONCLUSAO-FIM.             EXIT.
006290*-----------------------------------------------------------------*
006300 0635-ACUMULAR-ORG-DISTINTA               SECTION.
006310*-----------------------------------------------------------------*
006320         MOVE "N" TO WRK-ACHOU.
006330         SET TORGD-IDX TO 1.
006340         SEARCH TAB-ORGD-ENTRY VARYING TORGD-IDX
006350             AT END
006360                 CONTINUE
006370             WHEN TORGD-NOME (TORGD-IDX)
006380                 EQUAL TPTO-ORGANIZACAO (TPTO-IDX)
006390                 MOVE "S" TO WRK-ACHOU
006400         END-SEARCH.
006410         IF NOT WRK-PONTO-ACHOU
006420             ADD 1 TO WRK-QTD-ORG-DISTINTA
006430             SET TORGD-IDX TO WRK-QTD-ORG-DISTINTA
006440             MOVE TPTO-ORGANIZACAO (TPTO-IDX)
006450                 TO TORGD-NOME (TORGD-IDX)
006460         END-IF.
006470
006480 0635-ACUMULAR-ORG-DISTINTA-FIM.           EXIT.
006490*-----------------------------------------------------------------*
006500 0650-ORDENAR-PONTOS-CIDADE              SECTION.
006510*-----------------------------------------------------------------*
006520*    ORDENA OS PONTOS DE UMA CIDADE (PARAMETRO), KDL SEMPRE NA    *
006530*    FRENTE, DEMAIS POR ORGANIZACAO/NOME, E NUMERA A NOVA ORDEM.  *
006540*-----------------------------------------------------------------*
006550         IF WRK-PARM-CIDADE-ORDEM EQUAL SPACES
006560             GO TO 0650-ORDENAR-PONTOS-CIDADE-FIM
006570         END-IF.
006580
006590         MOVE ZEROS TO WRK-QTD-PTO-ORDEM.
006600         PERFORM 0655-GRAVAR-PONTO-ORDEM
006610             VARYING TPTO-IDX FROM 1 BY 1
006620             UNTIL TPTO-IDX GREATER WRK-QTD-PONTOS.
006630
006640         PERFORM 0660-ORDENAR-BOLHA-PONTOS.
006650
006660         DISPLAY "===== ORDEM OTIMIZADA DE PONTOS - "
006670                 WRK-PARM-CIDADE-ORDEM " =====".
006680         PERFORM 0665-IMP-LINHA-PONTO
006690             VARYING WRK-SUB FROM 1 BY 1
006700             UNTIL WRK-SUB GREATER WRK-QTD-PTO-ORDEM.
006710
006720 0650-ORDENAR-PONTOS-CIDADE-FIM.          EXIT.
006730*-----------------------------------------------------------------*
006740 0655-GRAVAR-PONTO-ORDEM                 SECTION.
006750*-----------------------------------------------------------------*
006760*    CHAVE DE ORDENACAO: "0" PARA KDL (SEMPRE PRIMEIRO), "1" PARA *
006770*    DEMAIS LABORATORIOS, SEGUIDO DE ORGANIZACAO E NOME DO PONTO. *
006780*    SO CONSIDERA OS PONTOS JA CARREGADOS DA CIDADE PEDIDA.       *
006790*-----------------------------------------------------------------*
006800         IF TPTO-CIDADE (TPTO-IDX) EQUAL WRK-PARM-CIDADE-ORDEM
006810             AND WRK-QTD-PTO-ORDEM LESS 300
006820             ADD 1 TO WRK-QTD-PTO-ORDEM
006830             SET TPO-IDX TO WRK-QTD-PTO-ORDEM
006840             MOVE TPTO-ID (TPTO-IDX)          TO TPO-ID (TPO-IDX)
006850             MOVE TPTO-NOME (TPTO-IDX)
006860                 TO TPO-NOME (TPO-IDX)
006870             MOVE TPTO-ORGANIZACAO (TPTO-IDX)
006880                 TO TPO-ORGANIZACAO (TPO-IDX)
006890             MOVE SPACES          TO TPO-CHAVE-ORDEM (TPO-IDX)
006900             IF TPTO-ORGANIZACAO (TPTO-IDX) EQUAL "KDL"
006910                 STRING "0" DELIMITED BY SIZE
006920                     TPTO-NOME (TPTO-IDX) DELIMITED BY SIZE
006930                     INTO TPO-CHAVE-ORDEM (TPO-IDX)
006940             ELSE
006950                 STRING "1" DELIMITED BY SIZE
006960                     TPTO-ORGANIZACAO (TPTO-IDX) DELIMITED BY SIZE
006970                     TPTO-NOME (TPTO-IDX) DELIMITED BY SIZE
006980                     INTO TPO-CHAVE-ORDEM (TPO-IDX)
006990             END-IF
007000         END-IF.
007010
007020 0655-GRAVAR-PONTO-ORDEM-FIM.             EXIT.
007030*-----------------------------------------------------------------*
007040 0660-ORDENAR-BOLHA-PONTOS               SECTION.
007050*-----------------------------------------------------------------*
007060         IF WRK-QTD-PTO-ORDEM GREATER 1
007070             PERFORM 0661-LINHA-BOLHA-PONTO
007080                 VARYING WRK-SUB FROM 1 BY 1
007090                 UNTIL WRK-SUB NOT LESS WRK-QTD-PTO-ORDEM
007100         END-IF.
007110         PERFORM 0663-NUMERAR-PONTO-ORDEM
007120             VARYING TPO-IDX FROM 1 BY 1
007130             UNTIL TPO-IDX GREATER WRK-QTD-PTO-ORDEM.
007140
007150 0660-ORDENAR-BOLHA-PONTOS-FIM.           EXIT.
007160*-----------------------------------------------------------------*
007170 0661-LINHA-BOLHA-PONTO                  SECTION.
007180
007190         PERFORM 0662-COMPARAR-TROCAR-PONTO
007200             VARYING TPO-IDX FROM 1 BY 1
007210             UNTIL TPO-IDX NOT LESS
007220                 (WRK-QTD-PTO-ORDEM - WRK-SUB + 1).
007230
007240 0661-LINHA-BOLHA-PONTO-FIM.              EXIT.
007250*-----------------------------------------------------------------*
007260 0663-NUMERAR-PONTO-ORDEM                SECTION.
007270
007280         COMPUTE TPO-ORDEM-NOVA (TPO-IDX) = TPO-IDX - 1.
007290
007300 0663-NUMERAR-PONTO-ORDEM-FIM.            EXIT.
007310*-----------------------------------------------------------------*
007320 0662-COMPARAR-TROCAR-PONTO              SECTION.
007330
007340         IF TPO-CHAVE-ORDEM (TPO-IDX) GREATER
007350             TPO-CHAVE-ORDEM (TPO-IDX + 1)
007360             MOVE TAB-TPO-ENTRY (TPO-IDX)      TO WRK-LINHA
007370             MOVE TAB-TPO-ENTRY (TPO-IDX + 1)
007380                 TO TAB-TPO-ENTRY (TPO-IDX)
007390             MOVE WRK-LINHA (1:93)
007400                 TO TAB-TPO-ENTRY (TPO-IDX + 1)
007410         END-IF.
007420
007430 0662-COMPARAR-TROCAR-PONTO-FIM.          EXIT.
007440*-----------------------------------------------------------------*
007450 0665-IMP-LINHA-PONTO                    SECTION.
007460*-----------------------------------------------------------------*
007470         SET TPO-IDX TO WRK-SUB.
007480         DISPLAY TPO-ORDEM-NOVA (TPO-IDX) " "
007490                 TPO-ID (TPO-IDX) " "
007500                 TPO-ORGANIZACAO (TPO-IDX) " "
007510                 TPO-NOME (TPO-IDX).
007520
007530 0665-IMP-LINHA-PONTO-FIM.                EXIT.
007540*-----------------------------------------------------------------*
007550 0700-EXPURGAR                           SECTION.
007560*-----------------------------------------------------------------*
007570*    B11 - EXPURGO DE VISITAS/REMESSAS ANTIGAS.  COPIA SEQUENCIAL *
007580*    OMITINDO OS REGISTROS ANTIGOS, JA QUE O ARQUIVO E' SEQUEN-   *
007590*    CIAL PURO (SEM EXCLUSAO DIRETA DE REGISTRO).                 *
007600*-----------------------------------------------------------------*
007610         OPEN INPUT  VIS-FILE
007620              OUTPUT VIS-FILE-NOVO.
007630         READ VIS-FILE.
007640         PERFORM 0701-LER-PROX-VISITA-EXP
007650             UNTIL FS-VIS NOT EQUAL "00".
007660         CLOSE VIS-FILE
007670               VIS-FILE-NOVO.
007680
007690         OPEN INPUT  REM-FILE
007700              OUTPUT REM-FILE-NOVO.
007710         READ REM-FILE.
007720         PERFORM 0703-LER-PROX-REMESSA-EXP
007730             UNTIL FS-REM NOT EQUAL "00".
007740         CLOSE REM-FILE
007750               REM-FILE-NOVO.
007760
007770         DISPLAY "===== EXPURGO CONCLUIDO =====".
007780         DISPLAY "VISITAS EXPURGADAS.....: "
007790                 WRK-QTD-VISITAS-EXPURGADAS.
007800         DISPLAY "VISITAS MANTIDAS.......: "
007810                 WRK-QTD-VISITAS-MANTIDAS.
007820         DISPLAY "REMESSAS EXPURGADAS....: "
007830                 WRK-QTD-REMESSAS-EXPURGADAS.
007840         DISPLAY "REMESSAS MANTIDAS......: "
007850                 WRK-QTD-REMESSAS-MANTIDAS.
007860
007870 0700-EXPURGAR-FIM.                      EXIT.
007880*-----------------------------------------------------------------*
007890 0701-LER-PROX-VISITA-EXP                SECTION.
007900
007910         IF VIS-DATA LESS WRK-DATA-CORTE-EXPURGO
007920             ADD 1 TO WRK-QTD-VISITAS-EXPURGADAS
007930         ELSE
007940             WRITE REG-VISITA-NOVO FROM REG-VISITA
007950             ADD 1 TO WRK-QTD-VISITAS-MANTIDAS
007960         END-IF.
007970         READ VIS-FILE.
007980
007990 0701-LER-PROX-VISITA-EXP-FIM.            EXIT.
008000*-----------------------------------------------------------------*
008010 0703-LER-PROX-REMESSA-EXP                SECTION.
008020
008030         IF REM-CONCLUIDA
008040             AND REM-DATA-ENTREGA LESS WRK-DATA-CORTE-EXPURGO
008050             ADD 1 TO WRK-QTD-REMESSAS-EXPURGADAS
008060         ELSE
008070             WRITE REG-REMESSA-NOVO FROM REG-REMESSA
008080             ADD 1 TO WRK-QTD-REMESSAS-MANTIDAS
008090         END-IF.
008100         READ REM-FILE.
008110
008120 0703-LER-PROX-REMESSA-EXP-FIM.            EXIT.
008130*-----------------------------------------------------------------*
008140 0300-FINALIZAR                          SECTION.
008150*-----------------------------------------------------------------*
008160         CLOSE REM-FILE
008170               END-FILE
008180               PTO-FILE
008190               REL-FILE.
008200         GOBACK.
008210
008220 0300-FINALIZAR-FIM.                     EXIT.
008230*-----------------------------------------------------------------*
008240 9000-MSG-ERRO                           SECTION.
008250
008260         DISPLAY "===== ERRO NO PROGRAMA RELDESP =====".
008270         DISPLAY "MENSSAGEM....:"    WRK-DESCRICAO-ERRO.
008280         DISPLAY "FILE STATUS..:"    WRK-STATUS-ERRO.
008290
008300 9000-MSG-ERRO-FIM.                      EXIT.
008310*-----------------------------------------------------------------*
008320 9999-TRATA-ERRO                         SECTION.
008330*-----------------------------------------------------------------*
008340         ADD 1 TO ACU-ERROS-OCORRIDOS.
008350         PERFORM 9000-MSG-ERRO.
008360         GOBACK.
008370
008380 9999-TRATA-ERRO-FIM.                    EXIT.
