000010 IDENTIFICATION                          DIVISION.
000020*=================================================================*
000030 PROGRAM-ID.                             PROGMOSC.
000040 AUTHOR.                                 MATHEUS H. MEDEIROS.
000050 INSTALLATION.                           FOURSYS.
000060 DATE-WRITTEN.                           19/09/1987.
000070 DATE-COMPILED.
000080 SECURITY.                               USO RESTRITO AO SETOR
000090                                          DE LOGISTICA DE FRASCOS.
000100*=================================================================*
000110*    PROGRAMA   : PROGMOSC
000120*    PROGRAMADOR: MATHEUS H. MEDEIROS
000130*    ANALISTA   : IVAN SANCHES
000140*    CONSULTORIA: FOURSYS
000150*    DATA.......: 19 / 09 / 1987
000160*-----------------------------------------------------------------*
000170*    OBJETIVO...: MONTAR O MANIFESTO DE ENTREGA DE MOSCOU (ROT-
000180*                 FILE) A PARTIR DO ESTOQUE ATUAL DO DEPOSITO POR
000190*                 LABORATORIO, UM PONTO DE PARADA POR LABORATORIO
000200*                 COM SALDO POSITIVO, E ATUALIZAR AS REMESSAS
000210*                 PENDENTES PARA "EM ANDAMENTO".
000220*-----------------------------------------------------------------*
000230*    ARQUIVOS                I/O                  INCLUDE/BOOK
000240*     PTO-FILE               INPUT                #BOOKPTO
000250*     VIS-FILE               INPUT                #BOOKVIS
000260*     REM-FILE               I-O                  #BOOKREM
000270*     END-FILE               INPUT                #BOOKEND
000280*     ROT-FILE               OUTPUT               #BOOKROT
000290*-----------------------------------------------------------------*
000300*    MODULOS....: BARRAPRO (RESUMO DE FECHAMENTO EM BARRA)
000310*-----------------------------------------------------------------*
000320*                          ALTERACOES                              *
000330*-----------------------------------------------------------------*
000340*    PROGRAMADOR: MATHEUS H. MEDEIROS                             ALT1    
000350*    DATA.......: 19 / 09 / 1987                                  .       
000360*    OBJETIVO...: VERSAO ORIGINAL DO PROGRAMA.                    ALT1    
000370*-----------------------------------------------------------------*
000380*    PROGRAMADOR: I. SANCHES                                      ALT2    
000390*    DATA.......: 03 / 11 / 1993                                  .       
000400*    OBJETIVO...: CHAMADO 4602 - PROGRAMA PASSA A REGRAVAR AS     ALT2    
000410*                 REMESSAS PENDENTES COMO "EM ANDAMENTO" APOS A
000420*                 GERACAO DO MANIFESTO (ANTES ERA PASSO SEPARADO).
000430*-----------------------------------------------------------------*
000440*    PROGRAMADOR: R. TAVARES                                      ALT3    
000450*    DATA.......: 21 / 08 / 1996                                  .       
000460*    OBJETIVO...: CHAMADO 4720 - INCLUI CHAMADA AO MODULO         ALT3    
000470*                 BARRAPRO PARA O RESUMO GRAFICO DE FECHAMENTO.
000480*-----------------------------------------------------------------*
000490*    PROGRAMADOR: J.C. ALBURQUEQUE                                ALT4    
000500*    DATA.......: 25 / 02 / 1999                                  .       
000510*    OBJETIVO...: CHAMADO Y2K-0244 - VIRADA DE SECULO, CAMPOS DE  ALT4    
000520*                 DATA PASSAM A GUARDAR O SECULO (9(008)).
000530*-----------------------------------------------------------------*
000540*    PROGRAMADOR: R. TAVARES                                      ALT5
000550*    DATA.......: 14 / 02 / 2000                                  .
000560*    OBJETIVO...: CHAMADO 5322 - PADRONIZACAO DE FLUXO EM FAIXAS  ALT5
000570*                 DE PARAGRAFO (PERFORM...THRU) NA ROTINA DE      ALT5
000580*                 ABERTURA/CARGA DE TABELAS, CONFORME NORMA DA    ALT5
000590*                 AREA.                                          ALT5
000600*=================================================================*
000610
000620
000630*=================================================================*
000640 ENVIRONMENT                             DIVISION.
000650*=================================================================*
000660*-----------------------------------------------------------------*
000670 CONFIGURATION                           SECTION.
000680*-----------------------------------------------------------------*
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM.
000710
000720*-----------------------------------------------------------------*
000730 INPUT-OUTPUT                            SECTION.
000740 FILE-CONTROL.
000750     SELECT PTO-FILE     ASSIGN TO "PTO-FILE"
000760            FILE STATUS IS FS-PTO.
000770     SELECT VIS-FILE     ASSIGN TO "VIS-FILE"
000780            FILE STATUS IS FS-VIS.
000790     SELECT REM-FILE     ASSIGN TO "REM-FILE"
000800            FILE STATUS IS FS-REM.
000810     SELECT END-FILE     ASSIGN TO "END-FILE"
000820            FILE STATUS IS FS-END.
000830     SELECT ROT-FILE     ASSIGN TO "ROT-FILE"
000840            FILE STATUS IS FS-ROT.
000850
000860*=================================================================*
000870 DATA                                    DIVISION.
000880*=================================================================*
000890*-----------------------------------------------------------------*
000900 FILE                                    SECTION.
000910*-----------------------------------------------------------------*
000920 FD  PTO-FILE.
000930 COPY "#BOOKPTO".
000940 FD  VIS-FILE.
000950 COPY "#BOOKVIS".
000960 FD  REM-FILE.
000970 COPY "#BOOKREM".
000980 FD  END-FILE.
000990 COPY "#BOOKEND".
001000 FD  ROT-FILE.
001010 COPY "#BOOKROT".
001020
001030*-----------------------------------------------------------------*
001040 WORKING-STORAGE                         SECTION.
001050*-----------------------------------------------------------------*
001060 01  FILLER                      PIC X(050)       VALUE
001070         "***** INICIO DA WORKING *****".
001080*-----------------------------------------------------------------*
001090 01  FS-PTO                      PIC X(002)       VALUE SPACES.
001100 01  FS-VIS                      PIC X(002)       VALUE SPACES.
001110 01  FS-REM                      PIC X(002)       VALUE SPACES.
001120 01  FS-END                      PIC X(002)       VALUE SPACES.
001130 01  FS-ROT                      PIC X(002)       VALUE SPACES.
001140*-----------------------------------------------------------------*
001150 01  WRK-PARM-ADM-ID              PIC 9(012)      VALUE ZEROS.
001160 01  WRK-PARM-ID-MANIFESTO        PIC 9(005)      VALUE ZEROS.
001170 01  WRK-DATA-HOJE                PIC 9(008)      VALUE ZEROS.
001180 01  WRK-HORA-COMPLETA            PIC 9(008)      VALUE ZEROS.
001190 01  WRK-HORA-REDEF REDEFINES WRK-HORA-COMPLETA.
001200     05 WRK-HR-HORA               PIC 9(002).
001210     05 WRK-HR-MINUTO             PIC 9(002).
001220     05 WRK-HR-RESTO              PIC 9(004).
001230*-----------------------------------------------------------------*
001240*    TABELA DE PONTOS, PARA ACHAR CIDADE/ORGANIZACAO DO ROUTE-ID  *
001250*-----------------------------------------------------------------*
001260 01  TAB-PONTOS.
001270     05 FILLER                   PIC X(001)    VALUE SPACES.
001280     05 TAB-PTO-ENTRY            OCCURS 500 TIMES
001290                                  ASCENDING KEY IS TPT-ID
001300                                  INDEXED BY TPT-IDX.
001310        10 TPT-ID                PIC 9(005).
001320        10 TPT-CIDADE            PIC X(020).
001330        10 TPT-ORGANIZACAO       PIC X(010).
001340 01  WRK-QTD-PONTOS              PIC 9(005) COMP-3 VALUE ZEROS.
001350*-----------------------------------------------------------------*
001360*    TABELA DE ENDERECOS/CONTATOS DE MOSCOU (VEM ORDENADA POR      *
001370*    ORGANIZACAO NO ARQUIVO DE ORIGEM)                             *
001380*-----------------------------------------------------------------*
001390 01  TAB-ENDERECOS.
001400     05 FILLER                   PIC X(001)    VALUE SPACES.
001410     05 TAB-END-ENTRY            OCCURS 200 TIMES
001420                                  ASCENDING KEY IS TEND-ORG
001430                                  INDEXED BY TEND-IDX.
001440        10 TEND-ORG              PIC X(010).
001450        10 TEND-ENDERECO         PIC X(040).
001460        10 TEND-CONTATO          PIC X(030).
001470 01  WRK-QTD-ENDERECOS           PIC 9(005) COMP-3 VALUE ZEROS.
001480*-----------------------------------------------------------------*
001490*    TABELA DE ESTOQUE POR ORGANIZACAO (ENTRADA - SAIDA)          *
001500*-----------------------------------------------------------------*
001510 01  TAB-ORGANIZACAO.
001520     05 FILLER                   PIC X(001)    VALUE SPACES.
001530     05 TAB-ORG-ENTRY            OCCURS 200 TIMES
001540                                  INDEXED BY TORG-IDX.
001550        10 TORG-NOME             PIC X(010).
001560        10 TORG-ENTRADA          PIC 9(009) COMP-3.
001570        10 TORG-SAIDA            PIC 9(009) COMP-3.
001580        10 TORG-ESTOQUE          PIC S9(009) COMP-3.
001590 01  WRK-QTD-ORG                 PIC 9(005) COMP-3 VALUE ZEROS.
001600 01  WRK-ORG-CHAVE               PIC X(010)       VALUE SPACES.
001610 01  WRK-ACHOU                   PIC X(001)       VALUE "N".
001620     88 WRK-PONTO-ACHOU                  VALUE "S".
001630*-----------------------------------------------------------------*
001640 01  WRK-QTD-ORG-COM-SALDO       PIC 9(005) COMP-3 VALUE ZEROS.
001650 01  ACU-ESTOQUE-POSITIVO        PIC 9(009) COMP-3 VALUE ZEROS.
001660 01  WRK-ORDEM-PARADA            PIC 9(003) COMP-3 VALUE ZEROS.
001670 01  WRK-QTD-REMESSAS-ATUALIZ    PIC 9(007) COMP-3 VALUE ZEROS.
001680 01  WRK-SUB                     PIC 9(005) COMP-3 VALUE ZEROS.
001690 01  WRK-ENDERECO-ORG            PIC X(040)       VALUE SPACES.
001700 01  WRK-CONTATO-ORG             PIC X(030)       VALUE SPACES.
001710*-----------------------------------------------------------------*
001720*    AREA DE CHAMADA AO MODULO BARRAPRO (RESUMO GRAFICO)          *
001730*-----------------------------------------------------------------*
001740 01  WRK-AREA-BARRAPRO.
001750     05 WRK-BAR-ATUAL             PIC 9(009)      VALUE ZEROS.
001760     05 WRK-BAR-TOTAL             PIC 9(009)      VALUE ZEROS.
001770     05 WRK-BAR-LARGURA           PIC 9(003)      VALUE 10.
001780     05 WRK-BAR-PERCENTUAL        PIC 9(003)      VALUE ZEROS.
001790     05 WRK-BAR-TEXTO             PIC X(020)      VALUE SPACES.
001800     05 FILLER                    PIC X(001)      VALUE SPACES.
001810*-----------------------------------------------------------------*
001820 COPY "#BOOKERR".
001830 COPY "#MSGERRO".
001840*-----------------------------------------------------------------*
001850 01  FILLER                      PIC X(050)       VALUE
001860         "***** FIM DA WORKING *****".
001870
001880*=================================================================*
001890 PROCEDURE                               DIVISION.
001900*=================================================================*
001910 0000-PRINCIPAL                          SECTION.
001920
001930         PERFORM 0100-INICIAR THRU 0120-CARREGAR-TABELAS-FIM.
001940         PERFORM 0200-PROCESSAR.
001950         PERFORM 0300-FINALIZAR.
001960
001970 0000-PRINCIPAL-FIM.                     EXIT.
001980*-----------------------------------------------------------------*
001990 0100-INICIAR                            SECTION.
002000*-----------------------------------------------------------------*
002010         ACCEPT WRK-PARM-ADM-ID          FROM SYSIN.
002020         ACCEPT WRK-PARM-ID-MANIFESTO    FROM SYSIN.
002030         ACCEPT WRK-DATA-HOJE            FROM DATE.
002040         ACCEPT WRK-HORA-COMPLETA        FROM TIME.
002050
002060         OPEN INPUT  PTO-FILE
002070                     VIS-FILE
002080                     END-FILE
002090              I-O    REM-FILE
002100              OUTPUT ROT-FILE.
002110
002120
002130 0100-INICIAR-FIM.                       EXIT.
002140*-----------------------------------------------------------------*
002150 0120-CARREGAR-TABELAS                   SECTION.
002160*-----------------------------------------------------------------*
002170         READ PTO-FILE.
002180         PERFORM 0121-LER-PROX-PONTO UNTIL FS-PTO NOT EQUAL "00".
002190
002200         READ END-FILE.
002210         PERFORM 0123-LER-PROX-ENDERECO
002220             UNTIL FS-END NOT EQUAL "00".
002230
002240 0120-CARREGAR-TABELAS-FIM.               EXIT.
002250*-----------------------------------------------------------------*
002260 0121-LER-PROX-PONTO                      SECTION.
002270
002280         ADD 1 TO WRK-QTD-PONTOS.
002290         SET TPT-IDX TO WRK-QTD-PONTOS.
002300         MOVE PTO-ID          TO TPT-ID (TPT-IDX).
002310         MOVE PTO-CIDADE      TO TPT-CIDADE (TPT-IDX).
002320         MOVE PTO-ORGANIZACAO TO TPT-ORGANIZACAO (TPT-IDX).
002330         READ PTO-FILE.
002340
002350 0121-LER-PROX-PONTO-FIM.                 EXIT.
002360*-----------------------------------------------------------------*
002370 0123-LER-PROX-ENDERECO                   SECTION.
002380
002390         ADD 1 TO WRK-QTD-ENDERECOS.
002400         SET TEND-IDX TO WRK-QTD-ENDERECOS.
002410         MOVE END-ORGANIZACAO     TO TEND-ORG (TEND-IDX).
002420         MOVE END-ENDERECO-MOSCOU TO TEND-ENDERECO (TEND-IDX).
002430         MOVE END-CONTATO         TO TEND-CONTATO (TEND-IDX).
002440         READ END-FILE.
002450
002460 0123-LER-PROX-ENDERECO-FIM.               EXIT.
002470*-----------------------------------------------------------------*
002480 0200-PROCESSAR                          SECTION.
002490*-----------------------------------------------------------------*
002500         PERFORM 0210-APURAR-ENTRADA.
002510         PERFORM 0220-APURAR-SAIDA.
002520         PERFORM 0230-CALCULAR-ESTOQUE
002530             VARYING TORG-IDX FROM 1 BY 1
002540             UNTIL TORG-IDX GREATER WRK-QTD-ORG.
002550         PERFORM 0240-ORDENAR-ORGANIZACAO.
002560
002570         IF ACU-ESTOQUE-POSITIVO EQUAL ZEROS
002580             MOVE WRK-SEM-FRASCOS TO WRK-DESCRICAO-ERRO
002590             DISPLAY "===== " WRK-DESCRICAO-ERRO
002600         ELSE
002610             PERFORM 0250-GRAVAR-CABECALHO
002620             PERFORM 0260-GRAVAR-DETALHE-ORG
002630                 VARYING WRK-SUB FROM 1 BY 1
002640                 UNTIL WRK-SUB GREATER WRK-QTD-ORG
002650             PERFORM 0280-ATUALIZAR-REMESSAS-PENDENTES
002660             PERFORM 0290-IMP-RESUMO-BARRA
002670         END-IF.
002680
002690 0200-PROCESSAR-FIM.                     EXIT.
002700*-----------------------------------------------------------------*
002710 0210-APURAR-ENTRADA                     SECTION.
002720*-----------------------------------------------------------------*
002730*    B8 - ENTRADA SO CONTA VISITA CONCLUIDA, SEM NOTA ESPECIAL,   *
002740*    E CIDADE DIFERENTE DE MOSCOU.                                *
002750*-----------------------------------------------------------------*
002760         READ VIS-FILE.
002770         PERFORM 0211-LER-PROX-VISITA-ENT
002780             UNTIL FS-VIS NOT EQUAL "00".
002790
002800 0210-APURAR-ENTRADA-FIM.                EXIT.
002810*-----------------------------------------------------------------*
002820 0211-LER-PROX-VISITA-ENT                SECTION.
002830
002840         IF VIS-CONCLUIDA
002850             AND VIS-NOTA-COMUM
002860             PERFORM 0212-VALIDAR-ENTRADA-CIDADE
002870         END-IF.
002880         READ VIS-FILE.
002890
002900 0211-LER-PROX-VISITA-ENT-FIM.            EXIT.
002910*-----------------------------------------------------------------*
002920 0212-VALIDAR-ENTRADA-CIDADE             SECTION.
002930*-----------------------------------------------------------------*
002940         SEARCH ALL TAB-PTO-ENTRY
002950             AT END
002960                 CONTINUE
002970             WHEN TPT-ID (TPT-IDX) EQUAL VIS-PTO-ID
002980                 IF TPT-CIDADE (TPT-IDX) NOT EQUAL "MOSCOW"
002990                     MOVE TPT-ORGANIZACAO (TPT-IDX)
003000                         TO WRK-ORG-CHAVE
003010                     PERFORM 0219-LOCALIZAR-OU-CRIAR-ORG
003020                     ADD VIS-FRASCOS TO TORG-ENTRADA (TORG-IDX)
003030                 END-IF
003040         END-SEARCH.
003050
003060 0212-VALIDAR-ENTRADA-CIDADE-FIM.         EXIT.
003070*-----------------------------------------------------------------*
003080 0219-LOCALIZAR-OU-CRIAR-ORG              SECTION.
003090*-----------------------------------------------------------------*
003100         MOVE "N" TO WRK-ACHOU.
003110         SET TORG-IDX TO 1.
003120         SEARCH TAB-ORG-ENTRY VARYING TORG-IDX
003130             AT END
003140                 CONTINUE
003150             WHEN TORG-NOME (TORG-IDX) EQUAL WRK-ORG-CHAVE
003160                 MOVE "S" TO WRK-ACHOU
003170         END-SEARCH.
003180         IF NOT WRK-PONTO-ACHOU
003190             ADD 1 TO WRK-QTD-ORG
003200             SET TORG-IDX TO WRK-QTD-ORG
003210             MOVE WRK-ORG-CHAVE TO TORG-NOME (TORG-IDX)
003220             MOVE ZEROS TO TORG-ENTRADA (TORG-IDX)
003230                           TORG-SAIDA (TORG-IDX)
003240                           TORG-ESTOQUE (TORG-IDX)
003250         END-IF.
003260
003270 0219-LOCALIZAR-OU-CRIAR-ORG-FIM.          EXIT.
003280*-----------------------------------------------------------------*
003290 0220-APURAR-SAIDA                       SECTION.
003300*-----------------------------------------------------------------*
003310*    B9 - CONCLUIDA/EM ANDAMENTO CONTAM COMO SAIDA.                *
003320*-----------------------------------------------------------------*
003330         READ REM-FILE.
003340         PERFORM 0221-LER-PROX-REMESSA-SAI
003350             UNTIL FS-REM NOT EQUAL "00".
003360
003370 0220-APURAR-SAIDA-FIM.                  EXIT.
003380*-----------------------------------------------------------------*
003390 0221-LER-PROX-REMESSA-SAI                SECTION.
003400
003410         IF REM-CONCLUIDA OR REM-EM-ANDAMENTO
003420             MOVE REM-ORGANIZACAO TO WRK-ORG-CHAVE
003430             PERFORM 0219-LOCALIZAR-OU-CRIAR-ORG
003440             ADD REM-FRASCOS-TOTAL TO TORG-SAIDA (TORG-IDX)
003450         END-IF.
003460         READ REM-FILE.
003470
003480 0221-LER-PROX-REMESSA-SAI-FIM.            EXIT.
003490*-----------------------------------------------------------------*
003500 0230-CALCULAR-ESTOQUE                   SECTION.
003510*-----------------------------------------------------------------*
003520         COMPUTE TORG-ESTOQUE (TORG-IDX) =
003530             TORG-ENTRADA (TORG-IDX) - TORG-SAIDA (TORG-IDX).
003540         IF TORG-ESTOQUE (TORG-IDX) GREATER ZEROS
003550             ADD 1 TO WRK-QTD-ORG-COM-SALDO
003560             ADD TORG-ESTOQUE (TORG-IDX) TO ACU-ESTOQUE-POSITIVO
003570         END-IF.
003580
003590 0230-CALCULAR-ESTOQUE-FIM.               EXIT.
003600*-----------------------------------------------------------------*
003610 0240-ORDENAR-ORGANIZACAO                SECTION.
003620*-----------------------------------------------------------------*
003630*    ORDENACAO POR BOLHA, CRESCENTE POR NOME DE ORGANIZACAO,      *
003640*    PARA A NUMERACAO DE PARADA SAIR EM ORDEM ALFABETICA.         *
003650*-----------------------------------------------------------------*
003660         IF WRK-QTD-ORG GREATER 1
003670             PERFORM 0241-LINHA-BOLHA-ORG
003680                 VARYING WRK-SUB FROM 1 BY 1
003690                 UNTIL WRK-SUB NOT LESS WRK-QTD-ORG
003700         END-IF.
003710
003720 0240-ORDENAR-ORGANIZACAO-FIM.            EXIT.
003730*-----------------------------------------------------------------*
003740 0241-LINHA-BOLHA-ORG                     SECTION.
003750
003760         PERFORM 0242-COMPARAR-TROCAR
003770             VARYING TORG-IDX FROM 1 BY 1
003780             UNTIL TORG-IDX NOT LESS
003790                 (WRK-QTD-ORG - WRK-SUB + 1).
003800
003810 0241-LINHA-BOLHA-ORG-FIM.                EXIT.
003820*-----------------------------------------------------------------*
003830 0242-COMPARAR-TROCAR                    SECTION.
003840
003850         IF TORG-NOME (TORG-IDX) GREATER TORG-NOME (TORG-IDX + 1)
003860             MOVE TAB-ORG-ENTRY (TORG-IDX)     TO WRK-ORG-CHAVE
003870             MOVE TAB-ORG-ENTRY (TORG-IDX + 1)
003880                 TO TAB-ORG-ENTRY (TORG-IDX)
003890             MOVE WRK-ORG-CHAVE
003900                 TO TAB-ORG-ENTRY (TORG-IDX + 1)
003910         END-IF.
003920
003930 0242-COMPARAR-TROCAR-FIM.                EXIT.
003940*-----------------------------------------------------------------*
003950 0250-GRAVAR-CABECALHO                   SECTION.
003960*-----------------------------------------------------------------*
003970*    B14 - NOME DO MANIFESTO = "MOSCOW DELIVERY" + DATA + HORA.   *
003980*-----------------------------------------------------------------*
003990         MOVE SPACES          TO REG-MANIFESTO-CABEC.
004000         SET ROTC-TIPO-REG    TO "H".
004010         MOVE WRK-PARM-ID-MANIFESTO TO ROTC-ID.
004020         STRING "MOSCOW DELIVERY " DELIMITED BY SIZE
004030             WRK-DATA-HOJE          DELIMITED BY SIZE
004040             " "                    DELIMITED BY SIZE
004050             WRK-HR-HORA            DELIMITED BY SIZE
004060             ":"                    DELIMITED BY SIZE
004070             WRK-HR-MINUTO          DELIMITED BY SIZE
004080             INTO ROTC-NOME.
004090         SET ROTC-DISPONIVEL       TO TRUE.
004100         MOVE WRK-PARM-ADM-ID      TO ROTC-ENT-ID-CRIADOR.
004110         MOVE WRK-DATA-HOJE        TO ROTC-DATA-CRIACAO.
004120         WRITE REG-MANIFESTO-MOSCOU FROM REG-MANIFESTO-CABEC.
004130
004140 0250-GRAVAR-CABECALHO-FIM.               EXIT.
004150*-----------------------------------------------------------------*
004160 0260-GRAVAR-DETALHE-ORG                 SECTION.
004170*-----------------------------------------------------------------*
004180         SET TORG-IDX TO WRK-SUB.
004190         IF TORG-ESTOQUE (TORG-IDX) GREATER ZEROS
004200             PERFORM 0262-ACHAR-ENDERECO-CONTATO
004210             MOVE SPACES              TO REG-MANIFESTO-DETALHE
004220             SET ROTD-TIPO-REG        TO "D".
004230             MOVE WRK-PARM-ID-MANIFESTO TO ROTD-ID-MANIFESTO.
004240             MOVE TORG-NOME (TORG-IDX)  TO ROTD-ORGANIZACAO.
004250             STRING TORG-NOME (TORG-IDX) DELIMITED BY SPACE
004260                 " MOSCOW"                DELIMITED BY SIZE
004270                 INTO ROTD-NOME-PONTO.
004280             MOVE WRK-ENDERECO-ORG       TO ROTD-ENDERECO.
004290             MOVE TORG-ESTOQUE (TORG-IDX) TO ROTD-FRASCOS.
004300             MOVE WRK-ORDEM-PARADA        TO ROTD-ORDEM.
004310             ADD 1 TO WRK-ORDEM-PARADA.
004320             SET ROTD-PENDENTE            TO TRUE.
004330             WRITE REG-MANIFESTO-MOSCOU FROM REG-MANIFESTO-DETALHE
004340         END-IF.
004350
004360 0260-GRAVAR-DETALHE-ORG-FIM.             EXIT.
004370*-----------------------------------------------------------------*
004380 0262-ACHAR-ENDERECO-CONTATO             SECTION.
004390*-----------------------------------------------------------------*
004400         MOVE "ADDRESS NOT SET" TO WRK-ENDERECO-ORG.
004410         MOVE "CONTACT NOT SET" TO WRK-CONTATO-ORG.
004420         SEARCH ALL TAB-END-ENTRY
004430             AT END
004440                 CONTINUE
004450             WHEN TEND-ORG (TEND-IDX) EQUAL TORG-NOME (TORG-IDX)
004460                 MOVE TEND-ENDERECO (TEND-IDX) TO WRK-ENDERECO-ORG
004470                 MOVE TEND-CONTATO (TEND-IDX)  TO WRK-CONTATO-ORG
004480         END-SEARCH.
004490
004500 0262-ACHAR-ENDERECO-CONTATO-FIM.         EXIT.
004510*-----------------------------------------------------------------*
004520 0280-ATUALIZAR-REMESSAS-PENDENTES       SECTION.
004530*-----------------------------------------------------------------*
004540*    REGRAVA COMO "EM ANDAMENTO" TODA REMESSA AINDA "PENDENTE".   *
004550*    ARQUIVO PRECISA SER REABERTO PARA VARREDURA SEQUENCIAL DE    *
004560*    REGRAVACAO (JA FOI LIDO ATE O FIM EM 0220-APURAR-SAIDA).     *
004570*-----------------------------------------------------------------*
004580         CLOSE REM-FILE.
004590         OPEN I-O REM-FILE.
004600         MOVE ZEROS TO WRK-QTD-REMESSAS-ATUALIZ.
004610
004620         READ REM-FILE.
004630         PERFORM 0281-LER-PROX-REMESSA-ATU
004640             UNTIL FS-REM NOT EQUAL "00".
004650
004660 0280-ATUALIZAR-REMESSAS-PENDENTES-FIM.   EXIT.
004670*-----------------------------------------------------------------*
004680 0281-LER-PROX-REMESSA-ATU                SECTION.
004690
004700         IF REM-E-PENDENTE
004710             SET REM-EM-ANDAMENTO TO TRUE
004720             REWRITE REG-REMESSA.
004730             IF FS-REM NOT EQUAL "00"
004740                 MOVE WRK-ERRO-REGRAVACAO TO WRK-DESCRICAO-ERRO
004750                 MOVE FS-REM              TO WRK-STATUS-ERRO
004760                 PERFORM 9999-TRATA-ERRO
004770             END-IF
004780             ADD 1 TO WRK-QTD-REMESSAS-ATUALIZ
004790         END-IF.
004800         READ REM-FILE.
004810
004820 0281-LER-PROX-REMESSA-ATU-FIM.            EXIT.
004830*-----------------------------------------------------------------*
004840 0290-IMP-RESUMO-BARRA                   SECTION.
004850*-----------------------------------------------------------------*
004860*    CHAMADA A BARRAPRO - BARRA DE "PARADAS MONTADAS" SOBRE O     *
004870*    TOTAL DE LABORATORIOS COM SALDO NO DEPOSITO.                 *
004880*-----------------------------------------------------------------*
004890         MOVE WRK-QTD-ORG-COM-SALDO TO WRK-BAR-ATUAL.
004900         MOVE WRK-QTD-ORG-COM-SALDO TO WRK-BAR-TOTAL.
004910         MOVE 10                    TO WRK-BAR-LARGURA.
004920         CALL "BARRAPRO" USING WRK-AREA-BARRAPRO.
004930
004940         DISPLAY "===== MANIFESTO DE MOSCOU MONTADO =====".
004950         DISPLAY "MANIFESTO....: " WRK-PARM-ID-MANIFESTO.
004960         DISPLAY "PARADAS......: " WRK-QTD-ORG-COM-SALDO.
004970         DISPLAY "FRASCOS TOTAL: " ACU-ESTOQUE-POSITIVO.
004980         DISPLAY "PROGRESSO....: " WRK-BAR-TEXTO
004990                 " " WRK-BAR-PERCENTUAL "%".
005000         DISPLAY "REMESSAS ATUALIZADAS PARA EM ANDAMENTO: "
005010                 WRK-QTD-REMESSAS-ATUALIZ.
005020
005030 0290-IMP-RESUMO-BARRA-FIM.               EXIT.
005040*-----------------------------------------------------------------*
005050 0300-FINALIZAR                          SECTION.
005060*-----------------------------------------------------------------*
005070         CLOSE PTO-FILE
005080               VIS-FILE
005090               REM-FILE
005100               END-FILE
005110               ROT-FILE.
005120         GOBACK.
005130
005140 0300-FINALIZAR-FIM.                     EXIT.
005150*-----------------------------------------------------------------*
005160 9000-MSG-ERRO                           SECTION.
005170
005180         DISPLAY "===== ERRO NO PROGRAMA PROGMOSC =====".
005190         DISPLAY "MENSSAGEM....:"    WRK-DESCRICAO-ERRO.
005200         DISPLAY "FILE STATUS..:"    WRK-STATUS-ERRO.
005210
005220 9000-MSG-ERRO-FIM.                      EXIT.
005230*-----------------------------------------------------------------*
005240 9999-TRATA-ERRO                         SECTION.
005250*-----------------------------------------------------------------*
005260         ADD 1 TO ACU-ERROS-OCORRIDOS.
005270         PERFORM 9000-MSG-ERRO.
005280         GOBACK.
005290
005300 9999-TRATA-ERRO-FIM.                    EXIT.
