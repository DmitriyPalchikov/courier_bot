000010 IDENTIFICATION                          DIVISION.
000020*=================================================================*
000030 PROGRAM-ID.                             RELROTA.
000040 AUTHOR.                                 MATHEUS H. MEDEIROS.
000050 INSTALLATION.                           FOURSYS.
000060 DATE-WRITTEN.                           15/06/1987.
000070 DATE-COMPILED.
000080 SECURITY.                               USO RESTRITO AO SETOR
000090                                          DE LOGISTICA DE FRASCOS.
000100*=================================================================*
000110*    PROGRAMA   : RELROTA
000120*    PROGRAMADOR: MATHEUS H. MEDEIROS
000130*    ANALISTA   : IVAN SANCHES
000140*    CONSULTORIA: FOURSYS
000150*    DATA.......: 15 / 06 / 1987
000160*-----------------------------------------------------------------*
000170*    OBJETIVO...: APURAR ESTATISTICA DE ROTA DE COLETA DE FRASCOS
000180*                 POR CIDADE (VISITAS, FRASCOS, MEDIA DE FRASCOS
000190*                 POR VISITA E MEDIA DE MINUTOS ENTRE VISITAS),
000200*                 RANKING DOS 5 ENTREGADORES QUE MAIS RECOLHERAM
000210*                 FRASCOS E DOS 5 DIAS DE MAIOR MOVIMENTO.
000220*-----------------------------------------------------------------*
000230*    ARQUIVOS                I/O                  INCLUDE/BOOK
000240*     ENT-FILE               INPUT                #BOOKENT
000250*     PTO-FILE               INPUT                #BOOKPTO
000260*     VIS-FILE               INPUT                #BOOKVIS
000270*     REL-FILE               OUTPUT
000280*
000290*-----------------------------------------------------------------*
000300*    MODULOS....: NENHUM
000310*-----------------------------------------------------------------*
000320*                          ALTERACOES                              *
000330*-----------------------------------------------------------------*
000340*    PROGRAMADOR: MATHEUS H. MEDEIROS                             ALT1    
000350*    ANALISTA   : IVAN SANCHES                                    .       
000360*    CONSULTORIA: FOURSYS                                         .       
000370*    DATA.......: 15 / 06 / 1987                                  .       
000380*    OBJETIVO...: VERSAO ORIGINAL DO PROGRAMA.                    ALT1    
000390*-----------------------------------------------------------------*
000400*    PROGRAMADOR: I. SANCHES                                      ALT2    
000410*    DATA.......: 03 / 11 / 1990                                  .       
000420*    OBJETIVO...: CHAMADO 3204 - INCLUI FILTRO OPCIONAL POR       ALT2    
000430*                 ENTREGADOR E POR QUANTIDADE DE DIAS (ACCEPT).
000440*-----------------------------------------------------------------*
000450*    PROGRAMADOR: R. TAVARES                                      ALT3    
000460*    DATA.......: 21 / 03 / 1996                                  .       
000470*    OBJETIVO...: CHAMADO 4590 - INCLUI RANKING DOS 5 ENTREGADORESALT3    
000480*                 E DOS 5 DIAS DE MAIOR MOVIMENTO NO RODAPE.
000490*-----------------------------------------------------------------*
000500*    PROGRAMADOR: J.C. ALBURQUEQUE                                ALT4
000510*    DATA.......: 19 / 01 / 1999                                  .
000520*    OBJETIVO...: CHAMADO Y2K-0231 - VIRADA DE SECULO, CAMPOS DE  ALT4
000530*                 DATA PASSAM A GUARDAR O SECULO (9(008)).
000540*-----------------------------------------------------------------*
000550*    PROGRAMADOR: R. TAVARES                                      ALT5
000560*    DATA.......: 30 / 11 / 1999                                  .
000570*    OBJETIVO...: CHAMADO 5299 - A MEDIA B1 SOMAVA A DIFERENCA    ALT5
000580*                 ENTRE ORDV-DATA*86400+ORDV-HORA COMO SE FOSSE
000590*                 SEGUNDOS REAIS; PASSA A CONVERTER PARA DIA
000600*                 JULIANO E SEGUNDOS-DESDE-MEIA-NOITE ANTES DE
000610*                 SUBTRAIR (VIDE 0207/0208-CALC-...).
000620*-----------------------------------------------------------------*
000630*    PROGRAMADOR: R. TAVARES                                      ALT6
000640*    DATA.......: 14 / 02 / 2000                                  .
000650*    OBJETIVO...: CHAMADO 5322 - PADRONIZACAO DE FLUXO EM FAIXAS  ALT6
000660*                 DE PARAGRAFO (PERFORM...THRU/GO TO) CONFORME
000670*                 NORMA DA AREA.
000680*=================================================================*
000690
000700
000710*=================================================================*
000720 ENVIRONMENT                             DIVISION.
000730*=================================================================*
000740*-----------------------------------------------------------------*
000750 CONFIGURATION                           SECTION.
000760*-----------------------------------------------------------------*
000770 SPECIAL-NAMES.
000780     C01 IS TOP-OF-FORM
000790     UPSI-0 ON STATUS IS WRK-FILTRO-LIGADO
000800            OFF STATUS IS WRK-FILTRO-DESLIGADO.
000810
000820*-----------------------------------------------------------------*
000830 INPUT-OUTPUT                            SECTION.
000840 FILE-CONTROL.
000850     SELECT ENT-FILE     ASSIGN TO "ENT-FILE"
000860            FILE STATUS IS FS-ENT.
000870     SELECT PTO-FILE     ASSIGN TO "PTO-FILE"
000880            FILE STATUS IS FS-PTO.
000890     SELECT VIS-FILE     ASSIGN TO "VIS-FILE"
000900            FILE STATUS IS FS-VIS.
000910     SELECT REL-FILE     ASSIGN TO "REL-FILE"
000920            FILE STATUS IS FS-REL.
000930     SELECT WRK-ORD-VIS  ASSIGN TO "WRKORDVI".
000940
000950*=================================================================*
000960 DATA                                    DIVISION.
000970*=================================================================*
000980*-----------------------------------------------------------------*
000990 FILE                                    SECTION.
001000*-----------------------------------------------------------------*
001010*        INPUT -  CADASTRO DE ENTREGADOR              LRECL = 067
001020*-----------------------------------------------------------------*
001030 FD  ENT-FILE.
001040 COPY "#BOOKENT".
001050*-----------------------------------------------------------------*
001060*        INPUT -  CADASTRO DE PONTO DE COLETA          LRECL = 110
001070*-----------------------------------------------------------------*
001080 FD  PTO-FILE.
001090 COPY "#BOOKPTO".
001100*-----------------------------------------------------------------*
001110*        INPUT -  MOVIMENTO DE VISITA DE ROTA          LRECL = 146
001120*-----------------------------------------------------------------*
001130 FD  VIS-FILE.
001140 COPY "#BOOKVIS".
001150*-----------------------------------------------------------------*
001160*        OUTPUT-  RELATORIO DE ESTATISTICA DE ROTA     LRECL = 132
001170*-----------------------------------------------------------------*
001180 FD  REL-FILE.
001190 01  REG-RELATORIO               PIC X(132).
001200*-----------------------------------------------------------------*
001210*        SORT   -  MOVIMENTO ORDENADO POR CIDADE/DATA/HORA
001220*-----------------------------------------------------------------*
001230 SD  WRK-ORD-VIS.
001240 01  REG-ORD-VIS.
001250     05 ORDV-CIDADE              PIC X(020).
001260     05 ORDV-DATA                PIC 9(008).
001270     05 ORDV-HORA                PIC 9(006).
001280     05 ORDV-ENT-ID              PIC 9(012).
001290     05 ORDV-FRASCOS             PIC 9(005).
001300     05 FILLER                   PIC X(005)       VALUE SPACES.
001310
001320*-----------------------------------------------------------------*
001330 WORKING-STORAGE                         SECTION.
001340*-----------------------------------------------------------------*
001350 01  FILLER                      PIC X(050)       VALUE
001360         "***** INICIO DA WORKING *****".
001370*-----------------------------------------------------------------*
001380 01  FILLER                      PIC X(050)       VALUE
001390         " VARIAVEIS DE STATUS ".
001400*-----------------------------------------------------------------*
001410 01  FS-ENT                      PIC X(002)       VALUE SPACES.
001420 01  FS-PTO                      PIC X(002)       VALUE SPACES.
001430 01  FS-VIS                      PIC X(002)       VALUE SPACES.
001440 01  FS-REL                      PIC X(002)       VALUE SPACES.
001450 01  WRK-FILTRO-LIGADO           PIC X(001)       VALUE "N".
001460 01  WRK-FILTRO-DESLIGADO        PIC X(001)       VALUE "S".
001470*-----------------------------------------------------------------*
001480 01  FILLER                      PIC X(050)       VALUE
001490         " PARAMETROS DE FILTRO (ACCEPT) ".
001500*-----------------------------------------------------------------*
001510 01  WRK-PARAMETROS.
001520     05 WRK-PARM-ENT-ID          PIC 9(012)       VALUE ZEROS.
001530     05 WRK-PARM-DIAS            PIC 9(005)       VALUE ZEROS.
001540     05 FILLER                   PIC X(010)       VALUE SPACES.
001550*-----------------------------------------------------------------*
001560 01  FILLER                      PIC X(050)       VALUE
001570         " DATA DE CORTE ".
001580*-----------------------------------------------------------------*
001590 01  WRK-DATA-CORTE              PIC 9(008)       VALUE ZEROS.
001600 01  WRK-DATA-CORTE-REDEF REDEFINES WRK-DATA-CORTE.
001610     05 WRK-DTC-ANO              PIC 9(004).
001620     05 WRK-DTC-MES              PIC 9(002).
001630     05 WRK-DTC-DIA              PIC 9(002).
001640*-----------------------------------------------------------------*
001650*    CHAMADO 5299 - AREA DE CONVERSAO AAAAMMDD/HHMMSS -> INSTANTE *
001660*    (DIA JULIANO * 86400 + SEGUNDOS DO DIA), USADA PARA QUE B1   *
001670*    NAO SOME/SUBTRAIA DATA-HORA COMO SE FOSSE INTEIRO LINEAR.    *
001680*-----------------------------------------------------------------*
001690 01  WRK-CONV-DATA               PIC 9(008)       VALUE ZEROS.
001700 01  WRK-CONV-DATA-R REDEFINES WRK-CONV-DATA.
001710     05 WRK-CVD-ANO               PIC 9(004).
001720     05 WRK-CVD-MES               PIC 9(002).
001730     05 WRK-CVD-DIA               PIC 9(002).
001740 01  WRK-CONV-HORA               PIC 9(006)       VALUE ZEROS.
001750 01  WRK-CONV-HORA-R REDEFINES WRK-CONV-HORA.
001760     05 WRK-CVH-HH                PIC 9(002).
001770     05 WRK-CVH-MM                PIC 9(002).
001780     05 WRK-CVH-SS                PIC 9(002).
001790 01  WRK-CONV-JULIANO            PIC 9(009) COMP-3 VALUE ZEROS.
001800 01  WRK-CONV-SEG-DIA            PIC 9(005) COMP-3 VALUE ZEROS.
001810 01  WRK-JD-A                    PIC 9(004) COMP-3 VALUE ZEROS.
001820 01  WRK-JD-Y                    PIC 9(006) COMP-3 VALUE ZEROS.
001830 01  WRK-JD-M                    PIC 9(004) COMP-3 VALUE ZEROS.
001840 01  WRK-JD-T1                   PIC 9(005) COMP-3 VALUE ZEROS.
001850 01  WRK-JD-T2                   PIC 9(009) COMP-3 VALUE ZEROS.
001860 01  WRK-JD-T3                   PIC 9(006) COMP-3 VALUE ZEROS.
001870 01  WRK-JD-T4                   PIC 9(006) COMP-3 VALUE ZEROS.
001880 01  WRK-JD-T5                   PIC 9(006) COMP-3 VALUE ZEROS.
001890*-----------------------------------------------------------------*
001900 01  FILLER                      PIC X(050)       VALUE
001910         " TABELA DE PONTOS (BUSCA BINARIA POR ROUTE-ID) ".
001920*-----------------------------------------------------------------*
001930 01  TAB-PONTOS.
001940     05 FILLER                   PIC X(001)    VALUE SPACES.
001950     05 TAB-PTO-ENTRY            OCCURS 500 TIMES
001960                                  ASCENDING KEY IS TPT-ID
001970                                  INDEXED BY TPT-IDX.
001980        10 TPT-ID                PIC 9(005).
001990        10 TPT-CIDADE            PIC X(020).
002000        10 TPT-ORGANIZACAO       PIC X(010).
002010 01  WRK-QTD-PONTOS              PIC 9(005) COMP-3 VALUE ZEROS.
002020*-----------------------------------------------------------------*
002030 01  FILLER                      PIC X(050)       VALUE
002040         " ACUMULADORES DE CONTROLE DE QUEBRA POR CIDADE ".
002050*-----------------------------------------------------------------*
002060 01  WRK-CIDADE-ATUAL            PIC X(020)       VALUE SPACES.
002070 01  ACU-VISITAS-CIDADE          PIC 9(007) COMP-3 VALUE ZEROS.
002080 01  ACU-FRASCOS-CIDADE          PIC 9(009) COMP-3 VALUE ZEROS.
002090 01  ACU-VISITAS-GERAL           PIC 9(009) COMP-3 VALUE ZEROS.
002100 01  ACU-FRASCOS-GERAL           PIC 9(009) COMP-3 VALUE ZEROS.
002110 01  ACU-PONTOS-GERAL            PIC 9(009) COMP-3 VALUE ZEROS.
002120 01  WRK-QT-LINHAS               PIC 9(003) COMP-3 VALUE ZEROS.
002130 01  WRK-PAG-AUX                 PIC 9(003) COMP-3 VALUE 1.
002140*-----------------------------------------------------------------*
002150 01  FILLER                      PIC X(050)       VALUE
002160         " TABELA DE HORARIOS DA CIDADE (MEDIA B1) ".
002170*-----------------------------------------------------------------*
002180 01  TAB-HORARIOS-CIDADE.
002190     05 FILLER                   PIC X(001)    VALUE SPACES.
002200     05 TAB-HOR-ENTRY            OCCURS 3000 TIMES
002210                                  INDEXED BY THR-IDX.
002220        10 THR-SEGUNDOS          PIC 9(014) COMP-3.
002230 01  WRK-QTD-HORARIOS            PIC 9(005) COMP-3 VALUE ZEROS.
002240 01  WRK-SOMA-DIFERENCA          PIC 9(012) COMP-3 VALUE ZEROS.
002250 01  WRK-MEDIA-MINUTOS           PIC 9(007)V9(001) VALUE ZEROS.
002260 01  WRK-MEDIA-FRASCOS           PIC 9(007)V9(002) VALUE ZEROS.
002270*-----------------------------------------------------------------*
002280 01  FILLER                      PIC X(050)       VALUE
002290         " TABELA DE RANKING DE ENTREGADOR (TOP 5) ".
002300*-----------------------------------------------------------------*
002310 01  TAB-RANK-ENTREGADOR.
002320     05 FILLER                   PIC X(001)    VALUE SPACES.
002330     05 TAB-RENT-ENTRY           OCCURS 3000 TIMES
002340                                  INDEXED BY RENT-IDX.
002350        10 RENT-ID               PIC 9(012).
002360        10 RENT-VISITAS          PIC 9(007) COMP-3.
002370        10 RENT-FRASCOS          PIC 9(009) COMP-3.
002380 01  WRK-QTD-RANK-ENT            PIC 9(005) COMP-3 VALUE ZEROS.
002390*-----------------------------------------------------------------*
002400 01  FILLER                      PIC X(050)       VALUE
002410         " TABELA DE RANKING DE DIA (TOP 5) ".
002420*-----------------------------------------------------------------*
002430 01  TAB-RANK-DIA.
002440     05 FILLER                   PIC X(001)    VALUE SPACES.
002450     05 TAB-RDIA-ENTRY           OCCURS 3000 TIMES
002460                                  INDEXED BY RDIA-IDX.
002470        10 RDIA-DATA             PIC 9(008).
002480        10 RDIA-VISITAS          PIC 9(007) COMP-3.
002490        10 RDIA-FRASCOS          PIC 9(009) COMP-3.
002500 01  WRK-QTD-RANK-DIA            PIC 9(005) COMP-3 VALUE ZEROS.
002510*-----------------------------------------------------------------*
002520 01  FILLER                      PIC X(050)       VALUE
002530         " VARIAVEIS ESPELHO/AUXILIARES ".
002540*-----------------------------------------------------------------*
002550 01  WRK-SUB                     PIC 9(005) COMP-3 VALUE ZEROS.
002560 01  WRK-SUB-2                   PIC 9(005) COMP-3 VALUE ZEROS.
002570 01  WRK-ACHOU                   PIC X(001)       VALUE "N".
002580     88 WRK-PONTO-ACHOU                  VALUE "S".
002590     88 WRK-PONTO-NAO-ACHOU              VALUE "N".
002600 01  WRK-NOME-ED                 PIC X(020)       VALUE SPACES.
002610*-----------------------------------------------------------------*
002620 01  FILLER                      PIC X(050)       VALUE
002630         " CABECALHOS DO RELATORIO ".
002640*-----------------------------------------------------------------*
002650 01  WRK-CABEC1.
002660     05 FILLER                   PIC X(025)       VALUE SPACES.
002670     05 FILLER                   PIC X(035)       VALUE
002680         "ESTATISTICA DE ROTA POR CIDADE".
002690     05 FILLER                   PIC X(015)       VALUE SPACES.
002700     05 FILLER                   PIC X(008)       VALUE
002710         "PAGINA:".
002720     05 WRK-PAG                  PIC 9(003)       VALUE 0.
002730 01  WRK-CABEC2.
002740     05 FILLER                   PIC X(021)       VALUE
002750         "CIDADE".
002760     05 FILLER                   PIC X(011)       VALUE
002770         "VISITAS".
002780     05 FILLER                   PIC X(013)       VALUE
002790         "FRASCOS".
002800     05 FILLER                   PIC X(019)       VALUE
002810         "MEDIA/VISITA".
002820     05 FILLER                   PIC X(022)       VALUE
002830         "MEDIA MIN. ENTRE VIS.".
002840 01  WRK-CABEC3                  PIC X(106)       VALUE SPACES.
002850*-----------------------------------------------------------------*
002860 01  WRK-DETALHE-CIDADE.
002870     05 WRK-DET-CIDADE           PIC X(021)       VALUE SPACES.
002880     05 WRK-DET-VISITAS          PIC ZZZ.ZZ9      VALUE ZEROS.
002890     05 FILLER                   PIC X(004)       VALUE SPACES.
002900     05 WRK-DET-FRASCOS          PIC ZZZ.ZZ9      VALUE ZEROS.
002910     05 FILLER                   PIC X(006)       VALUE SPACES.
002920     05 WRK-DET-MED-FRASCO       PIC ZZ9,99       VALUE ZEROS.
002930     05 FILLER                   PIC X(009)       VALUE SPACES.
002940     05 WRK-DET-MED-MINUTO       PIC ZZZZ9,9      VALUE ZEROS.
002950*-----------------------------------------------------------------*
002960 01  FILLER                      PIC X(050)       VALUE
002970         " BOOKS DE APOIO ".
002980*-----------------------------------------------------------------*
002990 COPY "#BOOKERR".
003000 COPY "#MSGERRO".
003010*-----------------------------------------------------------------*
003020 01  FILLER                      PIC X(050)       VALUE
003030         "***** FIM DA WORKING *****".
003040*-----------------------------------------------------------------*
003050
003060*=================================================================*
003070 PROCEDURE                               DIVISION.
003080*=================================================================*
003090 0000-PRINCIPAL                          SECTION.
003100
003110         PERFORM 0100-INICIAR THRU 0104-TESTAR-STATUS-FIM.
003120         PERFORM 0120-CARREGAR-PONTOS.
003130         PERFORM 0200-PROCESSAR.
003140         PERFORM 0300-FINALIZAR.
003150
003160 0000-PRINCIPAL-FIM.                     EXIT.
003170*-----------------------------------------------------------------*
003180 0100-INICIAR                            SECTION.
003190*-----------------------------------------------------------------*
003200         ACCEPT WRK-PARM-ENT-ID          FROM SYSIN.
003210         ACCEPT WRK-PARM-DIAS            FROM SYSIN.
003220         ACCEPT WRK-DATA-CORTE           FROM DATE.
003230
003240         OPEN INPUT  ENT-FILE
003250                     PTO-FILE
003260                     VIS-FILE
003270              OUTPUT REL-FILE.
003280
003290
003300 0100-INICIAR-FIM.                       EXIT.
003310*-----------------------------------------------------------------*
003320 0104-TESTAR-STATUS                      SECTION.
003330
003340         IF FS-ENT                       NOT EQUAL "00"
003350             MOVE WRK-ERRO-ABERTURA      TO WRK-DESCRICAO-ERRO
003360             MOVE FS-ENT                 TO WRK-STATUS-ERRO
003370             MOVE "0104-ENT-FILE"        TO WRK-AREA-ERRO
003380             PERFORM 9999-TRATA-ERRO
003390         END-IF.
003400         IF FS-PTO                       NOT EQUAL "00"
003410             MOVE WRK-ERRO-ABERTURA      TO WRK-DESCRICAO-ERRO
003420             MOVE FS-PTO                 TO WRK-STATUS-ERRO
003430             MOVE "0104-PTO-FILE"        TO WRK-AREA-ERRO
003440             PERFORM 9999-TRATA-ERRO
003450         END-IF.
003460         IF FS-VIS                       NOT EQUAL "00"
003470             MOVE WRK-ERRO-ABERTURA      TO WRK-DESCRICAO-ERRO
003480             MOVE FS-VIS                 TO WRK-STATUS-ERRO
003490             MOVE "0104-VIS-FILE"        TO WRK-AREA-ERRO
003500             PERFORM 9999-TRATA-ERRO
003510         END-IF.
003520
003530 0104-TESTAR-STATUS-FIM.                 EXIT.
003540*-----------------------------------------------------------------*
003550 0120-CARREGAR-PONTOS                    SECTION.
003560*-----------------------------------------------------------------*
003570         PERFORM 0122-LER-PONTO.
003580
003590         PERFORM 0124-GUARDAR-PONTO
003600             UNTIL FS-PTO NOT EQUAL "00".
003610
003620 0120-CARREGAR-PONTOS-FIM.                EXIT.
003630*-----------------------------------------------------------------*
003640 0122-LER-PONTO                          SECTION.
003650
003660         READ PTO-FILE.
003670
003680 0122-LER-PONTO-FIM.                     EXIT.
003690*-----------------------------------------------------------------*
003700 0124-GUARDAR-PONTO                      SECTION.
003710
003720         ADD 1 TO WRK-QTD-PONTOS.
003730         SET TPT-IDX                     TO WRK-QTD-PONTOS.
003740         MOVE PTO-ID                     TO TPT-ID (TPT-IDX).
003750         MOVE PTO-CIDADE                 TO TPT-CIDADE (TPT-IDX).
003760         MOVE PTO-ORGANIZACAO
003770             TO TPT-ORGANIZACAO (TPT-IDX).
003780         PERFORM 0122-LER-PONTO.
003790
003800 0124-GUARDAR-PONTO-FIM.                 EXIT.
003810*-----------------------------------------------------------------*
003820 0200-PROCESSAR                          SECTION.
003830*-----------------------------------------------------------------*
003840         SORT WRK-ORD-VIS
003850             ON ASCENDING KEY ORDV-CIDADE ORDV-DATA ORDV-HORA
003860             INPUT PROCEDURE  IS 0400-MONTA-CHAVE-ORDENACAO
003870                                  THRU 0420-AVALIAR-VISITA-FIM
003880             OUTPUT PROCEDURE IS 0500-PROCESSAR-ORDENADO
003890                                  THRU 0520-TRATAR-REGISTRO-FIM.
003900
003910         PERFORM 0600-IMP-RANKINGS.
003920
003930 0200-PROCESSAR-FIM.                     EXIT.
003940*-----------------------------------------------------------------*
003950 0400-MONTA-CHAVE-ORDENACAO              SECTION.
003960*-----------------------------------------------------------------*
003970         PERFORM 0410-LER-VISITA.
003980
003990         PERFORM 0420-AVALIAR-VISITA
004000             UNTIL FS-VIS NOT EQUAL "00".
004010
004020 0400-MONTA-CHAVE-ORDENACAO-FIM.          EXIT.
004030*-----------------------------------------------------------------*
004040 0410-LER-VISITA                         SECTION.
004050
004060         READ VIS-FILE.
004070
004080 0410-LER-VISITA-FIM.                    EXIT.
004090*-----------------------------------------------------------------*
004100 0420-AVALIAR-VISITA                     SECTION.
004110*-----------------------------------------------------------------*
004120         MOVE "N"                        TO WRK-ACHOU.
004130         IF WRK-PARM-ENT-ID               NOT EQUAL ZEROS
004140             AND WRK-PARM-ENT-ID          NOT EQUAL VIS-ENT-ID
004150             PERFORM 0410-LER-VISITA
004160         ELSE
004170             IF WRK-PARM-DIAS             NOT EQUAL ZEROS
004180                 AND VIS-DATA             LESS WRK-DATA-CORTE
004190                 PERFORM 0410-LER-VISITA
004200             ELSE
004210                 SEARCH ALL TAB-PTO-ENTRY
004220                     AT END
004230                         MOVE "N"          TO WRK-ACHOU
004240                     WHEN TPT-ID (TPT-IDX) EQUAL VIS-PTO-ID
004250                         MOVE "S"          TO WRK-ACHOU
004260                         MOVE TPT-CIDADE (TPT-IDX)
004270                                           TO ORDV-CIDADE
004280                 END-SEARCH
004290                 IF WRK-PONTO-ACHOU
004300                     MOVE VIS-DATA         TO ORDV-DATA
004310                     MOVE VIS-HORA         TO ORDV-HORA
004320                     MOVE VIS-ENT-ID       TO ORDV-ENT-ID
004330                     MOVE VIS-FRASCOS      TO ORDV-FRASCOS
004340                     RELEASE REG-ORD-VIS
004350                 END-IF
004360                 PERFORM 0410-LER-VISITA
004370             END-IF
004380         END-IF.
004390
004400 0420-AVALIAR-VISITA-FIM.                EXIT.
004410*-----------------------------------------------------------------*
004420 0500-PROCESSAR-ORDENADO                 SECTION.
004430*-----------------------------------------------------------------*
004440         PERFORM 0210-IMP-CABECALHO.
004450
004460         PERFORM 0510-RETORNAR-ORDENADO.
004470
004480         PERFORM 0520-TRATAR-REGISTRO
004490             UNTIL FS-VIS EQUAL "10".
004500
004510         PERFORM 0205-SUB-TOTAL.
004520         PERFORM 0270-IMP-VALOR.
004530
004540 0500-PROCESSAR-ORDENADO-FIM.             EXIT.
004550*-----------------------------------------------------------------*
004560 0510-RETORNAR-ORDENADO                  SECTION.
004570
004580         RETURN WRK-ORD-VIS
004590             AT END MOVE "10" TO FS-VIS.
004600
004610 0510-RETORNAR-ORDENADO-FIM.              EXIT.
004620*-----------------------------------------------------------------*
004630 0520-TRATAR-REGISTRO                    SECTION.
004640*-----------------------------------------------------------------*
004650         IF ORDV-CIDADE                 NOT EQUAL WRK-CIDADE-ATUAL
004660             AND WRK-CIDADE-ATUAL        NOT EQUAL SPACES
004670             PERFORM 0205-SUB-TOTAL
004680         END-IF.
004690
004700         IF WRK-CIDADE-ATUAL              EQUAL SPACES
004710             MOVE ORDV-CIDADE            TO WRK-CIDADE-ATUAL
004720         END-IF.
004730         IF ORDV-CIDADE                 NOT EQUAL WRK-CIDADE-ATUAL
004740             MOVE ORDV-CIDADE            TO WRK-CIDADE-ATUAL
004750         END-IF.
004760
004770         ADD 1                TO ACU-VISITAS-CIDADE
004780                                  ACU-VISITAS-GERAL.
004790         ADD ORDV-FRASCOS     TO ACU-FRASCOS-CIDADE
004800                                  ACU-FRASCOS-GERAL.
004810
004820         ADD 1 TO WRK-QTD-HORARIOS.
004830         SET THR-IDX TO WRK-QTD-HORARIOS.
004840         MOVE ORDV-DATA TO WRK-CONV-DATA.
004850         MOVE ORDV-HORA TO WRK-CONV-HORA.
004860         PERFORM 0207-CALC-INSTANTE-VISITA.
004870         COMPUTE THR-SEGUNDOS (THR-IDX) =
004880             (WRK-CONV-JULIANO * 86400) + WRK-CONV-SEG-DIA.
004890
004900         PERFORM 0530-ACUMULAR-RANK-ENT.
004910         PERFORM 0540-ACUMULAR-RANK-DIA.
004920
004930         PERFORM 0510-RETORNAR-ORDENADO.
004940
004950 0520-TRATAR-REGISTRO-FIM.               EXIT.
004960*-----------------------------------------------------------------*
004970 0530-ACUMULAR-RANK-ENT                  SECTION.
004980*-----------------------------------------------------------------*
004990         SET RENT-IDX TO 1.
005000         MOVE "N" TO WRK-ACHOU.
005010         SEARCH TAB-RENT-ENTRY VARYING RENT-IDX
005020             AT END
005030                 CONTINUE
005040             WHEN RENT-ID (RENT-IDX) EQUAL ORDV-ENT-ID
005050                 MOVE "S" TO WRK-ACHOU
005060         END-SEARCH.
005070         IF WRK-PONTO-ACHOU
005080             ADD 1            TO RENT-VISITAS (RENT-IDX)
005090             ADD ORDV-FRASCOS TO RENT-FRASCOS (RENT-IDX)
005100         ELSE
005110             ADD 1 TO WRK-QTD-RANK-ENT
005120             SET RENT-IDX TO WRK-QTD-RANK-ENT
005130             MOVE ORDV-ENT-ID    TO RENT-ID (RENT-IDX)
005140             MOVE 1              TO RENT-VISITAS (RENT-IDX)
005150             MOVE ORDV-FRASCOS   TO RENT-FRASCOS (RENT-IDX)
005160         END-IF.
005170
005180 0530-ACUMULAR-RANK-ENT-FIM.              EXIT.
005190*-----------------------------------------------------------------*
005200 0540-ACUMULAR-RANK-DIA                  SECTION.
005210*-----------------------------------------------------------------*
005220         SET RDIA-IDX TO 1.
005230         MOVE "N" TO WRK-ACHOU.
005240         SEARCH TAB-RDIA-ENTRY VARYING RDIA-IDX
005250             AT END
005260                 CONTINUE
005270             WHEN RDIA-DATA (RDIA-IDX) EQUAL ORDV-DATA
005280                 MOVE "S" TO WRK-ACHOU
005290         END-SEARCH.
005300         IF WRK-PONTO-ACHOU
005310             ADD 1            TO RDIA-VISITAS (RDIA-IDX)
005320             ADD ORDV-FRASCOS TO RDIA-FRASCOS (RDIA-IDX)
005330         ELSE
005340             ADD 1 TO WRK-QTD-RANK-DIA
005350             SET RDIA-IDX TO WRK-QTD-RANK-DIA
005360             MOVE ORDV-DATA      TO RDIA-DATA (RDIA-IDX)
005370             MOVE 1              TO RDIA-VISITAS (RDIA-IDX)
005380             MOVE ORDV-FRASCOS   TO RDIA-FRASCOS (RDIA-IDX)
005390         END-IF.
005400
005410 0540-ACUMULAR-RANK-DIA-FIM.              EXIT.
005420*-----------------------------------------------------------------*
005430 0205-SUB-TOTAL                          SECTION.
005440*-----------------------------------------------------------------*
005450         MOVE ZEROS TO WRK-SOMA-DIFERENCA.
005460         IF WRK-QTD-HORARIOS              GREATER 1
005470             PERFORM 0206-SOMAR-DIFER-HORARIO
005480                 VARYING WRK-SUB FROM 2 BY 1
005490                 UNTIL WRK-SUB GREATER WRK-QTD-HORARIOS
005500             COMPUTE WRK-MEDIA-MINUTOS ROUNDED =
005510                 WRK-SOMA-DIFERENCA / (WRK-QTD-HORARIOS - 1)
005520         ELSE
005530             MOVE ZEROS TO WRK-MEDIA-MINUTOS
005540         END-IF.
005550
005560         IF ACU-VISITAS-CIDADE            GREATER ZEROS
005570             COMPUTE WRK-MEDIA-FRASCOS ROUNDED =
005580                 ACU-FRASCOS-CIDADE / ACU-VISITAS-CIDADE
005590         ELSE
005600             MOVE ZEROS TO WRK-MEDIA-FRASCOS
005610         END-IF.
005620
005630         PERFORM 0250-IMP-DETALHE.
005640
005650         MOVE ZEROS TO ACU-VISITAS-CIDADE
005660                        ACU-FRASCOS-CIDADE
005670                        WRK-QTD-HORARIOS.
005680         ADD 1 TO ACU-PONTOS-GERAL.
005690
005700 0205-SUB-TOTAL-FIM.                     EXIT.
005710*-----------------------------------------------------------------*
005720 0206-SOMAR-DIFER-HORARIO                SECTION.
005730*-----------------------------------------------------------------*
005740         SET THR-IDX TO WRK-SUB.
005750         COMPUTE WRK-SOMA-DIFERENCA =
005760             WRK-SOMA-DIFERENCA +
005770             ((THR-SEGUNDOS (THR-IDX) -
005780               THR-SEGUNDOS (THR-IDX - 1)) / 60).
005790
005800 0206-SOMAR-DIFER-HORARIO-FIM.            EXIT.
005810*-----------------------------------------------------------------*
005820 0207-CALC-INSTANTE-VISITA                SECTION.
005830*-----------------------------------------------------------------*
005840*    CHAMADO 5299 - MONTA O "INSTANTE" DA VISITA (WRK-CONV-DATA/  *
005850*    WRK-CONV-HORA JA MOVIDOS PELO CHAMADOR) EM DIA JULIANO E     *
005860*    SEGUNDOS-DESDE-A-MEIA-NOITE, PARA USO EM THR-SEGUNDOS.       *
005870*-----------------------------------------------------------------*
005880         PERFORM 0208-CALC-JULIANO.
005890         COMPUTE WRK-CONV-SEG-DIA =
005900             (WRK-CVH-HH * 3600) + (WRK-CVH-MM * 60) + WRK-CVH-SS.
005910
005920 0207-CALC-INSTANTE-VISITA-FIM.           EXIT.
005930*-----------------------------------------------------------------*
005940 0208-CALC-JULIANO                        SECTION.
005950*-----------------------------------------------------------------*
005960*    CONVERTE WRK-CONV-DATA (AAAAMMDD) NO NUMERO DE DIA JULIANO   *
005970*    (ALGORITMO PADRAO DO CALENDARIO GREGORIANO). CADA DIVISAO E' *
005980*    FEITA EM SEU PROPRIO COMPUTE PARA GARANTIR O TRUNCAMENTO     *
005990*    INTEIRO EM CADA PASSO, EXATAMENTE COMO NA ROTINA MANUAL.     *
006000*-----------------------------------------------------------------*
006010         COMPUTE WRK-JD-A = (14 - WRK-CVD-MES) / 12.
006020         COMPUTE WRK-JD-Y = WRK-CVD-ANO + 4800 - WRK-JD-A.
006030         COMPUTE WRK-JD-M = WRK-CVD-MES + (12 * WRK-JD-A) - 3.
006040         COMPUTE WRK-JD-T1 = ((153 * WRK-JD-M) + 2) / 5.
006050         COMPUTE WRK-JD-T2 = 365 * WRK-JD-Y.
006060         COMPUTE WRK-JD-T3 = WRK-JD-Y / 4.
006070         COMPUTE WRK-JD-T4 = WRK-JD-Y / 100.
006080         COMPUTE WRK-JD-T5 = WRK-JD-Y / 400.
006090         COMPUTE WRK-CONV-JULIANO =
006100             WRK-CVD-DIA + WRK-JD-T1 + WRK-JD-T2 + WRK-JD-T3
006110             - WRK-JD-T4 + WRK-JD-T5 - 32045.
006120
006130 0208-CALC-JULIANO-FIM.                   EXIT.
006140*-----------------------------------------------------------------*
006150 0210-IMP-CABECALHO                      SECTION.
006160*-----------------------------------------------------------------*
006170         MOVE ALL "=" TO WRK-CABEC3.
006180         MOVE WRK-PAG-AUX             TO WRK-PAG.
006190         WRITE REG-RELATORIO          FROM WRK-CABEC1
006200             AFTER ADVANCING C01.
006210         WRITE REG-RELATORIO          FROM WRK-CABEC3.
006220         WRITE REG-RELATORIO          FROM WRK-CABEC2.
006230         WRITE REG-RELATORIO          FROM WRK-CABEC3.
006240         MOVE ZEROS TO WRK-QT-LINHAS.
006250         ADD 1 TO WRK-PAG-AUX.
006260
006270 0210-IMP-CABECALHO-FIM.                 EXIT.
006280*-----------------------------------------------------------------*
006290 0250-IMP-DETALHE                        SECTION.
006300*-----------------------------------------------------------------*
006310         MOVE WRK-CIDADE-ATUAL           TO WRK-DET-CIDADE.
006320         MOVE ACU-VISITAS-CIDADE         TO WRK-DET-VISITAS.
006330         MOVE ACU-FRASCOS-CIDADE         TO WRK-DET-FRASCOS.
006340         MOVE WRK-MEDIA-FRASCOS          TO WRK-DET-MED-FRASCO.
006350         MOVE WRK-MEDIA-MINUTOS          TO WRK-DET-MED-MINUTO.
006360         WRITE REG-RELATORIO             FROM WRK-DETALHE-CIDADE.
006370         ADD 1 TO WRK-QT-LINHAS.
006380         IF WRK-QT-LINHAS                GREATER 40
006390             PERFORM 0210-IMP-CABECALHO
006400         END-IF.
006410
006420 0250-IMP-DETALHE-FIM.                   EXIT.
006430*-----------------------------------------------------------------*
006440 0270-IMP-VALOR                          SECTION.
006450*-----------------------------------------------------------------*
006460         MOVE ALL "="                    TO WRK-CABEC3.
006470         WRITE REG-RELATORIO             FROM WRK-CABEC3.
006480         MOVE "TOTAIS GERAIS"            TO WRK-DET-CIDADE.
006490         MOVE ACU-VISITAS-GERAL          TO WRK-DET-VISITAS.
006500         MOVE ACU-FRASCOS-GERAL          TO WRK-DET-FRASCOS.
006510         WRITE REG-RELATORIO             FROM WRK-DETALHE-CIDADE.
006520
006530 0270-IMP-VALOR-FIM.                     EXIT.
006540*-----------------------------------------------------------------*
006550 0600-IMP-RANKINGS                       SECTION.
006560*-----------------------------------------------------------------*
006570         PERFORM 0610-ORDENAR-RANK-ENT.
006580         PERFORM 0620-ORDENAR-RANK-DIA.
006590         PERFORM 0630-IMP-TOP-ENTREGADOR.
006600         PERFORM 0640-IMP-TOP-DIA.
006610
006620 0600-IMP-RANKINGS-FIM.                  EXIT.
006630*-----------------------------------------------------------------*
006640 0610-ORDENAR-RANK-ENT                   SECTION.
006650*-----------------------------------------------------------------*
006660*    ORDENACAO POR BOLHA, DECRESCENTE POR FRASCOS, LIMITADA
006670*    A TABELA (POUCOS ENTREGADORES POR EXECUCAO).
006680*-----------------------------------------------------------------*
006690         IF WRK-QTD-RANK-ENT              GREATER 1
006700             PERFORM 0611-COMPARAR-TROCAR-RANK-ENT
006710                 VARYING WRK-SUB FROM 1 BY 1
006720                 UNTIL WRK-SUB NOT LESS WRK-QTD-RANK-ENT
006730         END-IF.
006740
006750 0610-ORDENAR-RANK-ENT-FIM.               EXIT.
006760*-----------------------------------------------------------------*
006770 0611-COMPARAR-TROCAR-RANK-ENT             SECTION.
006780
006790         PERFORM 0613-TESTAR-TROCAR-RANK-ENT
006800             VARYING WRK-SUB-2 FROM 1 BY 1
006810             UNTIL WRK-SUB-2 NOT LESS
006820                 (WRK-QTD-RANK-ENT - WRK-SUB + 1).
006830
006840 0611-COMPARAR-TROCAR-RANK-ENT-FIM.        EXIT.
006850*-----------------------------------------------------------------*
006860 0613-TESTAR-TROCAR-RANK-ENT                SECTION.
006870
006880         SET RENT-IDX TO WRK-SUB-2.
006890         IF RENT-FRASCOS (RENT-IDX)
006900             LESS RENT-FRASCOS (RENT-IDX + 1)
006910             PERFORM 0612-TROCAR-RANK-ENT
006920         END-IF.
006930
006940 0613-TESTAR-TROCAR-RANK-ENT-FIM.            EXIT.
006950*-----------------------------------------------------------------*
006960 0612-TROCAR-RANK-ENT                     SECTION.
006970
006980         MOVE TAB-RENT-ENTRY (RENT-IDX)   TO WRK-DET-CIDADE.
006990         MOVE TAB-RENT-ENTRY (RENT-IDX + 1)
007000             TO TAB-RENT-ENTRY (RENT-IDX).
007010         MOVE WRK-DET-CIDADE
007020             TO TAB-RENT-ENTRY (RENT-IDX + 1).
007030
007040 0612-TROCAR-RANK-ENT-FIM.                EXIT.
007050*-----------------------------------------------------------------*
007060 0620-ORDENAR-RANK-DIA                    SECTION.
007070*-----------------------------------------------------------------*
007080         IF WRK-QTD-RANK-DIA               GREATER 1
007090             PERFORM 0621-COMPARAR-TROCAR-RANK-DIA
007100                 VARYING WRK-SUB FROM 1 BY 1
007110                 UNTIL WRK-SUB NOT LESS WRK-QTD-RANK-DIA
007120         END-IF.
007130
007140 0620-ORDENAR-RANK-DIA-FIM.                EXIT.
007150*-----------------------------------------------------------------*
007160 0621-COMPARAR-TROCAR-RANK-DIA              SECTION.
007170
007180         PERFORM 0623-TESTAR-TROCAR-RANK-DIA
007190             VARYING WRK-SUB-2 FROM 1 BY 1
007200             UNTIL WRK-SUB-2 NOT LESS
007210                 (WRK-QTD-RANK-DIA - WRK-SUB + 1).
007220
007230 0621-COMPARAR-TROCAR-RANK-DIA-FIM.         EXIT.
007240*-----------------------------------------------------------------*
007250 0623-TESTAR-TROCAR-RANK-DIA                 SECTION.
007260
007270         SET RDIA-IDX TO WRK-SUB-2.
007280         IF RDIA-VISITAS (RDIA-IDX)
007290             LESS RDIA-VISITAS (RDIA-IDX + 1)
007300             PERFORM 0622-TROCAR-RANK-DIA
007310         END-IF.
007320
007330 0623-TESTAR-TROCAR-RANK-DIA-FIM.             EXIT.
007340*-----------------------------------------------------------------*
007350 0622-TROCAR-RANK-DIA                      SECTION.
007360
007370         MOVE TAB-RDIA-ENTRY (RDIA-IDX)     TO WRK-DET-CIDADE.
007380         MOVE TAB-RDIA-ENTRY (RDIA-IDX + 1)
007390             TO TAB-RDIA-ENTRY (RDIA-IDX).
007400         MOVE WRK-DET-CIDADE
007410             TO TAB-RDIA-ENTRY (RDIA-IDX + 1).
007420
007430 0622-TROCAR-RANK-DIA-FIM.                  EXIT.
007440*-----------------------------------------------------------------*
007450 0630-IMP-TOP-ENTREGADOR                   SECTION.
007460*-----------------------------------------------------------------*
007470         MOVE "RANKING DE ENTREGADORES (TOP 5)" TO WRK-DET-CIDADE.
007480         WRITE REG-RELATORIO             FROM WRK-DETALHE-CIDADE.
007490         PERFORM 0632-IMP-LINHA-TOP-ENT
007500             VARYING WRK-SUB FROM 1 BY 1
007510             UNTIL WRK-SUB GREATER 5
007520                 OR WRK-SUB GREATER WRK-QTD-RANK-ENT.
007530
007540 0630-IMP-TOP-ENTREGADOR-FIM.               EXIT.
007550*-----------------------------------------------------------------*
007560 0632-IMP-LINHA-TOP-ENT                     SECTION.
007570
007580         SET RENT-IDX TO WRK-SUB.
007590         MOVE RENT-ID (RENT-IDX)      TO WRK-DET-CIDADE.
007600         MOVE RENT-VISITAS (RENT-IDX) TO WRK-DET-VISITAS.
007610         MOVE RENT-FRASCOS (RENT-IDX) TO WRK-DET-FRASCOS.
007620         WRITE REG-RELATORIO          FROM WRK-DETALHE-CIDADE.
007630
007640 0632-IMP-LINHA-TOP-ENT-FIM.                 EXIT.
007650*-----------------------------------------------------------------*
007660 0640-IMP-TOP-DIA                          SECTION.
007670*-----------------------------------------------------------------*
007680         MOVE "DIAS DE MAIOR MOVIMENTO (TOP 5)" TO WRK-DET-CIDADE.
007690         WRITE REG-RELATORIO             FROM WRK-DETALHE-CIDADE.
007700         PERFORM 0642-IMP-LINHA-TOP-DIA
007710             VARYING WRK-SUB FROM 1 BY 1
007720             UNTIL WRK-SUB GREATER 5
007730                 OR WRK-SUB GREATER WRK-QTD-RANK-DIA.
007740
007750 0640-IMP-TOP-DIA-FIM.                     EXIT.
007760*-----------------------------------------------------------------*
007770 0642-IMP-LINHA-TOP-DIA                     SECTION.
007780
007790         SET RDIA-IDX TO WRK-SUB.
007800         MOVE RDIA-DATA (RDIA-IDX)    TO WRK-DET-CIDADE.
007810         MOVE RDIA-VISITAS (RDIA-IDX) TO WRK-DET-VISITAS.
007820         MOVE RDIA-FRASCOS (RDIA-IDX) TO WRK-DET-FRASCOS.
007830         WRITE REG-RELATORIO          FROM WRK-DETALHE-CIDADE.
007840
007850 0642-IMP-LINHA-TOP-DIA-FIM.                 EXIT.
007860*-----------------------------------------------------------------*
007870 0300-FINALIZAR                          SECTION.
007880*-----------------------------------------------------------------*
007890         CLOSE ENT-FILE
007900               PTO-FILE
007910               VIS-FILE
007920               REL-FILE.
007930         GOBACK.
007940
007950 0300-FINALIZAR-FIM.                     EXIT.
007960*-----------------------------------------------------------------*
007970 9000-MSG-ERRO                           SECTION.
007980
007990         DISPLAY "===== ERRO NO PROGRAMA RELROTA =====".
008000         DISPLAY "MENSSAGEM....:"    WRK-DESCRICAO-ERRO.
008010         DISPLAY "FILE STATUS..:"    WRK-STATUS-ERRO.
008020         DISPLAY "AREA / SECAO.:"    WRK-AREA-ERRO.
008030
008040 9000-MSG-ERRO-FIM.                      EXIT.
008050*-----------------------------------------------------------------*
008060 9999-TRATA-ERRO                         SECTION.
008070*-----------------------------------------------------------------*
008080         ADD 1 TO ACU-ERROS-OCORRIDOS.
008090         PERFORM 9000-MSG-ERRO.
008100         GOBACK.
008110
008120 9999-TRATA-ERRO-FIM.                    EXIT.
