000010 IDENTIFICATION                          DIVISION.
000020*=================================================================*
000030 PROGRAM-ID.                             BARRAPRO.
000040 AUTHOR.                                 R. TAVARES.
000050 INSTALLATION.                           FOURSYS.
000060 DATE-WRITTEN.                           17/02/1996.
000070 DATE-COMPILED.
000080 SECURITY.                               USO RESTRITO AO SETOR
000090                                          DE LOGISTICA DE FRASCOS.
000100*=================================================================*
000110*    PROGRAMA   : BARRAPRO
000120*    PROGRAMADOR: R. TAVARES
000130*    CONSULTORIA: FOURSYS
000140*    DATA.......: 17 / 02 / 1996
000150*-----------------------------------------------------------------*
000160*    OBJETIVO...: MODULO DE APOIO (CALL) QUE MONTA A BARRA DE
000170*                 PROGRESSO TEXTUAL DO MANIFESTO DE MOSCOU E O
000180*                 PERCENTUAL CONCLUIDO, USADO PELO PROGMOSC NO
000190*                 RESUMO FINAL DE FECHAMENTO.
000200*-----------------------------------------------------------------*
000210*    MODULOS....: NENHUM (E' ELE PROPRIO UM MODULO CALLED)
000220*-----------------------------------------------------------------*
000230*                          ALTERACOES                              *
000240*-----------------------------------------------------------------*
000250*    PROGRAMADOR: R. TAVARES                                      ALT1    
000260*    DATA.......: 17 / 02 / 1996                                  .       
000270*    OBJETIVO...: VERSAO ORIGINAL DO MODULO.                      ALT1    
000280*-----------------------------------------------------------------*
000290*    PROGRAMADOR: J.C. ALBURQUEQUE                                ALT2    
000300*    DATA.......: 19 / 01 / 1999                                  .       
000310*    OBJETIVO...: CHAMADO Y2K-0231 - REVISAO GERAL DE CAMPOS DE   ALT2    
000320*                 DATA DO LOTE, SEM IMPACTO NESTE MODULO.
000330*-----------------------------------------------------------------*
000340*    PROGRAMADOR: I. SANCHES                                      ALT3
000350*    DATA.......: 18 / 02 / 2000                                  .
000360*    OBJETIVO...: CHAMADO 5322 - CALCULO E MONTAGEM DA BARRA       ALT3
000370*                 PASSAM A SER ACIONADOS NUMA UNICA FAIXA          ALT3
000380*                 (PERFORM...THRU), CONFORME NORMA DA AREA.        ALT3
000390*=================================================================*
000400
000410
000420*=================================================================*
000430 ENVIRONMENT                             DIVISION.
000440*=================================================================*
000450 CONFIGURATION                           SECTION.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480
000490*=================================================================*
000500 DATA                                    DIVISION.
000510*=================================================================*
000520 WORKING-STORAGE                         SECTION.
000530*-----------------------------------------------------------------*
000540 01  WRK-SUB                     PIC 9(003) COMP-3 VALUE ZEROS.
000550 01  WRK-CHEIAS                  PIC 9(003) COMP-3 VALUE ZEROS.
000560 01  WRK-VAZIAS                  PIC 9(003) COMP-3 VALUE ZEROS.
000570 01  WRK-PERCENTUAL-AUX          PIC 9(003)       VALUE ZEROS.
000580 01  WRK-PERCENTUAL-AUX-R REDEFINES WRK-PERCENTUAL-AUX.
000590     05 WRK-PCT-CENTENA           PIC 9(001).
000600     05 WRK-PCT-DEZUNI            PIC 9(002).
000610 01  WRK-LARGURA-AUX             PIC 9(003)       VALUE ZEROS.
000620 01  WRK-LARGURA-AUX-R REDEFINES WRK-LARGURA-AUX.
000630     05 WRK-LARG-DEZENA           PIC 9(002).
000640     05 WRK-LARG-UNIDADE          PIC 9(001).
000650
000660*-----------------------------------------------------------------*
000670 LINKAGE                                 SECTION.
000680*-----------------------------------------------------------------*
000690 01  LK-AREA-BARRAPRO.
000700     05 LK-ATUAL                 PIC 9(009)       VALUE ZEROS.
000710     05 LK-TOTAL                 PIC 9(009)       VALUE ZEROS.
000720     05 LK-LARGURA               PIC 9(003)       VALUE 10.
000730     05 LK-PERCENTUAL            PIC 9(003)       VALUE ZEROS.
000740     05 LK-BARRA-TEXTO           PIC X(020)       VALUE SPACES.
000750     05 LK-BARRA-REDEF REDEFINES LK-BARRA-TEXTO.
000760        10 LK-BAR-PREENCHIDO     PIC X(010).
000770        10 LK-BAR-VAZIO          PIC X(010).
000780     05 FILLER                   PIC X(001)       VALUE SPACES.
000790
000800*=================================================================*
000810 PROCEDURE                               DIVISION USING
000820                                          LK-AREA-BARRAPRO.
000830*=================================================================*
000840 0000-PRINCIPAL                          SECTION.
000850
000860         IF LK-LARGURA EQUAL ZEROS
000870             MOVE 10 TO LK-LARGURA
000880         END-IF.
000890
000900         PERFORM 0100-CALCULAR-BARRA THRU 0200-MONTAR-TEXTO-FIM.
000910
000920         GOBACK.
000930
000940 0000-PRINCIPAL-FIM.                     EXIT.
000950*-----------------------------------------------------------------*
000960 0100-CALCULAR-BARRA                     SECTION.
000970*-----------------------------------------------------------------*
000980*    B10 - PERCENTUAL TRUNCADO (SEM ARREDONDAMENTO) PARA A        *
000990*    BARRA DE PROGRESSO.                                          *
001000*-----------------------------------------------------------------*
001010         IF LK-TOTAL EQUAL ZEROS
001020             MOVE ZEROS TO WRK-CHEIAS LK-PERCENTUAL
001030             MOVE LK-LARGURA TO WRK-VAZIAS
001040         ELSE
001050             COMPUTE WRK-CHEIAS =
001060                 (LK-LARGURA * LK-ATUAL) / LK-TOTAL
001070             COMPUTE WRK-VAZIAS = LK-LARGURA - WRK-CHEIAS
001080             COMPUTE LK-PERCENTUAL =
001090                 (100 * LK-ATUAL) / LK-TOTAL
001100         END-IF.
001110
001120 0100-CALCULAR-BARRA-FIM.                EXIT.
001130*-----------------------------------------------------------------*
001140 0200-MONTAR-TEXTO                       SECTION.
001150*-----------------------------------------------------------------*
001160         MOVE SPACES TO LK-BARRA-TEXTO.
001170         MOVE ALL "#" TO LK-BAR-PREENCHIDO.
001180         MOVE ALL "-" TO LK-BAR-VAZIO.
001190
001200         IF WRK-CHEIAS LESS 10
001210             PERFORM 0202-LIMPAR-PREENCHIDO
001220                 VARYING WRK-SUB FROM WRK-CHEIAS BY 1
001230                 UNTIL WRK-SUB NOT LESS 10
001240         END-IF.
001250         IF WRK-VAZIAS LESS 10
001260             PERFORM 0204-LIMPAR-VAZIO
001270                 VARYING WRK-SUB FROM WRK-VAZIAS BY 1
001280                 UNTIL WRK-SUB NOT LESS 10
001290         END-IF.
001300
001310 0200-MONTAR-TEXTO-FIM.                  EXIT.
001320*-----------------------------------------------------------------*
001330 0202-LIMPAR-PREENCHIDO                  SECTION.
001340
001350         MOVE SPACE TO LK-BAR-PREENCHIDO (WRK-SUB + 1 : 1).
001360
001370 0202-LIMPAR-PREENCHIDO-FIM.              EXIT.
001380*-----------------------------------------------------------------*
001390 0204-LIMPAR-VAZIO                       SECTION.
001400
001410         MOVE SPACE TO LK-BAR-VAZIO (WRK-SUB + 1 : 1).
001420
001430 0204-LIMPAR-VAZIO-FIM.                   EXIT.
