000010 IDENTIFICATION                          DIVISION.
000020*=================================================================*
000030 PROGRAM-ID.                             PROGSESS.
000040 AUTHOR.                                 IVAN SANCHES.
000050 INSTALLATION.                           FOURSYS.
000060 DATE-WRITTEN.                           19/10/1992.
000070 DATE-COMPILED.
000080 SECURITY.                               USO RESTRITO AO SETOR
000090                                          DE LOGISTICA DE FRASCOS.
000100*=================================================================*
000110*    PROGRAMA   : PROGSESS
000120*    PROGRAMADOR: IVAN SANCHES
000130*    CONSULTORIA: FOURSYS
000140*    DATA.......: 19 / 10 / 1992
000150*-----------------------------------------------------------------*
000160*    OBJETIVO...: ACOMPANHAR AS SESSOES DE ROTA EM ANDAMENTO
000170*                 (CHAVE VIS-CHAVE-SESSAO), CLASSIFICANDO CADA
000180*                 SESSAO EM ATIVA/PAUSADA/INATIVA/CONCLUIDA E
000190*                 CALCULANDO O PERCENTUAL DE PROGRESSO.  SAIDA
000200*                 SOMENTE POR DISPLAY (CONSOLE), SEM RELATORIO.
000210*-----------------------------------------------------------------*
000220*    ARQUIVOS                I/O                  INCLUDE/BOOK
000230*     PTO-FILE               INPUT                #BOOKPTO
000240*     VIS-FILE               INPUT                #BOOKVIS
000250*-----------------------------------------------------------------*
000260*    MODULOS....: CHAVESES (DECOMPOR CHAVE DE SESSAO)
000270*-----------------------------------------------------------------*
000280*                          ALTERACOES                              *
000290*-----------------------------------------------------------------*
000300*    PROGRAMADOR: IVAN SANCHES                                    ALT1    
000310*    DATA.......: 19 / 10 / 1992                                  .       
000320*    OBJETIVO...: VERSAO ORIGINAL - CHAMADO 3902, ACOMPANHAMENTO  ALT1    
000330*                 ON-LINE DA SESSAO DE ROTA VIA VIS-CHAVE-SESSAO.
000340*-----------------------------------------------------------------*
000350*    PROGRAMADOR: R. TAVARES                                      ALT2    
000360*    DATA.......: 06 / 05 / 1997                                  .       
000370*    OBJETIVO...: CHAMADO 4890 - SESSAO E' CONSIDERADA CONCLUIDA  ALT2    
000380*                 QUANDO POSSUI REGISTRO DE COMENTARIO FINAL OU
000390*                 DE DADOS DE LABORATORIO (VIS-TIPO-NOTA).
000400*-----------------------------------------------------------------*
000410*    PROGRAMADOR: J.C. ALBURQUEQUE                                ALT3
000420*    DATA.......: 19 / 01 / 1999                                  .
000430*    OBJETIVO...: CHAMADO Y2K-0231 - VIRADA DE SECULO, CAMPOS DE  ALT3
000440*                 DATA PASSAM A GUARDAR O SECULO (9(008)).
000450*-----------------------------------------------------------------*
000460*    PROGRAMADOR: R. TAVARES                                      ALT4
000470*    DATA.......: 30 / 11 / 1999                                  .
000480*    OBJETIVO...: CHAMADO 5102 - ABERTURA DE SESSAO PASSA A CHAMA ALT4
000490*                 O MODULO CHAVESES (MODO DECOMPOR) PARA VALIDAR
000500*                 A CHAVE ANTES DE ZERAR OS ACUMULADORES; CHAVE
000510*                 INVALIDA E' REGISTRADA NO CONSOLE E IGNORADA.
000520*-----------------------------------------------------------------*
000530*    PROGRAMADOR: J.C. ALBURQUEQUE                                ALT5
000540*    DATA.......: 10 / 01 / 2000                                  .
000550*    OBJETIVO...: CHAMADO 5299 - HORAS-DESDE-ULTIMA-VISITA (B5) E ALT5
000560*                 O CORTE DE SESSAO ATIVA (U4) SOMAVAM/SUBTRAIAM
000570*                 AAAAMMDD/HHMMSS COMO INTEIRO LINEAR; PASSAM A
000580*                 USAR DIA JULIANO E SEGUNDOS-DESDE-MEIA-NOITE.
000590*-----------------------------------------------------------------*
000600*    PROGRAMADOR: R. TAVARES                                      ALT6
000610*    DATA.......: 14 / 02 / 2000                                  .
000620*    OBJETIVO...: CHAMADO 5322 - PADRONIZACAO DE FLUXO EM FAIXAS  ALT6
000630*                 DE PARAGRAFO (PERFORM...THRU/GO TO) CONFORME
000640*                 NORMA DA AREA.
000650*=================================================================*
000660
000670
000680*=================================================================*
000690 ENVIRONMENT                             DIVISION.
000700*=================================================================*
000710*-----------------------------------------------------------------*
000720 CONFIGURATION                           SECTION.
000730*-----------------------------------------------------------------*
000740 SPECIAL-NAMES.
000750     C01 IS TOP-OF-FORM.
000760
000770*-----------------------------------------------------------------*
000780 INPUT-OUTPUT                            SECTION.
000790 FILE-CONTROL.
000800     SELECT PTO-FILE     ASSIGN TO "PTO-FILE"
000810            FILE STATUS IS FS-PTO.
000820     SELECT VIS-FILE     ASSIGN TO "VIS-FILE"
000830            FILE STATUS IS FS-VIS.
000840
000850*=================================================================*
000860 DATA                                    DIVISION.
000870*=================================================================*
000880*-----------------------------------------------------------------*
000890 FILE                                    SECTION.
000900*-----------------------------------------------------------------*
000910 FD  PTO-FILE.
000920 COPY "#BOOKPTO".
000930 FD  VIS-FILE.
000940 COPY "#BOOKVIS".
000950
000960*-----------------------------------------------------------------*
000970 WORKING-STORAGE                         SECTION.
000980*-----------------------------------------------------------------*
000990 01  FILLER                      PIC X(050)       VALUE
001000         "***** INICIO DA WORKING *****".
001010*-----------------------------------------------------------------*
001020 01  FS-PTO                      PIC X(002)       VALUE SPACES.
001030 01  FS-VIS                      PIC X(002)       VALUE SPACES.
001040*-----------------------------------------------------------------*
001050 01  WRK-PARM-DIAS-COMPL          PIC 9(005)      VALUE 7.
001060 01  WRK-DATA-HOJE                PIC 9(008)      VALUE ZEROS.
001070 01  WRK-DATA-HOJE-R REDEFINES WRK-DATA-HOJE.
001080     05 WRK-DHJ-ANO               PIC 9(004).
001090     05 WRK-DHJ-MES               PIC 9(002).
001100     05 WRK-DHJ-DIA               PIC 9(002).
001110 01  WRK-DATA-CORTE-COMPL         PIC 9(008)      VALUE ZEROS.
001120 01  WRK-HORA-8                   PIC 9(008)      VALUE ZEROS.
001130 01  WRK-HORA-REDEF REDEFINES WRK-HORA-8.
001140     05 WRK-HORA-HOJE             PIC 9(006).
001150     05 WRK-HORA-CENTESIMOS       PIC 9(002).
001160*-----------------------------------------------------------------*
001170*    CHAMADO 5299 - AREA DE CONVERSAO AAAAMMDD -> DIA JULIANO,    *
001180*    USADA PELO CALCULO DE HORAS-DESDE-ULTIMA-VISITA (B5) E PELO  *
001190*    CORTE DE SESSOES ATIVAS (B5/U4), QUE NAO PODEM MAIS SOMAR/   *
001200*    SUBTRAIR O AAAAMMDD COMO SE FOSSE UM INTEIRO LINEAR.         *
001210*-----------------------------------------------------------------*
001220 01  WRK-CONV-DATA               PIC 9(008)       VALUE ZEROS.
001230 01  WRK-CONV-DATA-R REDEFINES WRK-CONV-DATA.
001240     05 WRK-CVD-ANO               PIC 9(004).
001250     05 WRK-CVD-MES               PIC 9(002).
001260     05 WRK-CVD-DIA               PIC 9(002).
001270 01  WRK-CONV-JULIANO            PIC 9(009) COMP-3 VALUE ZEROS.
001280 01  WRK-CONV-JUL-HOJE           PIC 9(009) COMP-3 VALUE ZEROS.
001290 01  WRK-CONV-JUL-ULTIMA         PIC 9(009) COMP-3 VALUE ZEROS.
001300 01  WRK-CONV-HORA               PIC 9(006)       VALUE ZEROS.
001310 01  WRK-CONV-HORA-R REDEFINES WRK-CONV-HORA.
001320     05 WRK-CVH-HH                PIC 9(002).
001330     05 WRK-CVH-MM                PIC 9(002).
001340     05 WRK-CVH-SS                PIC 9(002).
001350 01  WRK-CONV-SEG-DIA            PIC 9(005) COMP-3 VALUE ZEROS.
001360 01  WRK-JD-A                    PIC 9(004) COMP-3 VALUE ZEROS.
001370 01  WRK-JD-Y                    PIC 9(006) COMP-3 VALUE ZEROS.
001380 01  WRK-JD-M                    PIC 9(004) COMP-3 VALUE ZEROS.
001390 01  WRK-JD-T1                   PIC 9(005) COMP-3 VALUE ZEROS.
001400 01  WRK-JD-T2                   PIC 9(009) COMP-3 VALUE ZEROS.
001410 01  WRK-JD-T3                   PIC 9(006) COMP-3 VALUE ZEROS.
001420 01  WRK-JD-T4                   PIC 9(006) COMP-3 VALUE ZEROS.
001430 01  WRK-JD-T5                   PIC 9(006) COMP-3 VALUE ZEROS.
001440*    REVERSAO DE JULIANO PARA AAAAMMDD (USADA NO CORTE DE COMPL). *
001450 01  WRK-JD-A2                   PIC 9(009) COMP-3 VALUE ZEROS.
001460 01  WRK-JD-B2                   PIC 9(006) COMP-3 VALUE ZEROS.
001470 01  WRK-JD-C2                   PIC 9(009) COMP-3 VALUE ZEROS.
001480 01  WRK-JD-D2                   PIC 9(006) COMP-3 VALUE ZEROS.
001490 01  WRK-JD-E2                   PIC 9(009) COMP-3 VALUE ZEROS.
001500 01  WRK-JD-M2                   PIC 9(006) COMP-3 VALUE ZEROS.
001510 01  WRK-JD-U1                   PIC 9(009) COMP-3 VALUE ZEROS.
001520 01  WRK-JD-U2                   PIC 9(009) COMP-3 VALUE ZEROS.
001530 01  WRK-JD-U3                   PIC 9(006) COMP-3 VALUE ZEROS.
001540 01  WRK-JD-U4                   PIC 9(006) COMP-3 VALUE ZEROS.
001550*-----------------------------------------------------------------*
001560*    TABELA DE PONTOS PARA ACHAR A CIDADE DO ROUTE-ID DA VISITA   *
001570*-----------------------------------------------------------------*
001580 01  TAB-PONTOS.
001590     05 FILLER                   PIC X(001)    VALUE SPACES.
001600     05 TAB-PTO-ENTRY            OCCURS 500 TIMES
001610                                  ASCENDING KEY IS TPT-ID
001620                                  INDEXED BY TPT-IDX.
001630        10 TPT-ID                PIC 9(005).
001640        10 TPT-CIDADE            PIC X(020).
001650 01  WRK-QTD-PONTOS              PIC 9(005) COMP-3 VALUE ZEROS.
001660*-----------------------------------------------------------------*
001670*    ACUMULADORES DA SESSAO CORRENTE (CONTROL-BREAK PELA CHAVE)   *
001680*-----------------------------------------------------------------*
001690 01  WRK-CHAVE-ATUAL              PIC X(050)      VALUE SPACES.
001700 01  WRK-CHAVE-ATUAL-R REDEFINES WRK-CHAVE-ATUAL.
001710     05 WRK-CHA-ENT-ID            PIC X(012).
001720     05 WRK-CHA-RESTANTE          PIC X(038).
001730*-----------------------------------------------------------------*
001740*    AREA DE CHAMADA AO MODULO CHAVESES (DECOMPOR CHAVE DE SESSAO) *
001750*-----------------------------------------------------------------*
001760 01  WRK-AREA-CHAVESES.
001770     05 WRK-CHS-MODO              PIC X(001).
001780     05 WRK-CHS-CHAVE-SESSAO      PIC X(050).
001790     05 WRK-CHS-ENT-ID            PIC 9(012).
001800     05 WRK-CHS-CIDADE            PIC X(020).
001810     05 WRK-CHS-DATA              PIC 9(008).
001820     05 WRK-CHS-HORA              PIC 9(006).
001830     05 WRK-CHS-SUFIXO            PIC X(008).
001840     05 WRK-CHS-CHAVE-VALIDA      PIC X(001).
001850        88 WRK-CHS-E-INVALIDA             VALUE "N".
001860     05 FILLER                    PIC X(001)    VALUE SPACES.
001870 01  WRK-QTD-TOTAL                PIC 9(005) COMP-3 VALUE ZEROS.
001880 01  WRK-QTD-CONCLUIDOS           PIC 9(005) COMP-3 VALUE ZEROS.
001890 01  WRK-FRASCOS-TOTAL            PIC 9(007) COMP-3 VALUE ZEROS.
001900 01  WRK-DATA-PRIMEIRA            PIC 9(008)      VALUE ZEROS.
001910 01  WRK-HORA-PRIMEIRA            PIC 9(006)      VALUE ZEROS.
001920 01  WRK-DATA-ULTIMA              PIC 9(008)      VALUE ZEROS.
001930 01  WRK-HORA-ULTIMA              PIC 9(006)      VALUE ZEROS.
001940 01  WRK-FINALIZADA               PIC X(001)      VALUE "N".
001950     88 WRK-SESSAO-FINALIZADA             VALUE "S".
001960 01  WRK-DATA-FINALIZACAO         PIC 9(008)      VALUE ZEROS.
001970 01  WRK-PROGRESSO                PIC 9(003)V9(001) COMP-3
001980                                                    VALUE ZEROS.
001990 01  WRK-CIDADE-SESSAO            PIC X(020)      VALUE SPACES.
002000 01  WRK-TIPO-ROTA                PIC X(010)      VALUE SPACES.
002010 01  WRK-STATUS-SESSAO            PIC X(010)      VALUE SPACES.
002020*-----------------------------------------------------------------*
002030*    TABELA DE CONTAGEM DE CIDADE DENTRO DA SESSAO (B12)          *
002040*-----------------------------------------------------------------*
002050 01  TAB-CIDADE-SESSAO.
002060     05 FILLER                   PIC X(001)    VALUE SPACES.
002070     05 TAB-TCID-ENTRY           OCCURS 20 TIMES
002080                                  INDEXED BY TCID-IDX.
002090        10 TCID-NOME             PIC X(020).
002100        10 TCID-QTD              PIC 9(005) COMP-3.
002110 01  WRK-QTD-CIDADES             PIC 9(003) COMP-3 VALUE ZEROS.
002120 01  WRK-QTD-NAO-RESUMO          PIC 9(005) COMP-3 VALUE ZEROS.
002130 01  WRK-CIDADE-VISITA           PIC X(020)      VALUE SPACES.
002140 01  WRK-MAIOR-QTD               PIC 9(005) COMP-3 VALUE ZEROS.
002150 01  WRK-ACHOU                   PIC X(001)      VALUE "N".
002160     88 WRK-PONTO-ACHOU                  VALUE "S".
002170*-----------------------------------------------------------------*
002180*    CALCULO DE HORAS DECORRIDAS DESDE A ULTIMA VISITA (H DE B5)  *
002190*-----------------------------------------------------------------*
002200 01  WRK-SEGUNDOS-ATUAL           PIC 9(014) COMP-3 VALUE ZEROS.
002210 01  WRK-SEGUNDOS-VISITA          PIC 9(014) COMP-3 VALUE ZEROS.
002220 01  WRK-HORAS-DESDE              PIC 9(007) COMP-3 VALUE ZEROS.
002230 01  WRK-DIAS-DESDE-ULTIMA        PIC 9(007) COMP-3 VALUE ZEROS.
002240*-----------------------------------------------------------------*
002250*    RESULTADO DO SCAN DE SESSOES ATIVAS/PAUSADAS/INATIVAS        *
002260*-----------------------------------------------------------------*
002270 01  TAB-ATIVAS.
002280     05 FILLER                   PIC X(001)    VALUE SPACES.
002290     05 TAB-TAT-ENTRY            OCCURS 300 TIMES
002300                                  INDEXED BY TAT-IDX.
002310        10 TAT-CHAVE             PIC X(050).
002320        10 TAT-CIDADE            PIC X(020).
002330        10 TAT-TIPO              PIC X(010).
002340        10 TAT-STATUS            PIC X(010).
002350        10 TAT-PROGRESSO         PIC 9(003)V9(001).
002360        10 TAT-FRASCOS           PIC 9(007).
002370 01  WRK-QTD-ATIVAS               PIC 9(005) COMP-3 VALUE ZEROS.
002380*-----------------------------------------------------------------*
002390*    RESULTADO DO SCAN DE SESSOES CONCLUIDAS                      *
002400*-----------------------------------------------------------------*
002410 01  TAB-CONCLUIDAS.
002420     05 FILLER                   PIC X(001)    VALUE SPACES.
002430     05 TAB-TCO-ENTRY            OCCURS 300 TIMES
002440                                  INDEXED BY TCO-IDX.
002450        10 TCO-CHAVE             PIC X(050).
002460        10 TCO-CIDADE            PIC X(020).
002470        10 TCO-TIPO              PIC X(010).
002480        10 TCO-FRASCOS           PIC 9(007).
002490 01  WRK-QTD-CONCLUIDAS           PIC 9(005) COMP-3 VALUE ZEROS.
002500*-----------------------------------------------------------------*
002510 01  WRK-SUB                      PIC 9(005) COMP-3 VALUE ZEROS.
002520*-----------------------------------------------------------------*
002530 COPY "#BOOKERR".
002540 COPY "#MSGERRO".
002550*-----------------------------------------------------------------*
002560 01  FILLER                      PIC X(050)       VALUE
002570         "***** FIM DA WORKING *****".
002580
002590*=================================================================*
002600 PROCEDURE                               DIVISION.
002610*=================================================================*
002620 0000-PRINCIPAL                          SECTION.
002630
002640         PERFORM 0100-INICIAR THRU 0110-CALC-DATA-CORTE-COMPL-FIM.
002650         PERFORM 0120-CARREGAR-PONTOS.
002660         PERFORM 0200-PROCESSAR.
002670         PERFORM 0300-FINALIZAR.
002680
002690 0000-PRINCIPAL-FIM.                     EXIT.
002700*-----------------------------------------------------------------*
002710 0100-INICIAR                            SECTION.
002720*-----------------------------------------------------------------*
002730         ACCEPT WRK-PARM-DIAS-COMPL      FROM SYSIN.
002740         ACCEPT WRK-DATA-HOJE            FROM DATE.
002750         ACCEPT WRK-HORA-8               FROM TIME.
002760
002770         OPEN INPUT PTO-FILE
002780                    VIS-FILE.
002790
002800
002810 0100-INICIAR-FIM.                       EXIT.
002820*-----------------------------------------------------------------*
002830 0110-CALC-DATA-CORTE-COMPL               SECTION.
002840*-----------------------------------------------------------------*
002850*    CHAMADO 5299 - A DATA DE CORTE DA "SESSAO CONCLUIDA HA MAIS  *
002860*    DE N DIAS" ERA CALCULADA SUBTRAINDO DIAS DIRETO DO AAAAMMDD; *
002870*    PASSA A CONVERTER PARA DIA JULIANO, SUBTRAIR, E VOLTAR.      *
002880*-----------------------------------------------------------------*
002890         MOVE WRK-DATA-HOJE TO WRK-CONV-DATA.
002900         PERFORM 0207-CALC-JULIANO.
002910         COMPUTE WRK-CONV-JULIANO =
002920             WRK-CONV-JULIANO - WRK-PARM-DIAS-COMPL.
002930         PERFORM 0208-CALC-DATA-DE-JULIANO.
002940         MOVE WRK-CONV-DATA TO WRK-DATA-CORTE-COMPL.
002950
002960 0110-CALC-DATA-CORTE-COMPL-FIM.           EXIT.
002970*-----------------------------------------------------------------*
002980 0207-CALC-JULIANO                        SECTION.
002990*-----------------------------------------------------------------*
003000*    CONVERTE WRK-CONV-DATA (AAAAMMDD) NO NUMERO DE DIA JULIANO   *
003010*    (ALGORITMO PADRAO DO CALENDARIO GREGORIANO). CADA DIVISAO E' *
003020*    FEITA EM SEU PROPRIO COMPUTE PARA GARANTIR O TRUNCAMENTO     *
003030*    INTEIRO EM CADA PASSO.                                      *
003040*-----------------------------------------------------------------*
003050         COMPUTE WRK-JD-A = (14 - WRK-CVD-MES) / 12.
003060         COMPUTE WRK-JD-Y = WRK-CVD-ANO + 4800 - WRK-JD-A.
003070         COMPUTE WRK-JD-M = WRK-CVD-MES + (12 * WRK-JD-A) - 3.
003080         COMPUTE WRK-JD-T1 = ((153 * WRK-JD-M) + 2) / 5.
003090         COMPUTE WRK-JD-T2 = 365 * WRK-JD-Y.
003100         COMPUTE WRK-JD-T3 = WRK-JD-Y / 4.
003110         COMPUTE WRK-JD-T4 = WRK-JD-Y / 100.
003120         COMPUTE WRK-JD-T5 = WRK-JD-Y / 400.
003130         COMPUTE WRK-CONV-JULIANO =
003140             WRK-CVD-DIA + WRK-JD-T1 + WRK-JD-T2 + WRK-JD-T3
003150             - WRK-JD-T4 + WRK-JD-T5 - 32045.
003160
003170 0207-CALC-JULIANO-FIM.                    EXIT.
003180*-----------------------------------------------------------------*
003190 0208-CALC-DATA-DE-JULIANO                 SECTION.
003200*-----------------------------------------------------------------*
003210*    CONVERTE O DIA JULIANO EM WRK-CONV-JULIANO DE VOLTA PARA     *
003220*    AAAAMMDD (INVERSA DO ALGORITMO ACIMA), DEIXANDO O RESULTADO  *
003230*    EM WRK-CONV-DATA.                                            *
003240*-----------------------------------------------------------------*
003250         COMPUTE WRK-JD-A2 = WRK-CONV-JULIANO + 32044.
003260         COMPUTE WRK-JD-U1 = (4 * WRK-JD-A2) + 3.
003270         COMPUTE WRK-JD-B2 = WRK-JD-U1 / 146097.
003280         COMPUTE WRK-JD-U1 = (146097 * WRK-JD-B2) / 4.
003290         COMPUTE WRK-JD-C2 = WRK-JD-A2 - WRK-JD-U1.
003300         COMPUTE WRK-JD-D2 = ((4 * WRK-JD-C2) + 3) / 1461.
003310         COMPUTE WRK-JD-U2 = (1461 * WRK-JD-D2) / 4.
003320         COMPUTE WRK-JD-E2 = WRK-JD-C2 - WRK-JD-U2.
003330         COMPUTE WRK-JD-M2 = ((5 * WRK-JD-E2) + 2) / 153.
003340         COMPUTE WRK-JD-U3 = ((153 * WRK-JD-M2) + 2) / 5.
003350         COMPUTE WRK-CVD-DIA = WRK-JD-E2 - WRK-JD-U3 + 1.
003360         COMPUTE WRK-JD-U4 = WRK-JD-M2 / 10.
003370         COMPUTE WRK-CVD-MES = WRK-JD-M2 + 3 - (12 * WRK-JD-U4).
003380         COMPUTE WRK-CVD-ANO =
003390             (100 * WRK-JD-B2) + WRK-JD-D2 - 4800 + WRK-JD-U4.
003400
003410 0208-CALC-DATA-DE-JULIANO-FIM.            EXIT.
003420*-----------------------------------------------------------------*
003430 0120-CARREGAR-PONTOS                    SECTION.
003440*-----------------------------------------------------------------*
003450         READ PTO-FILE.
003460         PERFORM 0121-LER-PROX-PONTO UNTIL FS-PTO NOT EQUAL "00".
003470
003480 0120-CARREGAR-PONTOS-FIM.                EXIT.
003490*-----------------------------------------------------------------*
003500 0121-LER-PROX-PONTO                      SECTION.
003510
003520         ADD 1 TO WRK-QTD-PONTOS.
003530         SET TPT-IDX TO WRK-QTD-PONTOS.
003540         MOVE PTO-ID     TO TPT-ID (TPT-IDX).
003550         MOVE PTO-CIDADE TO TPT-CIDADE (TPT-IDX).
003560         READ PTO-FILE.
003570
003580 0121-LER-PROX-PONTO-FIM.                 EXIT.
003590*-----------------------------------------------------------------*
003600 0200-PROCESSAR                          SECTION.
003610*-----------------------------------------------------------------*
003620         READ VIS-FILE.
003630         PERFORM 0201-LER-PROX-VISITA UNTIL FS-VIS NOT EQUAL "00".
003640
003650         IF WRK-CHAVE-ATUAL NOT EQUAL SPACES
003660             PERFORM 0205-FECHAR-SESSAO
003670         END-IF.
003680
003690         PERFORM 0400-IMP-ATIVAS.
003700         PERFORM 0420-IMP-CONCLUIDAS.
003710
003720 0200-PROCESSAR-FIM.                     EXIT.
003730*-----------------------------------------------------------------*
003740 0201-LER-PROX-VISITA                    SECTION.
003750
003760         IF VIS-CHAVE-SESSAO NOT EQUAL WRK-CHAVE-ATUAL
003770             AND WRK-CHAVE-ATUAL NOT EQUAL SPACES
003780             PERFORM 0205-FECHAR-SESSAO
003790             PERFORM 0210-ZERAR-ACUM-SESSAO
003800         END-IF.
003810         IF WRK-CHAVE-ATUAL EQUAL SPACES
003820             MOVE VIS-CHAVE-SESSAO TO WRK-CHAVE-ATUAL
003830         END-IF.
003840         PERFORM 0220-ACUMULAR-REGISTRO.
003850         READ VIS-FILE.
003860
003870 0201-LER-PROX-VISITA-FIM.                EXIT.
003880*-----------------------------------------------------------------*
003890 0210-ZERAR-ACUM-SESSAO                  SECTION.
003900*-----------------------------------------------------------------*
003910         MOVE VIS-CHAVE-SESSAO TO WRK-CHAVE-ATUAL.
003920         MOVE "D"              TO WRK-CHS-MODO.
003930         MOVE VIS-CHAVE-SESSAO TO WRK-CHS-CHAVE-SESSAO.
003940         CALL "CHAVESES" USING WRK-AREA-CHAVESES.
003950         IF WRK-CHS-E-INVALIDA
003960             DISPLAY "PROGSESS: CHAVE DE SESSAO INVALIDA - "
003970                     VIS-CHAVE-SESSAO
003980         END-IF.
003990         MOVE ZEROS  TO WRK-QTD-TOTAL
004000                        WRK-QTD-CONCLUIDOS
004010                        WRK-FRASCOS-TOTAL
004020                        WRK-DATA-PRIMEIRA
004030                        WRK-HORA-PRIMEIRA
004040                        WRK-DATA-ULTIMA
004050                        WRK-HORA-ULTIMA
004060                        WRK-DATA-FINALIZACAO
004070                        WRK-QTD-CIDADES
004080                        WRK-QTD-NAO-RESUMO.
004090         MOVE "N" TO WRK-FINALIZADA.
004100         MOVE SPACES TO TAB-CIDADE-SESSAO.
004110
004120 0210-ZERAR-ACUM-SESSAO-FIM.              EXIT.
004130*-----------------------------------------------------------------*
004140 0220-ACUMULAR-REGISTRO                  SECTION.
004150*-----------------------------------------------------------------*
004160         ADD 1 TO WRK-QTD-TOTAL.
004170         ADD VIS-FRASCOS TO WRK-FRASCOS-TOTAL.
004180         IF VIS-CONCLUIDA AND VIS-NOTA-COMUM
004190             ADD 1 TO WRK-QTD-CONCLUIDOS
004200         END-IF.
004210         IF WRK-DATA-PRIMEIRA EQUAL ZEROS
004220             MOVE VIS-DATA TO WRK-DATA-PRIMEIRA
004230             MOVE VIS-HORA TO WRK-HORA-PRIMEIRA
004240         END-IF.
004250         MOVE VIS-DATA TO WRK-DATA-ULTIMA.
004260         MOVE VIS-HORA TO WRK-HORA-ULTIMA.
004270         IF VIS-NOTA-FECHAMENTO OR VIS-NOTA-LABORATORIO
004280             SET WRK-SESSAO-FINALIZADA TO TRUE
004290             MOVE VIS-DATA TO WRK-DATA-FINALIZACAO
004300         END-IF.
004310         IF VIS-NOTA-COMUM
004320             PERFORM 0230-ACUMULAR-CIDADE-SESSAO
004330         END-IF.
004340
004350 0220-ACUMULAR-REGISTRO-FIM.              EXIT.
004360*-----------------------------------------------------------------*
004370 0230-ACUMULAR-CIDADE-SESSAO             SECTION.
004380*-----------------------------------------------------------------*
004390         MOVE SPACES TO WRK-CIDADE-VISITA.
004400         SEARCH ALL TAB-PTO-ENTRY
004410             AT END
004420                 CONTINUE
004430             WHEN TPT-ID (TPT-IDX) EQUAL VIS-PTO-ID
004440                 MOVE TPT-CIDADE (TPT-IDX) TO WRK-CIDADE-VISITA
004450         END-SEARCH.
004460         ADD 1 TO WRK-QTD-NAO-RESUMO.
004470
004480         MOVE "N" TO WRK-ACHOU.
004490         SET TCID-IDX TO 1.
004500         SEARCH TAB-TCID-ENTRY VARYING TCID-IDX
004510             AT END
004520                 CONTINUE
004530             WHEN TCID-NOME (TCID-IDX) EQUAL WRK-CIDADE-VISITA
004540                 ADD 1 TO TCID-QTD (TCID-IDX)
004550                 MOVE "S" TO WRK-ACHOU
004560         END-SEARCH.
004570         IF NOT WRK-PONTO-ACHOU
004580             ADD 1 TO WRK-QTD-CIDADES
004590             SET TCID-IDX TO WRK-QTD-CIDADES
004600             MOVE WRK-CIDADE-VISITA TO TCID-NOME (TCID-IDX)
004610             MOVE 1 TO TCID-QTD (TCID-IDX)
004620         END-IF.
004630
004640 0230-ACUMULAR-CIDADE-SESSAO-FIM.         EXIT.
004650*-----------------------------------------------------------------*
004660 0205-FECHAR-SESSAO                      SECTION.
004670*-----------------------------------------------------------------*
004680         PERFORM 0240-APURAR-CIDADE-MAIORIA.
004690         MOVE SPACES TO WRK-TIPO-ROTA.
004700         IF WRK-CIDADE-SESSAO EQUAL "MOSCOW"
004710             MOVE "DELIVERY  " TO WRK-TIPO-ROTA
004720         ELSE
004730             MOVE "COLLECTION" TO WRK-TIPO-ROTA
004740         END-IF.
004750
004760         IF WRK-QTD-TOTAL GREATER ZEROS
004770             COMPUTE WRK-PROGRESSO ROUNDED =
004780                 (WRK-QTD-CONCLUIDOS * 100) / WRK-QTD-TOTAL
004790         ELSE
004800             MOVE ZEROS TO WRK-PROGRESSO
004810         END-IF.
004820
004830         PERFORM 0245-CLASSIFICAR-STATUS.
004840         PERFORM 0249-CALC-DIAS-DESDE-ULTIMA.
004850
004860         IF NOT WRK-SESSAO-FINALIZADA
004870             AND WRK-DIAS-DESDE-ULTIMA NOT GREATER 3
004880             PERFORM 0410-GRAVAR-ATIVA
004890         END-IF.
004900         IF WRK-SESSAO-FINALIZADA
004910             AND WRK-DATA-FINALIZACAO
004920                 NOT LESS WRK-DATA-CORTE-COMPL
004930             MOVE "COMPLETED " TO WRK-STATUS-SESSAO
004940             MOVE 100.0        TO WRK-PROGRESSO
004950             PERFORM 0430-GRAVAR-CONCLUIDA
004960         END-IF.
004970
004980 0205-FECHAR-SESSAO-FIM.                  EXIT.
004990*-----------------------------------------------------------------*
005000 0240-APURAR-CIDADE-MAIORIA              SECTION.
005010*-----------------------------------------------------------------*
005020*    B12 - CIDADE DA SESSAO E' A MAIS FREQUENTE, DESDE QUE SUPERE *
005030*    70% DOS REGISTROS QUE NAO SAO RESUMO/COMENTARIO.             *
005040*-----------------------------------------------------------------*
005050         MOVE ZEROS TO WRK-MAIOR-QTD.
005060         MOVE SPACES TO WRK-CIDADE-SESSAO.
005070         IF WRK-QTD-CIDADES GREATER ZEROS
005080             PERFORM 0241-TESTAR-MAIORIA-CIDADE
005090                 VARYING TCID-IDX FROM 1 BY 1
005100                 UNTIL TCID-IDX GREATER WRK-QTD-CIDADES
005110         END-IF.
005120
005130         IF WRK-QTD-NAO-RESUMO GREATER ZEROS
005140             IF (WRK-MAIOR-QTD * 100) NOT GREATER
005150                 (70 * WRK-QTD-NAO-RESUMO)
005160                 MOVE "MIXED     " TO WRK-CIDADE-SESSAO
005170             END-IF
005180         ELSE
005190             MOVE "UNKNOWN   " TO WRK-CIDADE-SESSAO
005200         END-IF.
005210
005220 0240-APURAR-CIDADE-MAIORIA-FIM.          EXIT.
005230*-----------------------------------------------------------------*
005240 0241-TESTAR-MAIORIA-CIDADE               SECTION.
005250
005260         IF TCID-QTD (TCID-IDX) GREATER WRK-MAIOR-QTD
005270             MOVE TCID-QTD (TCID-IDX)  TO WRK-MAIOR-QTD
005280             MOVE TCID-NOME (TCID-IDX) TO WRK-CIDADE-SESSAO
005290         END-IF.
005300
005310 0241-TESTAR-MAIORIA-CIDADE-FIM.           EXIT.
005320*-----------------------------------------------------------------*
005330 0245-CLASSIFICAR-STATUS                 SECTION.
005340*-----------------------------------------------------------------*
005350*    B5 - STATUS DA SESSAO.                                       *
005360*-----------------------------------------------------------------*
005370         EVALUATE TRUE
005380             WHEN WRK-QTD-TOTAL EQUAL ZEROS
005390                 MOVE "UNKNOWN   " TO WRK-STATUS-SESSAO
005400             WHEN WRK-SESSAO-FINALIZADA
005410                 MOVE "COMPLETED " TO WRK-STATUS-SESSAO
005420             WHEN OTHER
005430                 PERFORM 0248-CALCULAR-HORAS-DESDE
005440                 EVALUATE TRUE
005450                     WHEN WRK-HORAS-DESDE NOT GREATER 2
005460                         MOVE "ACTIVE    " TO WRK-STATUS-SESSAO
005470                     WHEN WRK-HORAS-DESDE NOT GREATER 24
005480                         MOVE "PAUSED    " TO WRK-STATUS-SESSAO
005490                     WHEN WRK-PROGRESSO GREATER 80.0
005500                         MOVE "PAUSED    " TO WRK-STATUS-SESSAO
005510                     WHEN OTHER
005520                         MOVE "INACTIVE  " TO WRK-STATUS-SESSAO
005530                 END-EVALUATE
005540         END-EVALUATE.
005550
005560 0245-CLASSIFICAR-STATUS-FIM.             EXIT.
005570*-----------------------------------------------------------------*
005580 0248-CALCULAR-HORAS-DESDE               SECTION.
005590*-----------------------------------------------------------------*
005600*    CHAMADO 5299 - O CALCULO SOMAVA AAAAMMDD*86400+HHMMSS COMO   *
005610*    SE HHMMSS FOSSE SEGUNDOS REAIS (14:30:00 VIRAVA 143000       *
005620*    "SEGUNDOS"); PASSA A CONVERTER CADA DATA PARA DIA JULIANO E  *
005630*    CADA HORA PARA SEGUNDOS-DESDE-MEIA-NOITE (HH*3600+MM*60+SS)  *
005640*    ANTES DE MONTAR O INSTANTE EM SEGUNDOS.                      *
005650*-----------------------------------------------------------------*
005660         MOVE WRK-DATA-HOJE TO WRK-CONV-DATA.
005670         PERFORM 0207-CALC-JULIANO.
005680         MOVE WRK-HORA-HOJE TO WRK-CONV-HORA.
005690         COMPUTE WRK-CONV-SEG-DIA =
005700             (WRK-CVH-HH * 3600) + (WRK-CVH-MM * 60) + WRK-CVH-SS.
005710         COMPUTE WRK-SEGUNDOS-ATUAL =
005720             (WRK-CONV-JULIANO * 86400) + WRK-CONV-SEG-DIA.
005730
005740         MOVE WRK-DATA-ULTIMA TO WRK-CONV-DATA.
005750         PERFORM 0207-CALC-JULIANO.
005760         MOVE WRK-HORA-ULTIMA TO WRK-CONV-HORA.
005770         COMPUTE WRK-CONV-SEG-DIA =
005780             (WRK-CVH-HH * 3600) + (WRK-CVH-MM * 60) + WRK-CVH-SS.
005790         COMPUTE WRK-SEGUNDOS-VISITA =
005800             (WRK-CONV-JULIANO * 86400) + WRK-CONV-SEG-DIA.
005810
005820         IF WRK-SEGUNDOS-ATUAL LESS WRK-SEGUNDOS-VISITA
005830             MOVE ZEROS TO WRK-HORAS-DESDE
005840         ELSE
005850             COMPUTE WRK-HORAS-DESDE =
005860                 (WRK-SEGUNDOS-ATUAL - WRK-SEGUNDOS-VISITA) / 3600
005870         END-IF.
005880
005890 0248-CALCULAR-HORAS-DESDE-FIM.           EXIT.
005900*-----------------------------------------------------------------*
005910 0249-CALC-DIAS-DESDE-ULTIMA              SECTION.
005920*-----------------------------------------------------------------*
005930*    CHAMADO 5299 - O FILTRO DE SESSAO ATIVA (U4/B5, "ULTIMOS 3   *
005940*    DIAS") SUBTRAIA WRK-DATA-ULTIMA DE WRK-DATA-HOJE DIRETO NO   *
005950*    AAAAMMDD; PASSA A COMPARAR DIA JULIANO CONTRA DIA JULIANO.   *
005960*-----------------------------------------------------------------*
005970         MOVE WRK-DATA-HOJE TO WRK-CONV-DATA.
005980         PERFORM 0207-CALC-JULIANO.
005990         MOVE WRK-CONV-JULIANO TO WRK-CONV-JUL-HOJE.
006000
006010         MOVE WRK-DATA-ULTIMA TO WRK-CONV-DATA.
006020         PERFORM 0207-CALC-JULIANO.
006030         MOVE WRK-CONV-JULIANO TO WRK-CONV-JUL-ULTIMA.
006040
006050         IF WRK-CONV-JUL-HOJE LESS WRK-CONV-JUL-ULTIMA
006060             MOVE ZEROS TO WRK-DIAS-DESDE-ULTIMA
006070         ELSE
006080             COMPUTE WRK-DIAS-DESDE-ULTIMA =
006090                 WRK-CONV-JUL-HOJE - WRK-CONV-JUL-ULTIMA
006100         END-IF.
006110
006120 0249-CALC-DIAS-DESDE-ULTIMA-FIM.          EXIT.
006130*-----------------------------------------------------------------*
006140 0410-GRAVAR-ATIVA                       SECTION.
006150*-----------------------------------------------------------------*
006160         IF WRK-QTD-ATIVAS LESS 300
006170             ADD 1 TO WRK-QTD-ATIVAS
006180             SET TAT-IDX TO WRK-QTD-ATIVAS
006190             MOVE WRK-CHAVE-ATUAL   TO TAT-CHAVE (TAT-IDX)
006200             MOVE WRK-CIDADE-SESSAO TO TAT-CIDADE (TAT-IDX)
006210             MOVE WRK-TIPO-ROTA     TO TAT-TIPO (TAT-IDX)
006220             MOVE WRK-STATUS-SESSAO TO TAT-STATUS (TAT-IDX)
006230             MOVE WRK-PROGRESSO     TO TAT-PROGRESSO (TAT-IDX)
006240             MOVE WRK-FRASCOS-TOTAL TO TAT-FRASCOS (TAT-IDX)
006250         END-IF.
006260
006270 0410-GRAVAR-ATIVA-FIM.                   EXIT.
006280*-----------------------------------------------------------------*
006290 0430-GRAVAR-CONCLUIDA                   SECTION.
006300*-----------------------------------------------------------------*
006310         IF WRK-QTD-CONCLUIDAS LESS 300
006320             ADD 1 TO WRK-QTD-CONCLUIDAS
006330             SET TCO-IDX TO WRK-QTD-CONCLUIDAS
006340             MOVE WRK-CHAVE-ATUAL   TO TCO-CHAVE (TCO-IDX)
006350             MOVE WRK-CIDADE-SESSAO TO TCO-CIDADE (TCO-IDX)
006360             MOVE WRK-TIPO-ROTA     TO TCO-TIPO (TCO-IDX)
006370             MOVE WRK-FRASCOS-TOTAL TO TCO-FRASCOS (TCO-IDX)
006380         END-IF.
006390
006400 0430-GRAVAR-CONCLUIDA-FIM.               EXIT.
006410*-----------------------------------------------------------------*
006420 0400-IMP-ATIVAS                         SECTION.
006430*-----------------------------------------------------------------*
006440         DISPLAY "===== SESSOES ATIVAS/PAUSADAS/INATIVAS =====".
006450         PERFORM 0405-IMP-LINHA-ATIVA
006460             VARYING WRK-SUB FROM 1 BY 1
006470             UNTIL WRK-SUB GREATER WRK-QTD-ATIVAS.
006480         DISPLAY "TOTAL DE SESSOES NO SCAN ATIVO: "
006490             WRK-QTD-ATIVAS.
006500
006510 0400-IMP-ATIVAS-FIM.                     EXIT.
006520*-----------------------------------------------------------------*
006530 0405-IMP-LINHA-ATIVA                    SECTION.
006540*-----------------------------------------------------------------*
006550         SET TAT-IDX TO WRK-SUB.
006560         DISPLAY TAT-CHAVE (TAT-IDX) " "
006570                 TAT-CIDADE (TAT-IDX) " "
006580                 TAT-TIPO (TAT-IDX) " "
006590                 TAT-STATUS (TAT-IDX) " "
006600                 TAT-PROGRESSO (TAT-IDX) "%  FRASCOS:"
006610                 TAT-FRASCOS (TAT-IDX).
006620
006630 0405-IMP-LINHA-ATIVA-FIM.                EXIT.
006640*-----------------------------------------------------------------*
006650 0420-IMP-CONCLUIDAS                     SECTION.
006660*-----------------------------------------------------------------*
006670         DISPLAY "===== SESSOES CONCLUIDAS NO PERIODO =====".
006680         PERFORM 0425-IMP-LINHA-CONCLUIDA
006690             VARYING WRK-SUB FROM 1 BY 1
006700             UNTIL WRK-SUB GREATER WRK-QTD-CONCLUIDAS.
006710         DISPLAY "TOTAL DE SESSOES CONCLUIDAS: "
006720             WRK-QTD-CONCLUIDAS.
006730
006740 0420-IMP-CONCLUIDAS-FIM.                 EXIT.
006750*-----------------------------------------------------------------*
006760 0425-IMP-LINHA-CONCLUIDA                SECTION.
006770*-----------------------------------------------------------------*
006780         SET TCO-IDX TO WRK-SUB.
006790         DISPLAY TCO-CHAVE (TCO-IDX) " "
006800                 TCO-CIDADE (TCO-IDX) " "
006810                 TCO-TIPO (TCO-IDX) " FRASCOS:"
006820                 TCO-FRASCOS (TCO-IDX).
006830
006840 0425-IMP-LINHA-CONCLUIDA-FIM.            EXIT.
006850*-----------------------------------------------------------------*
006860 0300-FINALIZAR                          SECTION.
006870*-----------------------------------------------------------------*
006880         CLOSE PTO-FILE
006890               VIS-FILE.
006900         GOBACK.
006910
006920 0300-FINALIZAR-FIM.                     EXIT.
006930*-----------------------------------------------------------------*
006940 9000-MSG-ERRO                           SECTION.
006950
006960         DISPLAY "===== ERRO NO PROGRAMA PROGSESS =====".
006970         DISPLAY "MENSSAGEM....:"    WRK-DESCRICAO-ERRO.
006980         DISPLAY "FILE STATUS..:"    WRK-STATUS-ERRO.
006990
007000 9000-MSG-ERRO-FIM.                      EXIT.
007010*-----------------------------------------------------------------*
007020 9999-TRATA-ERRO                         SECTION.
007030*-----------------------------------------------------------------*
007040         ADD 1 TO ACU-ERROS-OCORRIDOS.
007050         PERFORM 9000-MSG-ERRO.
007060         GOBACK.
007070
007080 9999-TRATA-ERRO-FIM.                    EXIT.
