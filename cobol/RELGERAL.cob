000010 IDENTIFICATION                          DIVISION.
000020*=================================================================*
000030 PROGRAM-ID.                             RELGERAL.
000040 AUTHOR.                                 MATHEUS H. MEDEIROS.
000050 INSTALLATION.                           FOURSYS.
000060 DATE-WRITTEN.                           11/05/1986.
000070 DATE-COMPILED.
000080 SECURITY.                               USO RESTRITO AO SETOR
000090                                          DE LOGISTICA DE FRASCOS.
000100*=================================================================*
000110*    PROGRAMA   : RELGERAL
000120*    PROGRAMADOR: MATHEUS H. MEDEIROS
000130*    ANALISTA   : IVAN SANCHES
000140*    CONSULTORIA: FOURSYS
000150*    DATA.......: 11 / 05 / 1986
000160*-----------------------------------------------------------------*
000170*    OBJETIVO...: RELATORIO GERAL DIARIO (VISITAS/FRASCOS/
000180*                 ENTREGADORES POR DATA) E RELATORIO POR
000190*                 ENTREGADOR (VISITAS/FRASCOS/MEDIA POR VISITA),
000200*                 AMBOS COM LINHA DE TOTAIS AO FINAL.
000210*-----------------------------------------------------------------*
000220*    ARQUIVOS                I/O                  INCLUDE/BOOK
000230*     ENT-FILE               INPUT                #BOOKENT
000240*     VIS-FILE               INPUT                #BOOKVIS
000250*     REL-FILE               OUTPUT
000260*-----------------------------------------------------------------*
000270*    MODULOS....: NENHUM
000280*-----------------------------------------------------------------*
000290*                          ALTERACOES                              *
000300*-----------------------------------------------------------------*
000310*    PROGRAMADOR: MATHEUS H. MEDEIROS                             ALT1    
000320*    DATA.......: 11 / 05 / 1986                                  .       
000330*    OBJETIVO...: VERSAO ORIGINAL - RELATORIO GERAL POR DATA.     ALT1    
000340*-----------------------------------------------------------------*
000350*    PROGRAMADOR: I. SANCHES                                      ALT2    
000360*    DATA.......: 02 / 09 / 1990                                  .       
000370*    OBJETIVO...: CHAMADO 2244 - INCLUI RELATORIO POR ENTREGADOR  ALT2    
000380*                 (VISITAS/FRASCOS/MEDIA), COM FALLBACK DE NOME.
000390*-----------------------------------------------------------------*
000400*    PROGRAMADOR: R. TAVARES                                      ALT3    
000410*    DATA.......: 30 / 04 / 1996                                  .       
000420*    OBJETIVO...: CHAMADO 4630 - PERMITE FILTRAR O RELATORIO      ALT3    
000430*                 GERAL POR FAIXA DE DATA (DATA-INI / DATA-FIM).
000440*-----------------------------------------------------------------*
000450*    PROGRAMADOR: J.C. ALBURQUEQUE                                ALT4    
000460*    DATA.......: 25/01/1999                                      .       
000470*    OBJETIVO...: CHAMADO Y2K-0244 - VIRADA DE SECULO, CAMPOS DE  ALT4    
000480*                 DATA PASSAM A GUARDAR O SECULO (9(008)).
000490*-----------------------------------------------------------------*
000500*    PROGRAMADOR: I. SANCHES                                      ALT5
000510*    DATA.......: 08 / 02 / 2000                                  .
000520*    OBJETIVO...: CHAMADO 5341 - TABELA DE ENTREGADORES VISTOS    ALT5
000530*                 NO DIA (TDAT-ENT-VISTOS) SO COMPORTAVA 30,      ALT5
000540*                 CONTRA OS 100 PREVISTOS NO PROJETO ORIGINAL.    ALT5
000550*                 OCCURS E TRAVA DE CAPACIDADE AJUSTADOS P/ 100.  ALT5
000560*-----------------------------------------------------------------*
000570*    PROGRAMADOR: R. TAVARES                                      ALT6
000580*    DATA.......: 16 / 02 / 2000                                  .
000590*    OBJETIVO...: CHAMADO 5322 - PADRONIZACAO DE FLUXO EM FAIXAS  ALT6
000600*                 DE PARAGRAFO (PERFORM...THRU) NA CARGA DA       ALT6
000610*                 TABELA DE ENTREGADORES, CONFORME NORMA DA AREA. ALT6
000620*=================================================================*
000630
000640
000650*=================================================================*
000660 ENVIRONMENT                             DIVISION.
000670*=================================================================*
000680*-----------------------------------------------------------------*
000690 CONFIGURATION                           SECTION.
000700*-----------------------------------------------------------------*
000710 SPECIAL-NAMES.
000720     C01 IS TOP-OF-FORM.
000730
000740*-----------------------------------------------------------------*
000750 INPUT-OUTPUT                            SECTION.
000760 FILE-CONTROL.
000770     SELECT ENT-FILE     ASSIGN TO "ENT-FILE"
000780            FILE STATUS IS FS-ENT.
000790     SELECT VIS-FILE     ASSIGN TO "VIS-FILE"
000800            FILE STATUS IS FS-VIS.
000810     SELECT REL-FILE     ASSIGN TO "REL-FILE"
000820            FILE STATUS IS FS-REL.
000830
000840*=================================================================*
000850 DATA                                    DIVISION.
000860*=================================================================*
000870*-----------------------------------------------------------------*
000880 FILE                                    SECTION.
000890*-----------------------------------------------------------------*
000900 FD  ENT-FILE.
000910 COPY "#BOOKENT".
000920 FD  VIS-FILE.
000930 COPY "#BOOKVIS".
000940 FD  REL-FILE.
000950 01  REG-RELATORIO               PIC X(132).
000960
000970*-----------------------------------------------------------------*
000980 WORKING-STORAGE                         SECTION.
000990*-----------------------------------------------------------------*
001000 01  FILLER                      PIC X(050)       VALUE
001010         "***** INICIO DA WORKING *****".
001020*-----------------------------------------------------------------*
001030 01  FS-ENT                      PIC X(002)       VALUE SPACES.
001040 01  FS-VIS                      PIC X(002)       VALUE SPACES.
001050 01  FS-REL                      PIC X(002)       VALUE SPACES.
001060*-----------------------------------------------------------------*
001070 01  WRK-PARM-DATA-INI            PIC 9(008)      VALUE ZEROS.
001080 01  WRK-PARM-DATA-FIM            PIC 9(008)      VALUE ZEROS.
001090 01  WRK-PARM-DATA-FIM-R REDEFINES WRK-PARM-DATA-FIM.
001100     05 WRK-PDF-ANO               PIC 9(004).
001110     05 WRK-PDF-MES               PIC 9(002).
001120     05 WRK-PDF-DIA               PIC 9(002).
001130*-----------------------------------------------------------------*
001140*    TABELA DE ENTREGADORES (CARREGADA UMA UNICA VEZ)             *
001150*-----------------------------------------------------------------*
001160 01  TAB-ENTREGADOR.
001170     05 FILLER                   PIC X(001)    VALUE SPACES.
001180     05 TAB-ENT-ENTRY            OCCURS 300 TIMES
001190                                  ASCENDING KEY IS TENT-ID
001200                                  INDEXED BY TENT-IDX.
001210        10 TENT-ID               PIC 9(012).
001220        10 TENT-USERNAME         PIC X(020).
001230 01  WRK-QTD-ENTREGADORES        PIC 9(005) COMP-3 VALUE ZEROS.
001240 01  WRK-NOME-EXIBIDO            PIC X(020)       VALUE SPACES.
001250*-----------------------------------------------------------------*
001260*    RELATORIO GERAL - ACUMULADO POR DATA DE VISITA               *
001270*-----------------------------------------------------------------*
001280 01  TAB-DATA.
001290     05 FILLER                   PIC X(001)    VALUE SPACES.
001300     05 TAB-DAT-ENTRY            OCCURS 400 TIMES
001310                                  INDEXED BY TDAT-IDX.
001320        10 TDAT-DATA             PIC 9(008).
001330        10 TDAT-VISITAS          PIC 9(007) COMP-3.
001340        10 TDAT-CONTAINERS       PIC 9(009) COMP-3.
001350        10 TDAT-QTD-ENT          PIC 9(005) COMP-3.
001360        10 TDAT-ENT-VISTOS       OCCURS 100 TIMES
001370                                  INDEXED BY TDAT-EIDX.
001380           15 TDAT-ENT-ID        PIC 9(012).
001390 01  WRK-QTD-DATAS               PIC 9(005) COMP-3 VALUE ZEROS.
001400*-----------------------------------------------------------------*
001410*    COPIA ENXUTA DA TABELA DE DATAS (SO OS TOTAIS, SEM A LISTA   *
001420*    DE ENTREGADORES VISTOS), USADA PARA A ORDENACAO POR BOLHA.   *
001430*-----------------------------------------------------------------*
001440 01  TAB-DATA-SAIDA.
001450     05 FILLER                   PIC X(001)    VALUE SPACES.
001460     05 TAB-DATS-ENTRY           OCCURS 400 TIMES
001470                                  INDEXED BY TDATS-IDX.
001480        10 TDATS-DATA            PIC 9(008).
001490        10 TDATS-VISITAS         PIC 9(007) COMP-3.
001500        10 TDATS-CONTAINERS      PIC 9(009) COMP-3.
001510        10 TDATS-QTD-ENT         PIC 9(005) COMP-3.
001520*-----------------------------------------------------------------*
001530*    RELATORIO POR ENTREGADOR - ACUMULADO POR ENT-ID              *
001540*-----------------------------------------------------------------*
001550 01  TAB-COURIER.
001560     05 FILLER                   PIC X(001)    VALUE SPACES.
001570     05 TAB-CUR-ENTRY            OCCURS 300 TIMES
001580                                  INDEXED BY TCUR-IDX.
001590        10 TCUR-ENT-ID           PIC 9(012).
001600        10 TCUR-VISITAS          PIC 9(007) COMP-3.
001610        10 TCUR-CONTAINERS       PIC 9(009) COMP-3.
001620        10 TCUR-MEDIA            PIC 9(005)V9(002) COMP-3.
001630 01  WRK-QTD-COURIER             PIC 9(005) COMP-3 VALUE ZEROS.
001640*-----------------------------------------------------------------*
001650 01  WRK-SUB                     PIC 9(005) COMP-3 VALUE ZEROS.
001660 01  WRK-SUB-2                   PIC 9(005) COMP-3 VALUE ZEROS.
001670 01  WRK-ACHOU                   PIC X(001)       VALUE "N".
001680     88 WRK-PONTO-ACHOU                  VALUE "S".
001690 01  WRK-SWAP-DATA               PIC X(020).
001700 01  WRK-SWAP-CUR                PIC X(025).
001710*-----------------------------------------------------------------*
001720 01  ACU-VISITAS-GERAL           PIC 9(007) COMP-3 VALUE ZEROS.
001730 01  ACU-CONTAINERS-GERAL        PIC 9(009) COMP-3 VALUE ZEROS.
001740 01  ACU-VISITAS-CUR-GERAL       PIC 9(007) COMP-3 VALUE ZEROS.
001750 01  ACU-CONTAINERS-CUR-GERAL    PIC 9(009) COMP-3 VALUE ZEROS.
001760*-----------------------------------------------------------------*
001770 01  WRK-CABEC1.
001780     05 FILLER                   PIC X(030)       VALUE SPACES.
001790     05 FILLER                   PIC X(035)       VALUE
001800         "RELATORIO GERAL DIARIO".
001810     05 FILLER                   PIC X(067)       VALUE SPACES.
001820 01  WRK-CABEC2.
001830     05 FILLER                   PIC X(002)       VALUE SPACES.
001840     05 FILLER                   PIC X(012)       VALUE "DATA".
001850     05 FILLER                   PIC X(010)       VALUE "VISITAS".
001860     05 FILLER                   PIC X(012)       VALUE "FRASCOS".
001870     05 FILLER                   PIC X(010)    VALUE "ENTREGAD.".
001880     05 FILLER                   PIC X(086)       VALUE SPACES.
001890 01  WRK-CABEC3                  PIC X(132)       VALUE SPACES.
001900 01  WRK-LINHA-DATA.
001910     05 WRK-LD-DATA              PIC X(012).
001920     05 WRK-LD-VISITAS           PIC ZZZ,ZZ9.
001930     05 FILLER                   PIC X(004)       VALUE SPACES.
001940     05 WRK-LD-CONTAINERS        PIC ZZZ,ZZZ,ZZ9.
001950     05 FILLER                   PIC X(003)       VALUE SPACES.
001960     05 WRK-LD-ENT               PIC ZZZ,ZZ9.
001970     05 FILLER                   PIC X(088)       VALUE SPACES.
001980 01  WRK-DATA-QUEBRA             PIC 9(008)       VALUE ZEROS.
001990 01  WRK-DATA-QUEBRA-R REDEFINES WRK-DATA-QUEBRA.
002000     05 WRK-DQ-ANO               PIC 9(004).
002010     05 WRK-DQ-MES               PIC 9(002).
002020     05 WRK-DQ-DIA               PIC 9(002).
002030 01  WRK-DATA-EDITADA            PIC X(010)       VALUE SPACES.
002040 01  WRK-DATA-EDITADA-R REDEFINES WRK-DATA-EDITADA.
002050     05 WRK-DE-DIA               PIC X(002).
002060     05 FILLER                   PIC X(001).
002070     05 WRK-DE-MES               PIC X(002).
002080     05 FILLER                   PIC X(001).
002090     05 WRK-DE-ANO               PIC X(004).
002100*-----------------------------------------------------------------*
002110 01  WRK-CABEC1B.
002120     05 FILLER                   PIC X(030)       VALUE SPACES.
002130     05 FILLER                   PIC X(035)       VALUE
002140         "RELATORIO POR ENTREGADOR".
002150     05 FILLER                   PIC X(067)       VALUE SPACES.
002160 01  WRK-CABEC2B.
002170     05 FILLER                   PIC X(002)       VALUE SPACES.
002180     05 FILLER                   PIC X(022)    VALUE "ENTREGADOR".
002190     05 FILLER                   PIC X(010)       VALUE "VISITAS".
002200     05 FILLER                   PIC X(012)       VALUE "FRASCOS".
002210     05 FILLER                   PIC X(012)    VALUE "MEDIA/VIS.".
002220     05 FILLER                   PIC X(074)       VALUE SPACES.
002230 01  WRK-LINHA-CUR.
002240     05 WRK-LC-NOME              PIC X(022).
002250     05 WRK-LC-VISITAS           PIC ZZZ,ZZ9.
002260     05 FILLER                   PIC X(004)       VALUE SPACES.
002270     05 WRK-LC-CONTAINERS        PIC ZZZ,ZZZ,ZZ9.
002280     05 FILLER                   PIC X(003)       VALUE SPACES.
002290     05 WRK-LC-MEDIA             PIC ZZ9,99.
002300     05 FILLER                   PIC X(079)       VALUE SPACES.
002310*-----------------------------------------------------------------*
002320 COPY "#BOOKERR".
002330 COPY "#MSGERRO".
002340*-----------------------------------------------------------------*
002350 01  FILLER                      PIC X(050)       VALUE
002360         "***** FIM DA WORKING *****".
002370
002380*=================================================================*
002390 PROCEDURE                               DIVISION.
002400*=================================================================*
002410 0000-PRINCIPAL                          SECTION.
002420
002430         PERFORM 0100-INICIAR THRU 0120-CARREGAR-ENTREGADORES-FIM.
002440         PERFORM 0200-PROCESSAR.
002450         PERFORM 0500-IMP-RELATORIO-GERAL.
002460         PERFORM 0700-IMP-RELATORIO-ENTREGADOR.
002470         PERFORM 0300-FINALIZAR.
002480
002490 0000-PRINCIPAL-FIM.                     EXIT.
002500*-----------------------------------------------------------------*
002510 0100-INICIAR                            SECTION.
002520*-----------------------------------------------------------------*
002530         ACCEPT WRK-PARM-DATA-INI       FROM SYSIN.
002540         ACCEPT WRK-PARM-DATA-FIM       FROM SYSIN.
002550
002560         OPEN INPUT  ENT-FILE
002570                     VIS-FILE
002580              OUTPUT REL-FILE.
002590
002600
002610
002620 0100-INICIAR-FIM.                       EXIT.
002630*-----------------------------------------------------------------*
002640 0120-CARREGAR-ENTREGADORES              SECTION.
002650*-----------------------------------------------------------------*
002660*    ENT-FILE JA VEM ORDENADO POR ENT-ID, O QUE PERMITE PESQUISA   *
002670*    BINARIA (SEARCH ALL) DEPOIS.                                  *
002680*-----------------------------------------------------------------*
002690         READ ENT-FILE.
002700         PERFORM 0121-LER-PROX-ENTREGADOR
002710             UNTIL FS-ENT NOT EQUAL "00".
002720
002730 0120-CARREGAR-ENTREGADORES-FIM.          EXIT.
002740*-----------------------------------------------------------------*
002750 0121-LER-PROX-ENTREGADOR                 SECTION.
002760
002770         ADD 1 TO WRK-QTD-ENTREGADORES.
002780         SET TENT-IDX TO WRK-QTD-ENTREGADORES.
002790         MOVE ENT-ID       TO TENT-ID (TENT-IDX).
002800         MOVE ENT-USERNAME TO TENT-USERNAME (TENT-IDX).
002810         READ ENT-FILE.
002820
002830 0121-LER-PROX-ENTREGADOR-FIM.             EXIT.
002840*-----------------------------------------------------------------*
002850 0200-PROCESSAR                          SECTION.
002860*-----------------------------------------------------------------*
002870         READ VIS-FILE.
002880         PERFORM 0201-LER-PROX-VISITA UNTIL FS-VIS NOT EQUAL "00".
002890
002900         PERFORM 0250-CALCULAR-MEDIAS
002910             VARYING WRK-SUB FROM 1 BY 1
002920             UNTIL WRK-SUB GREATER WRK-QTD-COURIER.
002930
002940         PERFORM 0245-COPIAR-DATA-SAIDA
002950             VARYING WRK-SUB FROM 1 BY 1
002960             UNTIL WRK-SUB GREATER WRK-QTD-DATAS.
002970
002980         PERFORM 0260-ORDENAR-BOLHA-DATAS.
002990         PERFORM 0280-ORDENAR-BOLHA-COURIER.
003000
003010 0200-PROCESSAR-FIM.                     EXIT.
003020*-----------------------------------------------------------------*
003030 0201-LER-PROX-VISITA                    SECTION.
003040
003050         IF VIS-NOTA-COMUM
003060             AND (WRK-PARM-DATA-INI EQUAL ZEROS
003070                 OR VIS-DATA NOT LESS WRK-PARM-DATA-INI)
003080             AND (WRK-PARM-DATA-FIM EQUAL ZEROS
003090                 OR VIS-DATA NOT GREATER WRK-PARM-DATA-FIM)
003100             PERFORM 0210-ACUMULAR-DATA
003110         END-IF.
003120         IF VIS-NOTA-COMUM
003130             PERFORM 0230-ACUMULAR-COURIER
003140         END-IF.
003150         READ VIS-FILE.
003160
003170 0201-LER-PROX-VISITA-FIM.                EXIT.
003180*-----------------------------------------------------------------*
003190 0210-ACUMULAR-DATA                      SECTION.
003200*-----------------------------------------------------------------*
003210         MOVE "N" TO WRK-ACHOU.
003220         SET TDAT-IDX TO 1.
003230         SEARCH TAB-DAT-ENTRY VARYING TDAT-IDX
003240             AT END
003250                 CONTINUE
003260             WHEN TDAT-DATA (TDAT-IDX) EQUAL VIS-DATA
003270                 MOVE "S" TO WRK-ACHOU
003280         END-SEARCH.
003290         IF NOT WRK-PONTO-ACHOU
003300             ADD 1 TO WRK-QTD-DATAS
003310             SET TDAT-IDX TO WRK-QTD-DATAS
003320             MOVE VIS-DATA TO TDAT-DATA (TDAT-IDX)
003330             MOVE ZEROS    TO TDAT-VISITAS (TDAT-IDX)
003340                              TDAT-CONTAINERS (TDAT-IDX)
003350                              TDAT-QTD-ENT (TDAT-IDX)
003360         END-IF.
003370
003380         ADD 1              TO TDAT-VISITAS (TDAT-IDX).
003390         ADD VIS-FRASCOS    TO TDAT-CONTAINERS (TDAT-IDX).
003400         ADD 1              TO ACU-VISITAS-GERAL.
003410         ADD VIS-FRASCOS    TO ACU-CONTAINERS-GERAL.
003420         PERFORM 0220-ACUMULAR-ENTREGADOR-DIA.
003430
003440 0210-ACUMULAR-DATA-FIM.                 EXIT.
003450*-----------------------------------------------------------------*
003460 0220-ACUMULAR-ENTREGADOR-DIA             SECTION.
003470*-----------------------------------------------------------------*
003480*    CONTA ENTREGADORES DISTINTOS ATIVOS NA DATA (SUB-TABELA POR   *
003490*    DATA, ATE 100 ENTREGADORES DISTINTOS POR DIA).                *
003500*-----------------------------------------------------------------*
003510         MOVE "N" TO WRK-ACHOU.
003520         SET TDAT-EIDX TO 1.
003530         SEARCH TDAT-ENT-VISTOS (TDAT-IDX) VARYING TDAT-EIDX
003540             AT END
003550                 CONTINUE
003560             WHEN TDAT-ENT-ID (TDAT-IDX, TDAT-EIDX)
003570                 EQUAL VIS-ENT-ID
003580                 MOVE "S" TO WRK-ACHOU
003590         END-SEARCH.
003600         IF NOT WRK-PONTO-ACHOU
003610             AND TDAT-QTD-ENT (TDAT-IDX) LESS 100
003620             ADD 1 TO TDAT-QTD-ENT (TDAT-IDX)
003630             SET TDAT-EIDX TO TDAT-QTD-ENT (TDAT-IDX)
003640             MOVE VIS-ENT-ID TO TDAT-ENT-ID (TDAT-IDX, TDAT-EIDX)
003650         END-IF.
003660
003670 0220-ACUMULAR-ENTREGADOR-DIA-FIM.         EXIT.
003680*-----------------------------------------------------------------*
003690 0230-ACUMULAR-COURIER                   SECTION.
003700*-----------------------------------------------------------------*
003710         MOVE "N" TO WRK-ACHOU.
003720         SET TCUR-IDX TO 1.
003730         SEARCH TAB-CUR-ENTRY VARYING TCUR-IDX
003740             AT END
003750                 CONTINUE
003760             WHEN TCUR-ENT-ID (TCUR-IDX) EQUAL VIS-ENT-ID
003770                 MOVE "S" TO WRK-ACHOU
003780         END-SEARCH.
003790         IF NOT WRK-PONTO-ACHOU
003800             ADD 1 TO WRK-QTD-COURIER
003810             SET TCUR-IDX TO WRK-QTD-COURIER
003820             MOVE VIS-ENT-ID TO TCUR-ENT-ID (TCUR-IDX)
003830             MOVE ZEROS      TO TCUR-VISITAS (TCUR-IDX)
003840                                TCUR-CONTAINERS (TCUR-IDX)
003850                                TCUR-MEDIA (TCUR-IDX)
003860         END-IF.
003870
003880         ADD 1           TO TCUR-VISITAS (TCUR-IDX).
003890         ADD VIS-FRASCOS TO TCUR-CONTAINERS (TCUR-IDX).
003900         ADD 1           TO ACU-VISITAS-CUR-GERAL.
003910         ADD VIS-FRASCOS TO ACU-CONTAINERS-CUR-GERAL.
003920
003930 0230-ACUMULAR-COURIER-FIM.               EXIT.
003940*-----------------------------------------------------------------*
003950 0250-CALCULAR-MEDIAS                    SECTION.
003960*-----------------------------------------------------------------*
003970*    B2 - MEDIA DE FRASCOS POR VISITA, DUAS CASAS DECIMAIS.        *
003980*-----------------------------------------------------------------*
003990         SET TCUR-IDX TO WRK-SUB.
004000         IF TCUR-VISITAS (TCUR-IDX) GREATER ZEROS
004010             COMPUTE TCUR-MEDIA (TCUR-IDX) ROUNDED =
004020                 TCUR-CONTAINERS (TCUR-IDX)
004030                 / TCUR-VISITAS (TCUR-IDX)
004040         ELSE
004050             MOVE ZEROS TO TCUR-MEDIA (TCUR-IDX)
004060         END-IF.
004070
004080 0250-CALCULAR-MEDIAS-FIM.                EXIT.
004090*-----------------------------------------------------------------*
004100 0245-COPIAR-DATA-SAIDA                  SECTION.
004110*-----------------------------------------------------------------*
004120         SET TDAT-IDX  TO WRK-SUB.
004130         SET TDATS-IDX TO WRK-SUB.
004140         MOVE TDAT-DATA (TDAT-IDX)
004150             TO TDATS-DATA (TDATS-IDX).
004160         MOVE TDAT-VISITAS (TDAT-IDX)    TO
004170                                    TDATS-VISITAS (TDATS-IDX).
004180         MOVE TDAT-CONTAINERS (TDAT-IDX) TO
004190                                    TDATS-CONTAINERS (TDATS-IDX).
004200         MOVE TDAT-QTD-ENT (TDAT-IDX)    TO
004210                                    TDATS-QTD-ENT (TDATS-IDX).
004220
004230 0245-COPIAR-DATA-SAIDA-FIM.              EXIT.
004240*-----------------------------------------------------------------*
004250 0260-ORDENAR-BOLHA-DATAS                SECTION.
004260*-----------------------------------------------------------------*
004270*    ORDEM DECRESCENTE DE DATA, PELO METODO DA BOLHA.              *
004280*-----------------------------------------------------------------*
004290         IF WRK-QTD-DATAS GREATER 1
004300             PERFORM 0261-LINHA-BOLHA-DATA
004310                 VARYING WRK-SUB FROM 1 BY 1
004320                 UNTIL WRK-SUB NOT LESS WRK-QTD-DATAS
004330         END-IF.
004340
004350 0260-ORDENAR-BOLHA-DATAS-FIM.            EXIT.
004360*-----------------------------------------------------------------*
004370 0261-LINHA-BOLHA-DATA                   SECTION.
004380
004390         PERFORM 0262-COMPARAR-TROCAR-DATA
004400             VARYING TDATS-IDX FROM 1 BY 1
004410             UNTIL TDATS-IDX NOT LESS
004420                 (WRK-QTD-DATAS - WRK-SUB + 1).
004430
004440 0261-LINHA-BOLHA-DATA-FIM.               EXIT.
004450*-----------------------------------------------------------------*
004460 0262-COMPARAR-TROCAR-DATA               SECTION.
004470
004480         IF TDATS-DATA (TDATS-IDX) LESS TDATS-DATA (TDATS-IDX + 1)
004490             MOVE TAB-DATS-ENTRY (TDATS-IDX)    TO WRK-SWAP-DATA
004500             MOVE TAB-DATS-ENTRY (TDATS-IDX + 1)
004510                 TO TAB-DATS-ENTRY (TDATS-IDX)
004520             MOVE WRK-SWAP-DATA
004530                 TO TAB-DATS-ENTRY (TDATS-IDX + 1)
004540         END-IF.
004550
004560 0262-COMPARAR-TROCAR-DATA-FIM.           EXIT.
004570*-----------------------------------------------------------------*
004580 0280-ORDENAR-BOLHA-COURIER              SECTION.
004590*-----------------------------------------------------------------*
004600*    ORDEM DECRESCENTE DE FRASCOS TOTAL, PELO METODO DA BOLHA.     *
004610*-----------------------------------------------------------------*
004620         IF WRK-QTD-COURIER GREATER 1
004630             PERFORM 0281-LINHA-BOLHA-CUR
004640                 VARYING WRK-SUB FROM 1 BY 1
004650                 UNTIL WRK-SUB NOT LESS WRK-QTD-COURIER
004660         END-IF.
004670
004680 0280-ORDENAR-BOLHA-COURIER-FIM.          EXIT.
004690*-----------------------------------------------------------------*
004700 0281-LINHA-BOLHA-CUR                     SECTION.
004710
004720         PERFORM 0282-COMPARAR-TROCAR-CUR
004730             VARYING TCUR-IDX FROM 1 BY 1
004740             UNTIL TCUR-IDX NOT LESS
004750                 (WRK-QTD-COURIER - WRK-SUB + 1).
004760
004770 0281-LINHA-BOLHA-CUR-FIM.                EXIT.
004780*-----------------------------------------------------------------*
004790 0282-COMPARAR-TROCAR-CUR                SECTION.
004800
004810         IF TCUR-CONTAINERS (TCUR-IDX) LESS
004820             TCUR-CONTAINERS (TCUR-IDX + 1)
004830             MOVE TAB-CUR-ENTRY (TCUR-IDX)      TO WRK-SWAP-CUR
004840             MOVE TAB-CUR-ENTRY (TCUR-IDX + 1)
004850                 TO TAB-CUR-ENTRY (TCUR-IDX)
004860             MOVE WRK-SWAP-CUR
004870                 TO TAB-CUR-ENTRY (TCUR-IDX + 1)
004880         END-IF.
004890
004900 0282-COMPARAR-TROCAR-CUR-FIM.            EXIT.
004910*-----------------------------------------------------------------*
004920 0500-IMP-RELATORIO-GERAL                SECTION.
004930*-----------------------------------------------------------------*
004940         MOVE ALL "=" TO WRK-CABEC3.
004950         WRITE REG-RELATORIO          FROM WRK-CABEC1
004960             AFTER ADVANCING C01.
004970         WRITE REG-RELATORIO          FROM WRK-CABEC2.
004980         WRITE REG-RELATORIO          FROM WRK-CABEC3.
004990
005000         PERFORM 0510-IMP-LINHA-DATA
005010             VARYING WRK-SUB FROM 1 BY 1
005020             UNTIL WRK-SUB GREATER WRK-QTD-DATAS.
005030
005040         WRITE REG-RELATORIO          FROM WRK-CABEC3.
005050         MOVE SPACES TO WRK-LINHA-DATA.
005060         MOVE "TOTAL GERAL"            TO WRK-LD-DATA.
005070         MOVE ACU-VISITAS-GERAL        TO WRK-LD-VISITAS.
005080         MOVE ACU-CONTAINERS-GERAL     TO WRK-LD-CONTAINERS.
005090         MOVE WRK-QTD-ENTREGADORES     TO WRK-LD-ENT.
005100         WRITE REG-RELATORIO           FROM WRK-LINHA-DATA.
005110
005120 0500-IMP-RELATORIO-GERAL-FIM.           EXIT.
005130*-----------------------------------------------------------------*
005140 0510-IMP-LINHA-DATA                     SECTION.
005150*-----------------------------------------------------------------*
005160         SET TDATS-IDX TO WRK-SUB.
005170         MOVE TDATS-DATA (TDATS-IDX) TO WRK-DATA-QUEBRA.
005180         STRING WRK-DQ-DIA DELIMITED BY SIZE
005190             "." DELIMITED BY SIZE
005200             WRK-DQ-MES DELIMITED BY SIZE
005210             "." DELIMITED BY SIZE
005220             WRK-DQ-ANO DELIMITED BY SIZE
005230             INTO WRK-DATA-EDITADA.
005240
005250         MOVE SPACES TO WRK-LINHA-DATA.
005260         MOVE WRK-DATA-EDITADA             TO WRK-LD-DATA.
005270         MOVE TDATS-VISITAS (TDATS-IDX)     TO WRK-LD-VISITAS.
005280         MOVE TDATS-CONTAINERS (TDATS-IDX)  TO WRK-LD-CONTAINERS.
005290         MOVE TDATS-QTD-ENT (TDATS-IDX)     TO WRK-LD-ENT.
005300         WRITE REG-RELATORIO                FROM WRK-LINHA-DATA.
005310
005320 0510-IMP-LINHA-DATA-FIM.                 EXIT.
005330*-----------------------------------------------------------------*
005340 0700-IMP-RELATORIO-ENTREGADOR           SECTION.
005350*-----------------------------------------------------------------*
005360         MOVE ALL "=" TO WRK-CABEC3.
005370         WRITE REG-RELATORIO          FROM WRK-CABEC1B
005380             AFTER ADVANCING C01.
005390         WRITE REG-RELATORIO          FROM WRK-CABEC2B.
005400         WRITE REG-RELATORIO          FROM WRK-CABEC3.
005410
005420         PERFORM 0710-IMP-LINHA-COURIER
005430             VARYING WRK-SUB FROM 1 BY 1
005440             UNTIL WRK-SUB GREATER WRK-QTD-COURIER.
005450
005460         WRITE REG-RELATORIO          FROM WRK-CABEC3.
005470         MOVE SPACES TO WRK-LINHA-CUR.
005480         MOVE "TOTAL GERAL"            TO WRK-LC-NOME.
005490         MOVE ACU-VISITAS-CUR-GERAL     TO WRK-LC-VISITAS.
005500         MOVE ACU-CONTAINERS-CUR-GERAL  TO WRK-LC-CONTAINERS.
005510         WRITE REG-RELATORIO            FROM WRK-LINHA-CUR.
005520
005530 0700-IMP-RELATORIO-ENTREGADOR-FIM.      EXIT.
005540*-----------------------------------------------------------------*
005550 0710-IMP-LINHA-COURIER                  SECTION.
005560*-----------------------------------------------------------------*
005570         SET TCUR-IDX TO WRK-SUB.
005580         PERFORM 0715-ACHAR-NOME-ENTREGADOR.
005590
005600         MOVE SPACES TO WRK-LINHA-CUR.
005610         MOVE WRK-NOME-EXIBIDO         TO WRK-LC-NOME.
005620         MOVE TCUR-VISITAS (TCUR-IDX)    TO WRK-LC-VISITAS.
005630         MOVE TCUR-CONTAINERS (TCUR-IDX) TO WRK-LC-CONTAINERS.
005640         MOVE TCUR-MEDIA (TCUR-IDX)      TO WRK-LC-MEDIA.
005650         WRITE REG-RELATORIO             FROM WRK-LINHA-CUR.
005660
005670 0710-IMP-LINHA-COURIER-FIM.              EXIT.
005680*-----------------------------------------------------------------*
005690 0715-ACHAR-NOME-ENTREGADOR               SECTION.
005700*-----------------------------------------------------------------*
005710*    B13 - QUANDO O NOME (USERNAME) VEM EM BRANCO, EXIBE "USER_"   *
005720*    SEGUIDO DO ID NUMERICO DO ENTREGADOR.                         *
005730*-----------------------------------------------------------------*
005740         MOVE SPACES TO WRK-NOME-EXIBIDO.
005750         SEARCH ALL TAB-ENT-ENTRY
005760             AT END
005770                 CONTINUE
005780             WHEN TENT-ID (TENT-IDX) EQUAL TCUR-ENT-ID (TCUR-IDX)
005790                 IF TENT-USERNAME (TENT-IDX) EQUAL SPACES
005800                     STRING "USER_" DELIMITED BY SIZE
005810                         TCUR-ENT-ID (TCUR-IDX) DELIMITED BY SIZE
005820                         INTO WRK-NOME-EXIBIDO
005830                 ELSE
005840                     MOVE TENT-USERNAME (TENT-IDX)
005850                         TO WRK-NOME-EXIBIDO
005860                 END-IF
005870         END-SEARCH.
005880
005890 0715-ACHAR-NOME-ENTREGADOR-FIM.           EXIT.
005900*-----------------------------------------------------------------*
005910 0300-FINALIZAR                          SECTION.
005920*-----------------------------------------------------------------*
005930         CLOSE ENT-FILE
005940               VIS-FILE
005950               REL-FILE.
005960         GOBACK.
005970
005980 0300-FINALIZAR-FIM.                     EXIT.
005990*-----------------------------------------------------------------*
006000 9000-MSG-ERRO                           SECTION.
006010
006020         DISPLAY "===== ERRO NO PROGRAMA RELGERAL =====".
006030         DISPLAY "MENSSAGEM....:"    WRK-DESCRICAO-ERRO.
006040         DISPLAY "FILE STATUS..:"    WRK-STATUS-ERRO.
006050
006060 9000-MSG-ERRO-FIM.                      EXIT.
006070*-----------------------------------------------------------------*
006080 9999-TRATA-ERRO                         SECTION.
006090*-----------------------------------------------------------------*
006100         ADD 1 TO ACU-ERROS-OCORRIDOS.
006110         PERFORM 9000-MSG-ERRO.
006120         GOBACK.
006130
006140 9999-TRATA-ERRO-FIM.                    EXIT.
